000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.              MQRANL01.                                       
000120 AUTHOR.                  ASHLEY LINDQUIST.                               
000130 INSTALLATION.            MARKETING SYSTEMS - DATA PROCESSING.            
000140 DATE-WRITTEN.            03/10/86.                                       
000150 DATE-COMPILED.           03/10/86.                                       
000160 SECURITY.                CONFIDENTIAL - INTERNAL USE ONLY.               
000170*                                                                         
000180******************************************************************        
000190*  MQRANL01  --  GENEALOGY / GROUP VOLUME DATA-QUALITY ANALYSIS  *        
000200*  READS THE GENEALOGY EXTRACT, LOADS THE MEMBER TABLE IN        *        
000210*  ASCENDING MEMBER-ID ORDER, EDITS EVERY MEMBER FOR REQUIRED    *        
000220*  FIELDS, DUPLICATE IDS, UNKNOWN TITLES, ORPHANED SPONSORS AND  *        
000230*  BAD JOIN DATES, AND WRITES THE VALRPT DATA-QUALITY REPORT.    *        
000240******************************************************************        
000250*                                                                         
000260*    CHANGE LOG                                                           
000270*    ----------                                                           
000280*    DATE      PROGRAMMER  TICKET    DESCRIPTION                          
000290*    --------  ----------  --------  ----------------------------         
000300*    03/10/86  ALQ         CR-0241   ORIGINAL PROGRAM.  EDITS       CR0241
000310*                                    GENEALOGY EXTRACT, PRODUCES          
000320*                                    VALRPT WARNING/ERROR LISTING.        
000330*    11/02/87  ALQ         CR-0309   ADDED ORPHANED-SPONSOR CHECK.  CR0309
000340*    06/18/89  DMW         CR-0455   ADDED DUPLICATE MEMBER-ID            
000350*                                    EDIT - LIST NOW PRINTED ON           
000360*                                    THE ALERT SIDE OF THE REPORT.        
000370*    02/09/91  DMW         CR-0512   FOUR JOIN-DATE FORMATS NOW     CR0512
000380*                                    TOLERATED - MM/DD/YYYY,              
000390*                                    YYYY-MM-DD, MM-DD-YYYY,              
000400*                                    DD/MM/YYYY.                          
000410*    09/14/93  RPK         CR-0601   TITLE EDIT NOW CROSS-CHECKS          
000420*                                    AGAINST THE RANK TABLE, NOT          
000430*                                    A HARD-CODED IF-CHAIN.               
000440*    04/01/96  RPK         CR-0688   TABLE RAISED FROM 2,000 TO           
000450*                                    5,000 - NETWORK HAS                  
000460*                                    OUTGROWN OLD LIMIT.  TABLE IS        
000470*                                    NOW KEPT SORTED ON LOAD SO           
000480*                                    SPONSOR LOOKUPS ARE DONE BY          
000490*                                    BINARY CHOP.                         
000500*    12/07/98  TJS         Y2K-0019  YEAR 2000 READINESS.  JOIN-   Y2K0019
000510*                                    DATE YEAR FIELDS VERIFIED AS         
000520*                                    FULL 4-DIGIT ON ALL FOUR             
000530*                                    TOLERATED FORMATS.                   
000540*    01/22/99  TJS         Y2K-0019  Y2K SIGN-OFF.  NO CENTURY            
000550*                                    ASSUMPTIONS FOUND IN THIS            
000560*                                    PROGRAM.                             
000570*    08/30/02  BCF         CR-0779   BLANK-TITLE COUNT SEPARATED          
000580*                                    OUT FROM THE UNRECOGNIZED-           
000590*                                    TITLE WARNING LIST.                  
000600*    05/11/05  BCF         CR-0840   QV-AMOUNT PARSE REWRITTEN TO         
000610*                                    STRIP EMBEDDED SPACES AND            
000620*                                    COMMAS AND HONOR AN EMBEDDED         
000630*                                    DECIMAL POINT BEFORE THE             
000640*                                    NUMERIC TEST.                        
000650*    09/19/06  BCF         CR-0855   DUPLICATE-ID AND BLANK-NAME          
000660*                                    EDITS NOW BRANCH STRAIGHT            
000670*                                    OUT OF THE VALIDATION                
000680*                                    PARAGRAPH ON THE FIRST               
000690*                                    FATAL HIT - A MEMBER WE              
000700*                                    CANNOT TRUST ON ID OR NAME           
000710*                                    NO LONGER ALSO GETS AN               
000720*                                    ORPHAN/TITLE/DATE WARNING.           
000730*    03/02/07  BCF         CR-0861   DD/MM/YYYY BRANCH OF THE             
000740*                                    JOIN-DATE PARSE WAS NEVER            
000750*                                    REACHED - MM/DD/YYYY AND             
000760*                                    DD/MM/YYYY SHARE ONE SLASH           
000770*                                    PATTERN SO THE OLD TEST COULD        
000780*                                    NOT TELL THEM APART. PARSE           
000790*                                    NOW TRIES THE FIRST GROUP AS         
000800*                                    A MONTH FIRST, FALLING BACK          
000810*                                    TO THE SECOND GROUP AS MONTH         
000820*                                    ONLY IF THE FIRST TRY FAILS.         
000830*    11/14/08  RPK         CR-0870   RUN DATE ALSO KEPT IN A              
000840*                                    PACKED FIELD FOR THE EOJ             
000850*                                    CONTROL MESSAGE OPERATIONS           
000860*                                    WANTED ON THE OVERNIGHT              
000870*                                    SCHEDULE; NO CHANGE TO THE           
000880*                                    EDIT LOGIC.                          
000890*    06/04/09  RPK         CR-0875   RANK-NAME-ARRAY'S "DISTR"            
000900*                                    ENTRY NEVER MATCHED A REAL           
000910*                                    TITLE OF "DISTRIBUTOR" -             
000920*                                    TABLE WIDENED TO 10 BYTES TO         
000930*                                    HOLD THE FULL VALUE MBR-TITLE        
000940*                                    ACTUALLY CARRIES.                    
000950*    06/04/09  RPK         CR-0876   UNRECOGNIZED-TITLE WARNING           
000960*                                    NOW WRITTEN ONCE PER DISTINCT        
000970*                                    TITLE SEEN, NOT ONCE PER             
000980*                                    MEMBER - A TYPO'D TITLE ON           
000990*                                    50 RECORDS USED TO COST 50           
001000*                                    LINES.                               
001010*                                                                         
001020 ENVIRONMENT DIVISION.                                                    
001030 CONFIGURATION SECTION.                                                   
001040 SOURCE-COMPUTER.         IBM-PC.                                         
001050 OBJECT-COMPUTER.         IBM-PC.                                         
001060 SPECIAL-NAMES.                                                           
001070     C01 IS TOP-OF-FORM.                                                  
001080 INPUT-OUTPUT SECTION.                                                    
001090 FILE-CONTROL.                                                            
001100     SELECT GENEALOGY ASSIGN TO GENEALOGY                                 
001110         ORGANIZATION IS LINE SEQUENTIAL.                                 
001120     SELECT VALRPT ASSIGN TO VALRPT                                       
001130         ORGANIZATION IS RECORD SEQUENTIAL.                               
001140*                                                                         
001150 DATA DIVISION.                                                           
001160 FILE SECTION.                                                            
001170*                                                                         
001180*    == GENEALOGY EXTRACT - ONE RECORD PER MEMBER, ONE LINE OF A          
001190*       FLAT FILE PULLED FROM THE NETWORK SYSTEM NIGHTLY. ==              
001200 FD  GENEALOGY                                                            
001210     LABEL RECORD IS STANDARD                                             
001220     RECORD CONTAINS 192 CHARACTERS                                       
001230     DATA RECORD IS I-REC.                                                
001240*                                                                         
001250*    == MEMBER ROW AS IT ARRIVES FROM THE EXTRACT - ALL TEXT,             
001260*       NO EDITING DONE BY THE EXTRACT JOB ITSELF. ==                     
001270 01  I-REC.                                                               
001280     05  I-MEMBER-ID           PIC X(09).                                 
001290     05  I-MEMBER-NAME         PIC X(30).                                 
001300     05  I-TITLE               PIC X(10).                                 
001310     05  I-RANK-CODE           PIC X(05).                                 
001320     05  I-JOIN-DATE           PIC X(10).                                 
001330     05  I-SPONSOR-ID          PIC X(09).                                 
001340     05  I-ENROLLER-ID         PIC X(09).                                 
001350     05  I-QV-AMOUNT           PIC X(09).                                 
001360     05  I-LEVEL-TEXT          PIC X(05).                                 
001370     05  I-REP-STATUS          PIC X(10).                                 
001380     05  I-RENEWAL-DATE        PIC X(10).                                 
001390     05  I-ENROLLER-NAME       PIC X(30).                                 
001400     05  I-SPONSOR-NAME        PIC X(30).                                 
001410     05  I-LAST-ORDER-DATE     PIC X(10).                                 
001420     05  I-AUTOSHIP-FLAG       PIC X(01).                                 
001430     05  I-ACTIVE-FLAG         PIC X(01).                                 
001440     05  FILLER                PIC X(04).                                 
001450*                                                                         
001460*    == VALRPT - THE DATA-QUALITY LISTING.  ONE PRINT LINE PER            
001470*       WRITE, LAID OUT BY THE 01-LEVELS BELOW THAT SHARE                 
001480*       PRTLINE'S STORAGE. ==                                             
001490 FD  VALRPT                                                               
001500     LABEL RECORD IS OMITTED                                              
001510     RECORD CONTAINS 100 CHARACTERS                                       
001520     LINAGE IS 60 WITH FOOTING AT 55                                      
001530     DATA RECORD IS PRTLINE.                                              
001540*                                                                         
001550 01  PRTLINE                   PIC X(100).                                
001560*                                                                         
001570 WORKING-STORAGE SECTION.                                                 
001580*    == 11/14/08 RPK CR-0870 - EOJ SWITCH STANDS ALONE, OUTSIDE           
001590*       WORK-AREA, THE WAY A SHOP SWITCH ALWAYS HAS BEEN HERE. ==         
001600 77  WS-EOJ-SW                 PIC X         VALUE "N".                   
001610     88  WS-EOJ-NORMAL                       VALUE "Y".                   
001620*    == COUNTERS, SWITCHES AND EDITED FIELDS THE EDIT PASS AND            
001630*       THE VALRPT WRITE-UP BOTH REACH INTO. ==                           
001640 01  WORK-AREA.                                                           
001650     05  C-PCTR                PIC 99        COMP  VALUE ZERO.            
001660     05  C-WARN-CTR            PIC 9(05)     COMP  VALUE ZERO.            
001670     05  C-ERR-CTR             PIC 9(05)     COMP  VALUE ZERO.            
001680     05  C-BLANK-NAME-CTR      PIC 9(05)     COMP  VALUE ZERO.            
001690     05  C-BLANK-TITLE-CTR     PIC 9(05)     COMP  VALUE ZERO.            
001700     05  C-ORPHAN-CTR          PIC 9(05)     COMP  VALUE ZERO.            
001710     05  C-BADDATE-CTR         PIC 9(05)     COMP  VALUE ZERO.            
001720     05  MORE-RECS             PIC XXX             VALUE "YES".           
001730     05  WS-MEMBER-COUNT       PIC 9(4)      COMP  VALUE ZERO.            
001740     05  WS-TAB-IX             PIC 9(4)      COMP  VALUE ZERO.            
001750     05  WS-INS-IX             PIC 9(4)      COMP  VALUE ZERO.            
001760     05  WS-LO                 PIC 9(4)      COMP  VALUE ZERO.            
001770     05  WS-HI                 PIC 9(4)      COMP  VALUE ZERO.            
001780     05  WS-MID                PIC 9(4)      COMP  VALUE ZERO.            
001790     05  WS-FOUND-SW           PIC X               VALUE "N".             
001800         88  FOUND-IN-TABLE                 VALUE "Y".                    
001810     05  WS-DATE-SW            PIC X               VALUE "N".             
001820         88  WS-DATE-OK                     VALUE "Y".                    
001830     05  WS-PD-FIELD-A         PIC 99              VALUE ZERO.            
001840     05  WS-PD-FIELD-B         PIC 99              VALUE ZERO.            
001850     05  WS-MSG-ID             PIC X(09)           VALUE SPACES.          
001860     05  WS-MSG-TITLE          PIC X(10)           VALUE SPACES.          
001870     05  WS-CNT-ED             PIC ZZZZ9.                                 
001880     05  WS-WARN-ED            PIC ZZZZ9.                                 
001890     05  WS-ERR-ED             PIC ZZZZ9.                                 
001900     05  WS-UNREC-IX           PIC 9(4)      COMP  VALUE ZERO.            
001910     05  WS-UNREC-TITLE-COUNT  PIC 9(4)      COMP  VALUE ZERO.            
001920*                                                                         
001930*    == 06/04/09 RPK CR-0876 - U2 CALLS FOR ONE WARNING LINE PER          
001940*       DISTINCT UNRECOGNIZED TITLE, NOT ONE PER MEMBER CARRYING          
001950*       IT.  TABLE HOLDS EACH DISTINCT TITLE SEEN DURING THE EDIT         
001960*       PASS; 9320-RECORD-UNREC-TITLE ONLY ADDS A NEW ENTRY, AND          
001970*       3950-PRINT-UNREC-TITLES WRITES THE WARNING LINES AFTER            
001980*       EVERY MEMBER HAS BEEN EDITED. ==                                  
001990 01  UNREC-TITLE-TABLE.                                                   
002000     05  UNREC-TITLE-ENTRY      OCCURS 50 TIMES                           
002010                                 PIC X(10)     VALUE SPACES.              
002020*                                                                         
002030*    == R6 QV-AMOUNT PARSE WORK FIELDS ==                                 
002040 01  QV-PARSE-WORK.                                                       
002050     05  WS-QV-EDIT            PIC X(09).                                 
002060     05  WS-QV-SCAN-IX         PIC 9(02)     COMP  VALUE ZERO.            
002070     05  WS-QV-VALID-SW        PIC X               VALUE "Y".             
002080     05  WS-SEEN-DOT           PIC X               VALUE "N".             
002090     05  WS-INT-LEN            PIC 9               VALUE ZERO.            
002100     05  WS-FRAC-LEN           PIC 9               VALUE ZERO.            
002110     05  WS-DIGIT-ONE          PIC 9               VALUE ZERO.            
002120     05  WS-QV-INT-NUM         PIC 9(07)     COMP  VALUE ZERO.            
002130     05  WS-QV-FRAC-NUM        PIC 9(02)     COMP  VALUE ZERO.            
002140     05  WS-PARSED-PQV         PIC S9(7)V99        VALUE ZERO.            
002150*                                                                         
002160*    == TODAY'S DATE, BROKEN OUT FOR THE REPORT HEADING. ==               
002170 01  I-DATE.                                                              
002180     05  I-YEAR                PIC 9(4).                                  
002190     05  I-MONTH               PIC 99.                                    
002200     05  I-DAY                 PIC 99.                                    
002210*                                                                         
002220*    == RUN DATE, EDITED ONE WAY AND REDEFINED TWO MORE FOR               
002230*       THE DIFFERENT EDIT MASKS CARRIED OVER THE YEARS ==                
002240 01  RUN-DATE-DISPLAY.                                                    
002250     05  RUN-CC                PIC 99.                                    
002260     05  RUN-YY                PIC 99.                                    
002270     05  RUN-MM                PIC 99.                                    
002280     05  RUN-DD                PIC 99.                                    
002290 01  RUN-DATE-NUM REDEFINES RUN-DATE-DISPLAY  PIC 9(8).                   
002300 01  RUN-DATE-SLASH REDEFINES RUN-DATE-DISPLAY.                           
002310     05  RDS-CCYY              PIC 9(4).                                  
002320     05  RDS-MM                PIC 9(2).                                  
002330     05  RDS-DD                PIC 9(2).                                  
002340*                                                                         
002350*    == 11/14/08 RPK CR-0870 - RUN DATE ALSO KEPT PACKED, THE             
002360*       SAME WAY THE TEACHING-DEPARTMENT'S ATTENDANCE DATE IS             
002370*       PACKED, SO THE EOJ CONTROL MESSAGE IN 9800-CLOSING CAN            
002380*       CARRY A COMPACT COPY OF IT TO THE JOB LOG. ==                     
002390 01  PACKED-RUN-DATE           PIC 9(8)      COMP-3  VALUE ZERO.          
002400*                                                                         
002410 01  COMPANY-TITLE.                                                       
002420     05  FILLER                PIC X(06)     VALUE "DATE:".               
002430     05  O-MONTH               PIC 99.                                    
002440     05  FILLER                PIC X         VALUE "/".                   
002450     05  O-DAY                 PIC 99.                                    
002460     05  FILLER                PIC X         VALUE "/".                   
002470     05  O-YEAR                PIC 9(4).                                  
002480     05  FILLER                PIC X(27)     VALUE SPACES.                
002490     05  FILLER                PIC X(32)                                  
002500         VALUE "MEMBER GENEALOGY QUALITY RPT".                            
002510     05  FILLER                PIC X(17)     VALUE SPACES.                
002520     05  FILLER                PIC X(06)     VALUE "PAGE:".               
002530     05  O-PCTR                PIC Z9.                                    
002540*                                                                         
002550 01  DIVISION-TITLE.                                                      
002560     05  FILLER                PIC X(08)     VALUE "MQRANL01".            
002570     05  FILLER                PIC X(49)     VALUE SPACES.                
002580     05  FILLER                PIC X(18)                                  
002590         VALUE "MARKETING SYSTEMS".                                       
002600     05  FILLER                PIC X(25)     VALUE SPACES.                
002610*                                                                         
002620 01  BLANK-LINE.                                                          
002630     05  FILLER                PIC X(100)    VALUE SPACES.                
002640*                                                                         
002650 01  ALERT-LINE.                                                          
002660     05  FILLER                PIC X(08)     VALUE "[ALERT] ".            
002670     05  O-ALERT-TEXT          PIC X(90).                                 
002680     05  FILLER                PIC X(02)     VALUE SPACES.                
002690*                                                                         
002700 01  WARNING-LINE.                                                        
002710     05  FILLER                PIC X(10)     VALUE "[WARNING] ".          
002720     05  O-WARN-TEXT           PIC X(88).                                 
002730     05  FILLER                PIC X(02)     VALUE SPACES.                
002740*                                                                         
002750 01  SUMMARY-LINE.                                                        
002760     05  O-SUMMARY-TEXT        PIC X(98).                                 
002770     05  FILLER                PIC X(02)     VALUE SPACES.                
002780*                                                                         
002790*    == RANK/TITLE TABLE - MUST STAY IN STEP WITH THE RANK-               
002800*       ADVANCEMENT TABLE CARRIED IN MQRANL02 AND MQRANL03, PLUS          
002810*       THE TWO NON-ADVANCING TITLES, PCUST AND DISTRIBUTOR.              
002820*       09/14/93 RPK CR-0601 - REPLACED THE OLD IF-CHAIN WITH THIS        
002830*       TABLE. ==                                                         
002840 01  RANK-NAME-ARRAY.                                                     
002850     05  FILLER                PIC X(10)     VALUE "PCUST".               
002860     05  FILLER                PIC X(10)     VALUE "DIS".                 
002870     05  FILLER                PIC X(10)     VALUE "BRA".                 
002880     05  FILLER                PIC X(10)     VALUE "SRA".                 
002890     05  FILLER                PIC X(10)     VALUE "SA".                  
002900     05  FILLER                PIC X(10)     VALUE "1SE".                 
002910     05  FILLER                PIC X(10)     VALUE "2SE".                 
002920     05  FILLER                PIC X(10)     VALUE "3SE".                 
002930     05  FILLER                PIC X(10)     VALUE "4SE".                 
002940     05  FILLER                PIC X(10)     VALUE "5SE".                 
002950     05  FILLER                PIC X(10)     VALUE "ASC".                 
002960*    == 06/04/09 RPK CR-0875 - TABLE ENTRY WAS "DISTR", TRUNCATED         
002970*       TO 5 BYTES LIKE EVERY OTHER ENTRY HERE.  MBR-TITLE IS             
002980*       10 BYTES WIDE (GENEALOGY TITLE FIELD), SO A RECORD WITH           
002990*       TITLE "DISTRIBUTOR" LOADS AS "DISTRIBUTO" AND NEVER               
003000*       MATCHED THE 5-BYTE "DISTR" ENTRY - WIDENED THE WHOLE              
003010*       TABLE TO 10 BYTES SO THIS ENTRY CAN HOLD THE FULL                 
003020*       10-BYTE VALUE MBR-TITLE ACTUALLY CARRIES. ==                      
003030     05  FILLER                PIC X(10)     VALUE "DISTRIBUTO".          
003040 01  RANK-NAME-TABLE REDEFINES RANK-NAME-ARRAY.                           
003050     05  RNK-NAME              OCCURS 12 TIMES                            
003060                                PIC X(10).                                
003070*                                                                         
003080*    == MEMBER TABLE, HELD IN MEMORY, KEPT SORTED ASCENDING ON            
003090*       MEMBER-ID AS IT LOADS SO 9400-FIND-MEMBER CAN SEARCH IT           
003100*       BY BINARY CHOP (04/01/96 RPK CR-0688) ==                          
003110 01  MEMBER-TABLE.                                                        
003120     05  MBR-ENTRY              OCCURS 5000 TIMES                         
003130                                 INDEXED BY MBR-IX MBR-IX2.               
003140         10  MBR-ID              PIC X(09).                               
003150         10  MBR-NAME            PIC X(30).                               
003160         10  MBR-TITLE           PIC X(10).                               
003170         10  MBR-RANK-CODE       PIC X(05).                               
003180         10  MBR-JOIN-DATE       PIC X(10).                               
003190         10  MBR-SPONSOR-ID      PIC X(09).                               
003200         10  MBR-ENROLLER-ID     PIC X(09).                               
003210         10  MBR-QV-TEXT         PIC X(09).                               
003220         10  MBR-PQV             PIC S9(7)V99.                            
003230         10  MBR-DUP-FLAG        PIC X         VALUE "N".                 
003240         10  FILLER              PIC X(05).                               
003250*                                                                         
003260 PROCEDURE DIVISION.                                                      
003270*                                                                         
003280*    == MAINLINE - LOAD THE GENEALOGY EXTRACT INTO THE MEMBER             
003290*       TABLE, RUN THE EDIT PASS AGAINST IT, PRINT THE WARNING            
003300*       AND ERROR SUMMARY, THEN CLOSE UP. ==                              
003310 0000-MQRANL01.                                                           
003320     PERFORM 1000-INIT.                                                   
003330     PERFORM 2000-LOAD-GENEALOGY                                          
003340         UNTIL MORE-RECS = "NO".                                          
003350     PERFORM 3000-VALIDATE-ALL.                                           
003360     PERFORM 3950-PRINT-UNREC-TITLES.                                     
003370     PERFORM 3900-VALRPT-SUMMARY.                                         
003380     PERFORM 9800-CLOSING.                                                
003390     STOP RUN.                                                            
003400*                                                                         
003410*    == ONE-TIME SETUP - TODAY'S DATE, REPORT HEADING, FIRST              
003420*       READ OF THE GENEALOGY EXTRACT. ==                                 
003430 1000-INIT.                                                               
003440     ACCEPT RUN-DATE-NUM FROM DATE YYYYMMDD.                              
003450     MOVE RDS-CCYY                TO I-YEAR.                              
003460     MOVE RDS-MM                  TO I-MONTH.                             
003470     MOVE RDS-DD                  TO I-DAY.                               
003480     MOVE I-DAY                   TO O-DAY.                               
003490     MOVE I-YEAR                  TO O-YEAR.                              
003500     MOVE I-MONTH                 TO O-MONTH.                             
003510     MOVE RUN-DATE-NUM            TO PACKED-RUN-DATE.                     
003520*                                                                         
003530     OPEN INPUT  GENEALOGY.                                               
003540     OPEN OUTPUT VALRPT.                                                  
003550     PERFORM 9100-VALRPT-HEADING.                                         
003560     PERFORM 9000-READ-GENEALOGY.                                         
003570*                                                                         
003580*    == MAIN LOAD LOOP - ONE TRIP PER GENEALOGY-FILE RECORD UNTIL         
003590*       MORE-RECS GOES TO "NO" IN 9000-READ-GENEALOGY BELOW. ==           
003600 2000-LOAD-GENEALOGY.                                                     
003610     PERFORM 2050-LOAD-MEMBER.                                            
003620     PERFORM 9000-READ-GENEALOGY.                                         
003630*                                                                         
003640*    == PARSE THE INCOMING QV TEXT, THEN FILE THE MEMBER AWAY IN          
003650*       THE IN-MEMORY TABLE IF ROOM REMAINS. ==                           
003660 2050-LOAD-MEMBER.                                                        
003670     PERFORM 2060-PARSE-QV.                                               
003680     IF WS-MEMBER-COUNT < 5000                                            
003690         PERFORM 2070-INSERT-SORTED                                       
003700     END-IF.                                                              
003710*                                                                         
003720*    == R6 MONEY PARSING - STRIP SPACES AND COMMAS, HONOR ONE             
003730*       DECIMAL POINT, BAD TEXT BECOMES 0.00.                             
003740*       05/11/05 BCF CR-0840 REWRITE. ==                                  
003750 2060-PARSE-QV.                                                           
003760     MOVE I-QV-AMOUNT              TO WS-QV-EDIT.                         
003770     INSPECT WS-QV-EDIT REPLACING ALL "," BY SPACE.                       
003780     MOVE "Y"                      TO WS-QV-VALID-SW.                     
003790     MOVE "N"                      TO WS-SEEN-DOT.                        
003800     MOVE 0                        TO WS-INT-LEN.                         
003810     MOVE 0                        TO WS-FRAC-LEN.                        
003820     MOVE 0                        TO WS-QV-INT-NUM.                      
003830     MOVE 0                        TO WS-QV-FRAC-NUM.                     
003840     PERFORM 2065-SCAN-QV-CHAR VARYING WS-QV-SCAN-IX FROM 1 BY 1          
003850         UNTIL WS-QV-SCAN-IX > 9.                                         
003860     IF WS-FRAC-LEN = 1                                                   
003870         COMPUTE WS-QV-FRAC-NUM = WS-QV-FRAC-NUM * 10                     
003880     END-IF.                                                              
003890     IF WS-QV-VALID-SW = "N" OR WS-INT-LEN = 0                            
003900         MOVE 0 TO WS-PARSED-PQV                                          
003910     ELSE                                                                 
003920         COMPUTE WS-PARSED-PQV =                                          
003930             WS-QV-INT-NUM + (WS-QV-FRAC-NUM / 100)                       
003940     END-IF.                                                              
003950*                                                                         
003960*    == ONE CHARACTER OF THE EDITED QV-AMOUNT TEXT, CALLED BY             
003970*       2060-PARSE-QV - 05/11/05 BCF CR-0840 ==                           
003980 2065-SCAN-QV-CHAR.                                                       
003990     EVALUATE WS-QV-EDIT (WS-QV-SCAN-IX:1)                                
004000         WHEN SPACE                                                       
004010             CONTINUE                                                     
004020         WHEN "."                                                         
004030             IF WS-SEEN-DOT = "Y"                                         
004040                 MOVE "N" TO WS-QV-VALID-SW                               
004050             ELSE                                                         
004060                 MOVE "Y" TO WS-SEEN-DOT                                  
004070             END-IF                                                       
004080         WHEN "0" THRU "9"                                                
004090             MOVE WS-QV-EDIT (WS-QV-SCAN-IX:1) TO WS-DIGIT-ONE            
004100             IF WS-SEEN-DOT = "Y"                                         
004110                 IF WS-FRAC-LEN < 2                                       
004120                     COMPUTE WS-QV-FRAC-NUM =                             
004130                         WS-QV-FRAC-NUM * 10 + WS-DIGIT-ONE               
004140                     ADD 1 TO WS-FRAC-LEN                                 
004150                 END-IF                                                   
004160             ELSE                                                         
004170                 IF WS-INT-LEN < 7                                        
004180                     COMPUTE WS-QV-INT-NUM =                              
004190                         WS-QV-INT-NUM * 10 + WS-DIGIT-ONE                
004200                     ADD 1 TO WS-INT-LEN                                  
004210                 END-IF                                                   
004220             END-IF                                                       
004230         WHEN OTHER                                                       
004240             MOVE "N" TO WS-QV-VALID-SW                                   
004250     END-EVALUATE.                                                        
004260*                                                                         
004270*    == KEEP MEMBER-TABLE SORTED ASCENDING BY MEMBER-ID AS WE             
004280*       LOAD IT - THIS SHOP CARRIES NO SORT VERB, EVERY TABLE             
004290*       GETS HAND-SORTED GOING IN. ==                                     
004300 2070-INSERT-SORTED.                                                      
004310     PERFORM 2071-SCAN-NOOP VARYING WS-TAB-IX FROM 1 BY 1                 
004320         UNTIL WS-TAB-IX > WS-MEMBER-COUNT                                
004330         OR I-MEMBER-ID <= MBR-ID (WS-TAB-IX).                            
004340     IF WS-TAB-IX <= WS-MEMBER-COUNT                                      
004350             AND I-MEMBER-ID = MBR-ID (WS-TAB-IX)                         
004360         MOVE "Y" TO MBR-DUP-FLAG (WS-TAB-IX)                             
004370     ELSE                                                                 
004380         PERFORM 2075-SHIFT-ONE VARYING WS-INS-IX                         
004390             FROM WS-MEMBER-COUNT BY -1                                   
004400             UNTIL WS-INS-IX < WS-TAB-IX                                  
004410         MOVE I-MEMBER-ID            TO MBR-ID (WS-TAB-IX)                
004420         MOVE I-MEMBER-NAME          TO MBR-NAME (WS-TAB-IX)              
004430         MOVE I-TITLE                TO MBR-TITLE (WS-TAB-IX)             
004440         INSPECT MBR-TITLE (WS-TAB-IX) CONVERTING                         
004450             "abcdefghijklmnopqrstuvwxyz"                                 
004460             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                              
004470         MOVE I-RANK-CODE            TO MBR-RANK-CODE (WS-TAB-IX)         
004480         INSPECT MBR-RANK-CODE (WS-TAB-IX) CONVERTING                     
004490             "abcdefghijklmnopqrstuvwxyz"                                 
004500             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                              
004510         MOVE I-JOIN-DATE            TO MBR-JOIN-DATE (WS-TAB-IX)         
004520         MOVE I-SPONSOR-ID           TO MBR-SPONSOR-ID (WS-TAB-IX)        
004530         MOVE I-ENROLLER-ID          TO MBR-ENROLLER-ID(WS-TAB-IX)        
004540         MOVE I-QV-AMOUNT            TO MBR-QV-TEXT (WS-TAB-IX)           
004550         MOVE WS-PARSED-PQV          TO MBR-PQV (WS-TAB-IX)               
004560         MOVE "N"                    TO MBR-DUP-FLAG (WS-TAB-IX)          
004570         ADD 1 TO WS-MEMBER-COUNT                                         
004580     END-IF.                                                              
004590*                                                                         
004600*    == NO-OP SCAN BODY - WS-TAB-IX STOPS AT THE INSERTION POINT          
004610*       FOR I-MEMBER-ID.  CALLED BY 2070-INSERT-SORTED. ==                
004620 2071-SCAN-NOOP.                                                          
004630     CONTINUE.                                                            
004640*                                                                         
004650*    == SHIFT ONE TABLE ENTRY UP TO OPEN THE INSERTION POINT.             
004660*       CALLED BY 2070-INSERT-SORTED. ==                                  
004670 2075-SHIFT-ONE.                                                          
004680     MOVE MBR-ENTRY (WS-INS-IX) TO MBR-ENTRY (WS-INS-IX + 1).             
004690*                                                                         
004700*    == EDIT PASS - EVERY MEMBER IN THE TABLE GETS RUN THROUGH            
004710*       3100-VALIDATE-ONE ONCE THE FULL EXTRACT IS LOADED. ==             
004720 3000-VALIDATE-ALL.                                                       
004730     PERFORM 3100-VALIDATE-ONE THRU 3100-EXIT                             
004740         VARYING MBR-IX FROM 1 BY 1                                       
004750         UNTIL MBR-IX > WS-MEMBER-COUNT.                                  
004760*                                                                         
004770 3100-VALIDATE-ONE.                                                       
004780*    == 09/19/06 BCF CR-0855 - DUPLICATE ID AND BLANK NAME ARE            
004790*       FATAL TO THE REST OF THE EDIT; BRANCH STRAIGHT TO THE             
004800*       EXIT THE SAME WAY THE OTHER VALIDATION PARAGRAPHS IN THIS         
004810*       RUN DO, SO WE DO NOT ALSO REPORT ORPHAN/TITLE/DATE                
004820*       WARNINGS AGAINST AN ID WE CANNOT TRUST IN THE FIRST               
004830*       PLACE. ==                                                         
004840     IF MBR-DUP-FLAG (MBR-IX) = "Y"                                       
004850         MOVE MBR-ID (MBR-IX)       TO WS-MSG-ID                          
004860         STRING "DUPLICATE MEMBER-ID " WS-MSG-ID                          
004870             DELIMITED BY SIZE INTO O-ALERT-TEXT                          
004880         WRITE PRTLINE FROM ALERT-LINE AFTER ADVANCING 1 LINE             
004890         ADD 1 TO C-ERR-CTR                                               
004900         GO TO 3100-EXIT                                                  
004910     END-IF.                                                              
004920*                                                                         
004930     IF MBR-NAME (MBR-IX) = SPACES                                        
004940         MOVE MBR-ID (MBR-IX)       TO WS-MSG-ID                          
004950         STRING "MISSING MEMBER NAME - ID " WS-MSG-ID                     
004960             DELIMITED BY SIZE INTO O-ALERT-TEXT                          
004970         WRITE PRTLINE FROM ALERT-LINE AFTER ADVANCING 1 LINE             
004980         ADD 1 TO C-ERR-CTR                                               
004990         ADD 1 TO C-BLANK-NAME-CTR                                        
005000         GO TO 3100-EXIT                                                  
005010     END-IF.                                                              
005020*                                                                         
005030*    == THE REMAINING THREE EDITS ARE WARNINGS ONLY, SO UNLIKE            
005040*       THE TWO FATAL CHECKS ABOVE THEY ALL RUN REGARDLESS OF             
005050*       WHAT THE OTHERS FIND. ==                                          
005060     IF MBR-TITLE (MBR-IX) = SPACES                                       
005070         ADD 1 TO C-BLANK-TITLE-CTR                                       
005080         ADD 1 TO C-WARN-CTR                                              
005090     ELSE                                                                 
005100         PERFORM 9300-TITLE-RECOGNIZED THRU 9300-EXIT                     
005110         IF NOT FOUND-IN-TABLE                                            
005120             PERFORM 9320-RECORD-UNREC-TITLE THRU 9320-EXIT               
005130         END-IF                                                           
005140     END-IF.                                                              
005150*                                                                         
005160     IF MBR-SPONSOR-ID (MBR-IX) NOT = SPACES                              
005170             AND MBR-SPONSOR-ID (MBR-IX) NOT = "000000000"                
005180         PERFORM 9400-FIND-MEMBER THRU 9400-EXIT                          
005190         IF NOT FOUND-IN-TABLE                                            
005200             MOVE MBR-ID (MBR-IX)    TO WS-MSG-ID                         
005210             STRING "ORPHANED SPONSOR FOR ID " WS-MSG-ID                  
005220                 DELIMITED BY SIZE INTO O-WARN-TEXT                       
005230             WRITE PRTLINE FROM WARNING-LINE                              
005240                 AFTER ADVANCING 1 LINE                                   
005250             ADD 1 TO C-WARN-CTR                                          
005260             ADD 1 TO C-ORPHAN-CTR                                        
005270         END-IF                                                           
005280     END-IF.                                                              
005290*                                                                         
005300     IF MBR-JOIN-DATE (MBR-IX) NOT = SPACES                               
005310         PERFORM 9500-PARSE-DATE THRU 9500-EXIT                           
005320         IF NOT WS-DATE-OK                                                
005330             MOVE MBR-ID (MBR-IX)    TO WS-MSG-ID                         
005340             STRING "UNPARSEABLE JOIN DATE FOR ID " WS-MSG-ID             
005350                 DELIMITED BY SIZE INTO O-WARN-TEXT                       
005360             WRITE PRTLINE FROM WARNING-LINE                              
005370                 AFTER ADVANCING 1 LINE                                   
005380             ADD 1 TO C-WARN-CTR                                          
005390             ADD 1 TO C-BADDATE-CTR                                       
005400         END-IF                                                           
005410     END-IF.                                                              
005420*                                                                         
005430 3100-EXIT.                                                               
005440     EXIT.                                                                
005450*                                                                         
005460*    == R9 - RECOGNIZED TITLE SET IS THE RANK TABLE PLUS PCUST            
005470*       AND DISTRIBUTOR ==                                                
005480 9300-TITLE-RECOGNIZED.                                                   
005490     MOVE "N" TO WS-FOUND-SW.                                             
005500     PERFORM 9310-CHECK-ONE-TITLE VARYING WS-TAB-IX FROM 1 BY 1           
005510         UNTIL WS-TAB-IX > 12.                                            
005520 9300-EXIT.                                                               
005530     EXIT.                                                                
005540*                                                                         
005550*    == ONE ENTRY OF THE RECOGNIZED-TITLE TABLE.  CALLED BY               
005560*       9300-TITLE-RECOGNIZED. ==                                         
005570 9310-CHECK-ONE-TITLE.                                                    
005580     IF MBR-TITLE (MBR-IX) = RNK-NAME (WS-TAB-IX)                         
005590         MOVE "Y" TO WS-FOUND-SW                                          
005600     END-IF.                                                              
005610*                                                                         
005620*    == CR-0876 - ADD MBR-TITLE TO UNREC-TITLE-TABLE IF NOT               
005630*       ALREADY THERE.  CALLED ONCE PER MEMBER WHOSE TITLE FAILED         
005640*       9300-TITLE-RECOGNIZED; THE WARNING LINE ITSELF IS NOT             
005650*       WRITTEN HERE - SEE 3950-PRINT-UNREC-TITLES. ==                    
005660 9320-RECORD-UNREC-TITLE.                                                 
005670     MOVE "N" TO WS-FOUND-SW.                                             
005680     PERFORM 9330-CHECK-ONE-UNREC VARYING WS-UNREC-IX FROM 1 BY 1         
005690         UNTIL WS-UNREC-IX > WS-UNREC-TITLE-COUNT.                        
005700     IF NOT FOUND-IN-TABLE                                                
005710             AND WS-UNREC-TITLE-COUNT < 50                                
005720         ADD 1 TO WS-UNREC-TITLE-COUNT                                    
005730         MOVE MBR-TITLE (MBR-IX)                                          
005740             TO UNREC-TITLE-ENTRY (WS-UNREC-TITLE-COUNT)                  
005750     END-IF.                                                              
005760 9320-EXIT.                                                               
005770     EXIT.                                                                
005780*                                                                         
005790*    == ONE ENTRY OF UNREC-TITLE-TABLE.  CALLED BY                        
005800*       9320-RECORD-UNREC-TITLE. ==                                       
005810 9330-CHECK-ONE-UNREC.                                                    
005820     IF MBR-TITLE (MBR-IX) = UNREC-TITLE-ENTRY (WS-UNREC-IX)              
005830         MOVE "Y" TO WS-FOUND-SW                                          
005840     END-IF.                                                              
005850*                                                                         
005860*    == BINARY SEARCH OF THE SORTED MEMBER TABLE FOR A SPONSOR-ID         
005870*       (04/01/96 RPK CR-0688) ==                                         
005880 9400-FIND-MEMBER.                                                        
005890     MOVE "N"          TO WS-FOUND-SW.                                    
005900     MOVE 1             TO WS-LO.                                         
005910     MOVE WS-MEMBER-COUNT TO WS-HI.                                       
005920     PERFORM 9410-PROBE THRU 9410-EXIT UNTIL WS-LO > WS-HI.               
005930 9400-EXIT.                                                               
005940     EXIT.                                                                
005950*                                                                         
005960*    == ONE BINARY-SEARCH PROBE.  CALLED BY 9400-FIND-MEMBER. ==          
005970 9410-PROBE.                                                              
005980     COMPUTE WS-MID = (WS-LO + WS-HI) / 2.                                
005990     SET MBR-IX2 TO WS-MID.                                               
006000     IF MBR-ID (MBR-IX2) = MBR-SPONSOR-ID (MBR-IX)                        
006010         MOVE "Y" TO WS-FOUND-SW                                          
006020         COMPUTE WS-LO = WS-HI + 1                                        
006030     ELSE                                                                 
006040         IF MBR-ID (MBR-IX2) < MBR-SPONSOR-ID (MBR-IX)                    
006050             COMPUTE WS-LO = WS-MID + 1                                   
006060         ELSE                                                             
006070             COMPUTE WS-HI = WS-MID - 1                                   
006080         END-IF                                                           
006090     END-IF.                                                              
006100 9410-EXIT.                                                               
006110     EXIT.                                                                
006120*                                                                         
006130*    == R5/R9 ACCEPTED JOIN-DATE FORMATS, FIRST THAT PARSES WINS          
006140*       (02/09/91 DMW CR-0512).  03/02/07 BCF CR-0861 - MM/DD/YYYY        
006150*       AND DD/MM/YYYY BOTH PUT THE SLASH AT POSITIONS 3 AND 6, SO        
006160*       A SEPARATOR-POSITION TEST ALONE CANNOT TELL THEM APART;           
006170*       THE FIRST TWO DIGITS ARE NOW CHECKED AS A MONTH (01-12)           
006180*       BEFORE FALLING BACK TO DD/MM/YYYY. ==                             
006190 9500-PARSE-DATE.                                                         
006200     MOVE "N" TO WS-DATE-SW.                                              
006210     IF MBR-JOIN-DATE (MBR-IX) (3:1) = "/"                                
006220             AND MBR-JOIN-DATE (MBR-IX) (6:1) = "/"                       
006230         MOVE MBR-JOIN-DATE (MBR-IX) (1:2) TO WS-PD-FIELD-A               
006240         MOVE MBR-JOIN-DATE (MBR-IX) (4:2) TO WS-PD-FIELD-B               
006250         IF WS-PD-FIELD-A NUMERIC                                         
006260                 AND WS-PD-FIELD-A >= 1 AND WS-PD-FIELD-A <= 12           
006270*            == MM/DD/YYYY - FIRST GROUP IS A VALID MONTH. ==             
006280             MOVE "Y" TO WS-DATE-SW                                       
006290         ELSE                                                             
006300             IF WS-PD-FIELD-A NUMERIC AND WS-PD-FIELD-A <= 31             
006310                     AND WS-PD-FIELD-B NUMERIC                            
006320                     AND WS-PD-FIELD-B >= 1                               
006330                     AND WS-PD-FIELD-B <= 12                              
006340*                == MM/DD/YYYY FAILED - TRY DD/MM/YYYY, THE               
006350*                   SECOND GROUP AS THE MONTH INSTEAD. ==                 
006360                 MOVE "Y" TO WS-DATE-SW                                   
006370             END-IF                                                       
006380         END-IF                                                           
006390     END-IF.                                                              
006400     IF MBR-JOIN-DATE (MBR-IX) (5:1) = "-"                                
006410             AND MBR-JOIN-DATE (MBR-IX) (8:1) = "-"                       
006420         MOVE "Y" TO WS-DATE-SW                                           
006430     END-IF.                                                              
006440     IF MBR-JOIN-DATE (MBR-IX) (3:1) = "-"                                
006450             AND MBR-JOIN-DATE (MBR-IX) (6:1) = "-"                       
006460         MOVE "Y" TO WS-DATE-SW                                           
006470     END-IF.                                                              
006480 9500-EXIT.                                                               
006490     EXIT.                                                                
006500*                                                                         
006510*    == CR-0876 - ONE WARNING LINE PER DISTINCT TITLE COLLECTED           
006520*       IN UNREC-TITLE-TABLE DURING THE EDIT PASS, WRITTEN AFTER          
006530*       EVERY MEMBER HAS BEEN THROUGH 3100-VALIDATE-ONE SO A              
006540*       TITLE SHARED BY MANY MEMBERS ONLY COSTS ONE LINE AND ONE          
006550*       WARNING COUNT, NOT ONE PER OCCURRENCE. ==                         
006560 3950-PRINT-UNREC-TITLES.                                                 
006570     PERFORM 3960-PRINT-ONE-UNREC-TITLE                                   
006580         VARYING WS-UNREC-IX FROM 1 BY 1                                  
006590         UNTIL WS-UNREC-IX > WS-UNREC-TITLE-COUNT.                        
006600*                                                                         
006610*    == ONE DISTINCT-TITLE WARNING LINE.  CALLED BY                       
006620*       3950-PRINT-UNREC-TITLES. ==                                       
006630 3960-PRINT-ONE-UNREC-TITLE.                                              
006640     MOVE UNREC-TITLE-ENTRY (WS-UNREC-IX) TO WS-MSG-TITLE.                
006650     STRING "UNRECOGNIZED TITLE " WS-MSG-TITLE                            
006660         DELIMITED BY SIZE INTO O-WARN-TEXT.                              
006670     WRITE PRTLINE FROM WARNING-LINE AFTER ADVANCING 1 LINE.              
006680     ADD 1 TO C-WARN-CTR.                                                 
006690*                                                                         
006700*    == TRAILER LINE FOR THE VALRPT - COUNTS OF MEMBERS LOADED,           
006710*       WARNINGS RAISED AND FATAL ERRORS RAISED DURING THE EDIT           
006720*       PASS. ==                                                          
006730 3900-VALRPT-SUMMARY.                                                     
006740     MOVE WS-MEMBER-COUNT          TO WS-CNT-ED.                          
006750     MOVE C-WARN-CTR                TO WS-WARN-ED.                        
006760     MOVE C-ERR-CTR                 TO WS-ERR-ED.                         
006770     STRING "VALIDATED " WS-CNT-ED " MEMBERS - "                          
006780         WS-WARN-ED " WARNINGS, " WS-ERR-ED " ERRORS"                     
006790         DELIMITED BY SIZE INTO O-SUMMARY-TEXT.                           
006800     WRITE PRTLINE FROM SUMMARY-LINE AFTER ADVANCING 2 LINES.             
006810*                                                                         
006820*    == SEQUENTIAL READ OF THE GENEALOGY EXTRACT - FLIPS MORE-RECS        
006830*       TO "NO" AT END OF FILE SO THE 2000 LOOP CAN STOP. ==              
006840 9000-READ-GENEALOGY.                                                     
006850     READ GENEALOGY                                                       
006860         AT END                                                           
006870             MOVE "NO" TO MORE-RECS                                       
006880     END-READ.                                                            
006890*                                                                         
006900*    == PAGE HEADING FOR VALRPT - CALLED ONCE FROM 1000-INIT; A           
006910*       SECOND CALL WOULD BE ADDED HERE IF WE EVER PAGE-BREAK. ==         
006920 9100-VALRPT-HEADING.                                                     
006930     ADD 1 TO C-PCTR.                                                     
006940     MOVE C-PCTR TO O-PCTR.                                               
006950     WRITE PRTLINE FROM COMPANY-TITLE AFTER ADVANCING PAGE.               
006960     WRITE PRTLINE FROM DIVISION-TITLE AFTER ADVANCING 1 LINE.            
006970     WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 1 LINE.                
006980*                                                                         
006990*    == 11/14/08 RPK CR-0870 - NORMAL EOJ NOW LOGGED TO THE               
007000*       CONSOLE WITH THE PACKED RUN DATE AS A CONTROL NUMBER, THE         
007010*       SAME WAY OPERATIONS ASKS FOR ON THE OVERNIGHT SCHEDULE. ==        
007020 9800-CLOSING.                                                            
007030     CLOSE GENEALOGY.                                                     
007040     CLOSE VALRPT.                                                        
007050     MOVE "Y" TO WS-EOJ-SW.                                               
007060     IF WS-EOJ-NORMAL                                                     
007070         DISPLAY "MQRANL01 NORMAL EOJ - CONTROL " PACKED-RUN-DATE         
007080     END-IF.                                                              
