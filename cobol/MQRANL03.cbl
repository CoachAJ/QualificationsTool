000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.              MQRANL03.                                       
000120 AUTHOR.                  ASHLEY LINDQUIST.                               
000130 INSTALLATION.            MARKETING SYSTEMS - DATA PROCESSING.            
000140 DATE-WRITTEN.            06/02/86.                                       
000150 DATE-COMPILED.           06/02/86.                                       
000160 SECURITY.                CONFIDENTIAL - INTERNAL USE ONLY.               
000170*                                                                         
000180******************************************************************        
000190*  MQRANL03  --  INDIVIDUAL RANK-ADVANCEMENT PLAN                *        
000200*  READS THE GENEALOGY EXTRACT AND GROUP VOLUME ORDER DETAIL,    *        
000210*  BUILDS THE SPONSOR TREE, RANKS THE WHOLE ORGANIZATION, THEN   *        
000220*  FOR EACH MEMBER/DESIRED-RANK PAIR ON PLANREQ WORKS OUT THE    *        
000230*  PQV/GQV/LEG GAPS AND A GREEDY ORDER-MOVE PLAN TO CLOSE THEM,  *        
000240*  WRITING ONE STATUS BLOCK PER REQUEST TO PLANRPT.              *        
000250******************************************************************        
000260*                                                                         
000270*    CHANGE LOG                                                           
000280*    ----------                                                           
000290*    DATE      PROGRAMMER  TICKET    DESCRIPTION                          
000300*    --------  ----------  --------  ----------------------------         
000310*    06/02/86  ALQ         CR-0250   ORIGINAL PROGRAM - ONE PLAN    CR0250
000320*                                    PER CARD, RUN INTERACTIVELY          
000330*                                    AT THE BRANCH COUNTER.               
000340*    02/09/88  ALQ         CR-0333   REPLACED THE CARD-AT-A-TIME          
000350*                                    PROMPT WITH THE PLANREQ BATCH        
000360*                                    FILE SO THE FIELD OFFICE CAN         
000370*                                    QUEUE UP A WHOLE DAY'S PLANS.        
000380*    07/21/91  DMW         CR-0502   DONOR-ORDER GREEDY ALLOCATION        
000390*                                    REWRITTEN - DESCENDING VOLUME        
000400*                                    ASSIGNMENT REPLACES THE OLD          
000410*                                    FIRST-FIT LOGIC, WHICH LEFT          
000420*                                    MANY SMALL ORDERS UNUSED.            
000430*    09/14/93  RPK         CR-0603   RANK ENGINE SHARED WITH        CR0603
000440*                                    MQRANL02 - SAME BOTTOM-UP            
000450*                                    DESCENDING-LEVEL PASS, SAME          
000460*                                    RANK-TABLE VALUES.                   
000470*    04/01/96  RPK         CR-0690   MEMBER TABLE AND ORDER TABLE         
000480*                                    RAISED TO 5,000 AND 2,000            
000490*                                    ENTRIES RESPECTIVELY.                
000500*    12/07/98  TJS         Y2K-0021  YEAR 2000 READINESS REVIEW -  Y2K0021
000510*                                    NO 2-DIGIT YEAR FIELDS FOUND         
000520*                                    IN THIS PROGRAM; SIGNED OFF          
000530*                                    WITHOUT CHANGE.                      
000540*    03/15/01  BCF         CR-0751   QUALIFYING-LEGS SECTION ADDED        
000550*                                    TO THE MOVE PLAN - PREVIOUSLY        
000560*                                    THIS PROGRAM ONLY COVERED THE        
000570*                                    PERSONAL PQV GAP.                    
000580*    05/11/05  BCF         CR-0842   ACHIEVABILITY FLAG AND               
000590*                                    REJECT-REASON MESSAGES ADDED         
000600*                                    TO THE STATUS BLOCK.                 
000610*    09/19/06  BCF         CR-0856   REJECT EDITS IN 5050-REJECT          
000620*                                    NOW BRANCH OUT ON THE FIRST          
000630*                                    FAILING CHECK, INSTEAD OF            
000640*                                    NESTING EVERY SUBSEQUENT             
000650*                                    CHECK INSIDE THE ELSE OF THE         
000660*                                    ONE BEFORE IT.                       
000670*    11/14/08  RPK         CR-0872   RUN DATE ALSO KEPT PACKED            
000680*                                    FOR THE EOJ CONTROL MESSAGE.         
000690*                                    PQ-RUN-DATE FROM THE PLANREQ         
000700*                                    CARD IS NOW ECHOED ON THE            
000710*                                    STATUS BLOCK INSTEAD OF BEING        
000720*                                    READ AND LEFT UNUSED.                
000730*                                                                         
000740 ENVIRONMENT DIVISION.                                                    
000750 CONFIGURATION SECTION.                                                   
000760 SOURCE-COMPUTER.         IBM-PC.                                         
000770 OBJECT-COMPUTER.         IBM-PC.                                         
000780 SPECIAL-NAMES.                                                           
000790     C01 IS TOP-OF-FORM.                                                  
000800 INPUT-OUTPUT SECTION.                                                    
000810 FILE-CONTROL.                                                            
000820     SELECT GENEALOGY ASSIGN TO GENEALOGY                                 
000830         ORGANIZATION IS LINE SEQUENTIAL.                                 
000840     SELECT GRPVOLUME ASSIGN TO GRPVOLUME                                 
000850         ORGANIZATION IS LINE SEQUENTIAL.                                 
000860     SELECT PLANREQ ASSIGN TO PLANREQ                                     
000870         ORGANIZATION IS LINE SEQUENTIAL.                                 
000880     SELECT PLANRPT ASSIGN TO PLANRPT                                     
000890         ORGANIZATION IS RECORD SEQUENTIAL.                               
000900*                                                                         
000910 DATA DIVISION.                                                           
000920 FILE SECTION.                                                            
000930*                                                                         
000940 FD  GENEALOGY                                                            
000950     LABEL RECORD IS STANDARD                                             
000960     RECORD CONTAINS 192 CHARACTERS                                       
000970     DATA RECORD IS I-REC.                                                
000980*                                                                         
000990 01  I-REC.                                                               
001000     05  I-MEMBER-ID           PIC X(09).                                 
001010     05  I-MEMBER-NAME         PIC X(30).                                 
001020     05  I-TITLE               PIC X(10).                                 
001030     05  I-RANK-CODE           PIC X(05).                                 
001040     05  I-JOIN-DATE           PIC X(10).                                 
001050     05  I-SPONSOR-ID          PIC X(09).                                 
001060     05  I-ENROLLER-ID         PIC X(09).                                 
001070     05  I-QV-AMOUNT           PIC X(09).                                 
001080     05  I-LEVEL-TEXT          PIC X(05).                                 
001090     05  I-REP-STATUS          PIC X(10).                                 
001100     05  I-RENEWAL-DATE        PIC X(10).                                 
001110     05  I-ENROLLER-NAME       PIC X(30).                                 
001120     05  I-SPONSOR-NAME        PIC X(30).                                 
001130     05  I-LAST-ORDER-DATE     PIC X(10).                                 
001140     05  I-AUTOSHIP-FLAG       PIC X(01).                                 
001150     05  I-ACTIVE-FLAG         PIC X(01).                                 
001160     05  FILLER                PIC X(04).                                 
001170*                                                                         
001180*    == GRPVOLUME - 58 BYTES OF ORDER DATA PLUS A ONE-BYTE                
001190*       TRAILING PAD (THIS SHOP NEVER LEAVES A RECORD WITHOUT A           
001200*       FILLER, EVEN WHEN THE FIELDS ALREADY FILL THE LINE). ==           
001210 FD  GRPVOLUME                                                            
001220     LABEL RECORD IS STANDARD                                             
001230     RECORD CONTAINS 59 CHARACTERS                                        
001240     DATA RECORD IS V-REC.                                                
001250*                                                                         
001260 01  V-REC.                                                               
001270     05  V-ORDER-MEMBER-ID      PIC X(09).                                
001280     05  V-ORDER-MEMBER-NAME    PIC X(30).                                
001290     05  V-ORDER-NUMBER         PIC X(10).                                
001300     05  V-ORDER-VOLUME         PIC X(09).                                
001310     05  FILLER                 PIC X(01).                                
001320*                                                                         
001330*    == PLANREQ - ONE TARGET-MEMBER / DESIRED-RANK REQUEST PER            
001340*       LINE, REPLACES THE OLD COUNTER-CARD PROMPT. ==                    
001350 FD  PLANREQ                                                              
001360     LABEL RECORD IS STANDARD                                             
001370     RECORD CONTAINS 30 CHARACTERS                                        
001380     DATA RECORD IS PQ-REC.                                               
001390*                                                                         
001400 01  PQ-REC.                                                              
001410     05  PQ-MEMBER-ID           PIC X(09).                                
001420     05  PQ-DESIRED-RANK        PIC X(05).                                
001430     05  PQ-RUN-DATE            PIC X(10).                                
001440     05  FILLER                 PIC X(06).                                
001450*                                                                         
001460 FD  PLANRPT                                                              
001470     LABEL RECORD IS OMITTED                                              
001480     RECORD CONTAINS 100 CHARACTERS                                       
001490     LINAGE IS 60 WITH FOOTING AT 55                                      
001500     DATA RECORD IS PRTLINE.                                              
001510*                                                                         
001520 01  PRTLINE                    PIC X(100).                               
001530*                                                                         
001540 WORKING-STORAGE SECTION.                                                 
001550*    == 11/14/08 RPK CR-0872 - EOJ SWITCH, 77-LEVEL, SAME AS              
001560*       THE OTHER TWO PROGRAMS IN THIS SUITE. ==                          
001570 77  WS-EOJ-SW                 PIC X         VALUE "N".                   
001580     88  WS-EOJ-NORMAL                       VALUE "Y".                   
001590 01  WORK-AREA.                                                           
001600     05  C-PCTR                PIC 99        COMP  VALUE ZERO.            
001610     05  MORE-RECS             PIC XXX             VALUE "YES".           
001620     05  MORE-ORDERS           PIC XXX             VALUE "YES".           
001630     05  MORE-PLANS            PIC XXX             VALUE "YES".           
001640     05  WS-MEMBER-COUNT       PIC 9(4)      COMP  VALUE ZERO.            
001650     05  WS-TAB-IX             PIC 9(4)      COMP  VALUE ZERO.            
001660     05  WS-INS-IX             PIC 9(4)      COMP  VALUE ZERO.            
001670     05  WS-LO                 PIC 9(4)      COMP  VALUE ZERO.            
001680     05  WS-HI                 PIC 9(4)      COMP  VALUE ZERO.            
001690     05  WS-MID                PIC 9(4)      COMP  VALUE ZERO.            
001700     05  WS-FOUND-SW           PIC X               VALUE "N".             
001710         88  FOUND-IN-TABLE                 VALUE "Y".                    
001720     05  WS-FOUND-IX           PIC 9(4)      COMP  VALUE ZERO.            
001730     05  WS-SRCH-KEY           PIC X(09)           VALUE SPACES.          
001740     05  WS-ROOT-IX            PIC 9(4)      COMP  VALUE ZERO.            
001750     05  WS-MAX-LEVEL          PIC 9(3)      COMP  VALUE ZERO.            
001760*                                                                         
001770 01  QV-PARSE-WORK.                                                       
001780     05  WS-QV-EDIT            PIC X(09).                                 
001790     05  WS-QV-SCAN-IX         PIC 9(02)     COMP  VALUE ZERO.            
001800     05  WS-QV-VALID-SW        PIC X               VALUE "Y".             
001810     05  WS-SEEN-DOT           PIC X               VALUE "N".             
001820     05  WS-INT-LEN            PIC 9               VALUE ZERO.            
001830     05  WS-FRAC-LEN           PIC 9               VALUE ZERO.            
001840     05  WS-DIGIT-ONE          PIC 9               VALUE ZERO.            
001850     05  WS-QV-INT-NUM         PIC 9(07)     COMP  VALUE ZERO.            
001860     05  WS-QV-FRAC-NUM        PIC 9(02)     COMP  VALUE ZERO.            
001870     05  WS-PARSED-PQV         PIC S9(7)V99        VALUE ZERO.            
001880*                                                                         
001890 01  TREE-WORK.                                                           
001900     05  WS-SCAN-CHILD          PIC 9(4)      COMP  VALUE ZERO.           
001910     05  WS-THIS-CHILD          PIC 9(4)      COMP  VALUE ZERO.           
001920     05  WS-BFS-PARENT-LEVEL    PIC 9(3)      COMP  VALUE ZERO.           
001930     05  WS-Q-HEAD               PIC 9(4)      COMP  VALUE ZERO.          
001940     05  WS-Q-TAIL               PIC 9(4)      COMP  VALUE ZERO.          
001950 01  LEVEL-QUEUE.                                                         
001960     05  QUEUE-IX OCCURS 5000 TIMES           PIC 9(4)  COMP.             
001970*                                                                         
001980 01  GQV-WALK-WORK.                                                       
001990     05  WS-GQV-TARGET           PIC 9(4)     COMP  VALUE ZERO.           
002000     05  WS-GQV-ACC              PIC S9(9)V99       VALUE ZERO.           
002010     05  WS-STK-TOP              PIC 9(4)     COMP  VALUE ZERO.           
002020     05  WS-PUSH-IX              PIC 9(4)     COMP  VALUE ZERO.           
002030     05  WS-PUSH-DEPTH           PIC 9        COMP  VALUE ZERO.           
002040 01  GQV-STACK.                                                           
002050     05  STK-ENTRY OCCURS 5000 TIMES.                                     
002060         10  STK-IX               PIC 9(4)    COMP.                       
002070         10  STK-DEPTH            PIC 9       COMP.                       
002080*                                                                         
002090 01  RANK-CALC-WORK.                                                      
002100     05  WS-TRY-LV               PIC S9(2)    COMP  VALUE ZERO.           
002110     05  WS-RANK-FOUND-SW        PIC X              VALUE "N".            
002120     05  WS-QUAL-LEG-CNT         PIC 9(4)     COMP  VALUE ZERO.           
002130     05  WS-LEG-REQ-LEVEL        PIC S9(2)    COMP  VALUE ZERO.           
002140     05  WS-LEVEL-LOOKUP-CODE    PIC X(05)          VALUE SPACES.         
002150     05  WS-LEVEL-LOOKUP-RESULT  PIC S9(2)    COMP  VALUE ZERO.           
002160     05  WS-LOOKUP-IX            PIC 9(2)     COMP  VALUE ZERO.           
002170*                                                                         
002180*    == PLANNER REQUEST WORK FIELDS - RESET AT THE TOP OF EACH            
002190*       PLANREQ RECORD. ==                                                
002200 01  PLAN-REQUEST-WORK.                                                   
002210     05  WS-TARGET-IX             PIC 9(4)     COMP  VALUE ZERO.          
002220     05  WS-REJECT-SW             PIC X              VALUE "N".           
002230         88  WS-REJECTED                     VALUE "Y".                   
002240     05  WS-REJECT-REASON         PIC X(60)          VALUE SPACES.        
002250     05  WS-REQ-LEVEL             PIC S9(2)    COMP  VALUE ZERO.          
002260     05  WS-REQ-MIN-PQV           PIC S9(7)V99       VALUE ZERO.          
002270     05  WS-REQ-MIN-GQV           PIC S9(9)V99       VALUE ZERO.          
002280     05  WS-REQ-QUAL-LEGS         PIC 9               VALUE ZERO.         
002290     05  WS-REQ-LEG-REQ           PIC X(05)          VALUE SPACES.        
002300     05  WS-CUR-LEVEL             PIC S9(2)    COMP  VALUE ZERO.          
002310     05  WS-PQV-GAP               PIC S9(7)V99       VALUE ZERO.          
002320     05  WS-GQV-GAP               PIC S9(9)V99       VALUE ZERO.          
002330     05  WS-LEGS-GAP              PIC 9(3)     COMP  VALUE ZERO.          
002340     05  WS-MOVE-CTR              PIC 9(4)     COMP  VALUE ZERO.          
002350     05  WS-ACHIEVABLE-SW         PIC X              VALUE "N".           
002360         88  WS-ACHIEVABLE                    VALUE "Y".                  
002370*                                                                         
002380*    == DONOR ORDER TABLE, LOADED ONCE AT INGESTION, FLAGS                
002390*       RESET PER PLANREQ. ==                                             
002400 01  ORDER-CTL.                                                           
002410     05  WS-ORDER-COUNT           PIC 9(4)     COMP  VALUE ZERO.          
002420     05  WS-ORD-IX                PIC 9(4)     COMP  VALUE ZERO.          
002430     05  WS-BEST-IX               PIC 9(4)     COMP  VALUE ZERO.          
002440     05  WS-BEST-VOL              PIC S9(7)V99       VALUE ZERO.          
002450     05  WS-DONOR-TOTAL           PIC S9(9)V99       VALUE ZERO.          
002460     05  WS-RUNNING-TOTAL         PIC S9(7)V99       VALUE ZERO.          
002470     05  WS-POOL-TOTAL            PIC S9(9)V99       VALUE ZERO.          
002480 01  ORDER-TABLE.                                                         
002490     05  ORD-ENTRY OCCURS 2000 TIMES                                      
002500                    INDEXED BY ORD-IX ORD-IX2.                            
002510         10  ORD-MEMBER-ID        PIC X(09).                              
002520         10  ORD-NUMBER           PIC X(10).                              
002530         10  ORD-VOLUME           PIC S9(7)V99.                           
002540         10  ORD-USED-FLAG        PIC X         VALUE "N".                
002550         10  ORD-RESERVED-FLAG    PIC X         VALUE "N".                
002560         10  FILLER               PIC X(05).                              
002570*                                                                         
002580*    == DIRECT-LEG INVENTORY, REBUILT EACH PLANREQ RECORD. ==             
002590 01  LEG-CTL.                                                             
002600     05  WS-LEG-COUNT             PIC 9(3)      COMP  VALUE ZERO.         
002610     05  WS-LEG-IX                PIC 9(3)      COMP  VALUE ZERO.         
002620     05  WS-QUALIFYING-LEG-CNT    PIC 9(3)      COMP  VALUE ZERO.         
002630     05  WS-CHOSEN-CNT            PIC 9(3)      COMP  VALUE ZERO.         
002640     05  WS-LEGS-COVERED-CNT      PIC 9(3)      COMP  VALUE ZERO.         
002650     05  WS-BEST-LEG-IX           PIC 9(3)      COMP  VALUE ZERO.         
002660     05  WS-BEST-LEG-GAP          PIC S9(7)V99        VALUE ZERO.         
002670     05  WS-LEG-TOTAL-GAP         PIC S9(7)V99        VALUE ZERO.         
002680*    == CR-0877 - MIN PQV THE TARGET LEG-RANK REQUIRES, MOVED             
002690*       OUT OF RNK-MIN-PQV FOR THE HEADER LINE IN 5520. ==                
002700     05  WS-LEG-NEED-PQV          PIC S9(7)V99        VALUE ZERO.         
002710 01  LEG-TABLE.                                                           
002720     05  LEG-ENTRY OCCURS 500 TIMES                                       
002730                    INDEXED BY LEG-IX2.                                   
002740         10  LEG-MBR-IX           PIC 9(4)     COMP.                      
002750         10  LEG-MEMBER-ID        PIC X(09).                              
002760         10  LEG-MEMBER-NAME      PIC X(30).                              
002770         10  LEG-CALC-RANK        PIC X(05).                              
002780         10  LEG-RANK-LEVEL       PIC S9(2)    COMP.                      
002790         10  LEG-PQV              PIC S9(7)V99.                           
002800         10  LEG-QUALIFY-FLAG     PIC X         VALUE "N".                
002810         10  LEG-PQV-GAP          PIC S9(7)V99.                           
002820         10  LEG-CHOSEN-FLAG      PIC X         VALUE "N".                
002830         10  FILLER               PIC X(05).                              
002840*                                                                         
002850 01  I-DATE.                                                              
002860     05  I-YEAR                PIC 9(4).                                  
002870     05  I-MONTH               PIC 99.                                    
002880     05  I-DAY                 PIC 99.                                    
002890*                                                                         
002900 01  RUN-DATE-DISPLAY.                                                    
002910     05  RUN-CC                PIC 99.                                    
002920     05  RUN-YY                PIC 99.                                    
002930     05  RUN-MM                PIC 99.                                    
002940     05  RUN-DD                PIC 99.                                    
002950 01  RUN-DATE-NUM REDEFINES RUN-DATE-DISPLAY  PIC 9(8).                   
002960 01  RUN-DATE-SLASH REDEFINES RUN-DATE-DISPLAY.                           
002970     05  RDS-CCYY              PIC 9(4).                                  
002980     05  RDS-MM                PIC 9(2).                                  
002990     05  RDS-DD                PIC 9(2).                                  
003000*                                                                         
003010*    == 11/14/08 RPK CR-0872 - RUN DATE ALSO KEPT PACKED, FOR             
003020*       THE EOJ CONTROL MESSAGE AND FOR THE PLANRPT STATUS                
003030*       BLOCK (SEE 5050-REJECT AND 9800-CLOSING). ==                      
003040 01  PACKED-RUN-DATE           PIC 9(8)      COMP-3  VALUE ZERO.          
003050*                                                                         
003060 01  COMPANY-TITLE.                                                       
003070     05  FILLER                PIC X(06)     VALUE "DATE:".               
003080     05  O-MONTH               PIC 99.                                    
003090     05  FILLER                PIC X         VALUE "/".                   
003100     05  O-DAY                 PIC 99.                                    
003110     05  FILLER                PIC X         VALUE "/".                   
003120     05  O-YEAR                PIC 9(4).                                  
003130     05  FILLER                PIC X(22)     VALUE SPACES.                
003140     05  FILLER                PIC X(34)                                  
003150         VALUE "RANK ADVANCEMENT PLAN REPORT".                            
003160     05  FILLER                PIC X(20)     VALUE SPACES.                
003170     05  FILLER                PIC X(06)     VALUE "PAGE:".               
003180     05  O-PCTR                PIC Z9.                                    
003190*                                                                         
003200 01  DETAIL-HEADING-LINE.                                                 
003210     05  FILLER                PIC X(08)     VALUE "MQRANL03".            
003220     05  FILLER                PIC X(55)     VALUE SPACES.                
003230     05  FILLER                PIC X(13)                                  
003240         VALUE "DETAIL REPORT".                                           
003250     05  FILLER                PIC X(24)     VALUE SPACES.                
003260*                                                                         
003270 01  AUTHOR-HEADING-LINE.                                                 
003280     05  FILLER                PIC X(62)     VALUE SPACES.                
003290     05  FILLER                PIC X(18)                                  
003300         VALUE "MARKETING SYSTEMS".                                       
003310     05  FILLER                PIC X(20)     VALUE SPACES.                
003320*                                                                         
003330 01  BLANK-LINE.                                                          
003340     05  FILLER                PIC X(100)    VALUE SPACES.                
003350*                                                                         
003360 01  STATUS-LINE-1.                                                       
003370     05  O-ST1-TEXT             PIC X(98)     VALUE SPACES.               
003380     05  FILLER                PIC X(02)     VALUE SPACES.                
003390*                                                                         
003400 01  STATUS-LINE-2.                                                       
003410     05  O-ST2-TEXT             PIC X(98)     VALUE SPACES.               
003420     05  FILLER                PIC X(02)     VALUE SPACES.                
003430*                                                                         
003440 01  MOVE-LINE.                                                           
003450     05  O-MV-TEXT              PIC X(98)     VALUE SPACES.               
003460     05  FILLER                PIC X(02)     VALUE SPACES.                
003470*                                                                         
003480*    == RANK TABLE - SAME HARD-CODED FILLER/REDEFINES IDIOM AS            
003490*       MQRANL02 (THIS SHOP SHARES NO COPYBOOKS, SO THE SAME              
003500*       TABLE IS RETYPED HERE).  09/14/93 RPK CR-0603. ==                 
003510 01  RANK-VALUES-ARRAY.                                                   
003520     05  FILLER  PIC X(05)         VALUE "DIS".                           
003530     05  FILLER  PIC S9(7)V99      VALUE 0.00.                            
003540     05  FILLER  PIC S9(9)V99      VALUE 0.00.                            
003550     05  FILLER  PIC 9             VALUE 0.                               
003560     05  FILLER  PIC X(05)         VALUE SPACES.                          
003570     05  FILLER  PIC X(05)         VALUE "BRA".                           
003580     05  FILLER  PIC S9(7)V99      VALUE 50.00.                           
003590     05  FILLER  PIC S9(9)V99      VALUE 0.00.                            
003600     05  FILLER  PIC 9             VALUE 0.                               
003610     05  FILLER  PIC X(05)         VALUE SPACES.                          
003620     05  FILLER  PIC X(05)         VALUE "SRA".                           
003630     05  FILLER  PIC S9(7)V99      VALUE 100.00.                          
003640     05  FILLER  PIC S9(9)V99      VALUE 0.00.                            
003650     05  FILLER  PIC 9             VALUE 0.                               
003660     05  FILLER  PIC X(05)         VALUE SPACES.                          
003670     05  FILLER  PIC X(05)         VALUE "SA".                            
003680     05  FILLER  PIC S9(7)V99      VALUE 150.00.                          
003690     05  FILLER  PIC S9(9)V99      VALUE 300.00.                          
003700     05  FILLER  PIC 9             VALUE 0.                               
003710     05  FILLER  PIC X(05)         VALUE SPACES.                          
003720     05  FILLER  PIC X(05)         VALUE "1SE".                           
003730     05  FILLER  PIC S9(7)V99      VALUE 100.00.                          
003740     05  FILLER  PIC S9(9)V99      VALUE 250.00.                          
003750     05  FILLER  PIC 9             VALUE 3.                               
003760     05  FILLER  PIC X(05)         VALUE "SA".                            
003770     05  FILLER  PIC X(05)         VALUE "2SE".                           
003780     05  FILLER  PIC S9(7)V99      VALUE 100.00.                          
003790     05  FILLER  PIC S9(9)V99      VALUE 1000.00.                         
003800     05  FILLER  PIC 9             VALUE 3.                               
003810     05  FILLER  PIC X(05)         VALUE "1SE".                           
003820     05  FILLER  PIC X(05)         VALUE "3SE".                           
003830     05  FILLER  PIC S9(7)V99      VALUE 100.00.                          
003840     05  FILLER  PIC S9(9)V99      VALUE 2500.00.                         
003850     05  FILLER  PIC 9             VALUE 3.                               
003860     05  FILLER  PIC X(05)         VALUE "2SE".                           
003870     05  FILLER  PIC X(05)         VALUE "4SE".                           
003880     05  FILLER  PIC S9(7)V99      VALUE 100.00.                          
003890     05  FILLER  PIC S9(9)V99      VALUE 5000.00.                         
003900     05  FILLER  PIC 9             VALUE 3.                               
003910     05  FILLER  PIC X(05)         VALUE "3SE".                           
003920     05  FILLER  PIC X(05)         VALUE "5SE".                           
003930     05  FILLER  PIC S9(7)V99      VALUE 100.00.                          
003940     05  FILLER  PIC S9(9)V99      VALUE 10000.00.                        
003950     05  FILLER  PIC 9             VALUE 3.                               
003960     05  FILLER  PIC X(05)         VALUE "4SE".                           
003970     05  FILLER  PIC X(05)         VALUE "ASC".                           
003980     05  FILLER  PIC S9(7)V99      VALUE 150.00.                          
003990     05  FILLER  PIC S9(9)V99      VALUE 25000.00.                        
004000     05  FILLER  PIC 9             VALUE 3.                               
004010     05  FILLER  PIC X(05)         VALUE "5SE".                           
004020 01  RANK-TABLE REDEFINES RANK-VALUES-ARRAY.                              
004030     05  RNK-ENTRY OCCURS 10 TIMES.                                       
004040         10  RNK-CODE             PIC X(05).                              
004050         10  RNK-MIN-PQV          PIC S9(7)V99.                           
004060         10  RNK-MIN-GQV          PIC S9(9)V99.                           
004070         10  RNK-QUAL-LEGS        PIC 9.                                  
004080         10  RNK-LEG-REQ          PIC X(05).                              
004090*                                                                         
004100*    == MEMBER TABLE - SAME LAYOUT AND SEARCH ALGORITHM AS                
004110*       MQRANL02.  04/01/96 RPK CR-0690. ==                               
004120 01  MEMBER-TABLE.                                                        
004130     05  MBR-ENTRY               OCCURS 5000 TIMES                        
004140                                  INDEXED BY MBR-IX                       
004150                                  MBR-IX2 MBR-IX3.                        
004160         10  MBR-ID               PIC X(09).                              
004170         10  MBR-NAME             PIC X(30).                              
004180         10  MBR-TITLE            PIC X(10).                              
004190         10  MBR-JOIN-DATE        PIC X(10).                              
004200         10  MBR-SPONSOR-ID       PIC X(09).                              
004210         10  MBR-QV-TEXT          PIC X(09).                              
004220         10  MBR-PQV              PIC S9(7)V99.                           
004230         10  MBR-GQV-3CL          PIC S9(9)V99.                           
004240         10  MBR-CALC-RANK        PIC X(05)     VALUE "DIS".              
004250         10  MBR-HIER-LEVEL       PIC 9(03)     VALUE ZERO.               
004260         10  MBR-LEVEL-SET-FLAG   PIC X         VALUE "N".                
004270         10  MBR-AUTOSHIP-FLAG    PIC X         VALUE "N".                
004280         10  MBR-ACTIVE-FLAG      PIC X         VALUE "N".                
004290         10  MBR-FIRST-CHILD-IX   PIC 9(4) COMP VALUE ZERO.               
004300         10  MBR-LAST-CHILD-IX    PIC 9(4) COMP VALUE ZERO.               
004310         10  MBR-NEXT-SIB-IX      PIC 9(4) COMP VALUE ZERO.               
004320         10  FILLER               PIC X(05).                              
004330*                                                                         
004340 PROCEDURE DIVISION.                                                      
004350*                                                                         
004360 0000-MQRANL03.                                                           
004370     PERFORM 1000-INIT.                                                   
004380     PERFORM 2000-LOAD-GENEALOGY                                          
004390         UNTIL MORE-RECS = "NO".                                          
004400     PERFORM 2200-LOAD-ORDER                                              
004410         UNTIL MORE-ORDERS = "NO".                                        
004420     PERFORM 3000-BUILD-TREE.                                             
004430     PERFORM 3100-FIND-ROOT.                                              
004440     PERFORM 3200-ASSIGN-LEVELS.                                          
004450     PERFORM 6000-CALC-GQV-ALL.                                           
004460     PERFORM 6100-CALC-RANKS-ALL.                                         
004470     PERFORM 9020-READ-PLANREQ.                                           
004480     PERFORM 5000-PLAN-ONE-REQUEST                                        
004490         UNTIL MORE-PLANS = "NO".                                         
004500     PERFORM 9800-CLOSING.                                                
004510     STOP RUN.                                                            
004520*                                                                         
004530 1000-INIT.                                                               
004540     ACCEPT RUN-DATE-NUM FROM DATE YYYYMMDD.                              
004550     MOVE RDS-CCYY                TO I-YEAR.                              
004560     MOVE RDS-MM                  TO I-MONTH.                             
004570     MOVE RDS-DD                  TO I-DAY.                               
004580     MOVE I-DAY                   TO O-DAY.                               
004590     MOVE I-YEAR                  TO O-YEAR.                              
004600     MOVE I-MONTH                 TO O-MONTH.                             
004610     MOVE RUN-DATE-NUM            TO PACKED-RUN-DATE.                     
004620*                                                                         
004630     OPEN INPUT  GENEALOGY.                                               
004640     OPEN INPUT  GRPVOLUME.                                               
004650     OPEN INPUT  PLANREQ.                                                 
004660     OPEN OUTPUT PLANRPT.                                                 
004670     PERFORM 9000-READ-GENEALOGY.                                         
004680     PERFORM 8000-PLANRPT-HEADING.                                        
004690*                                                                         
004700*    == U1 - PULLS THE WHOLE GENEALOGY FILE INTO THE MEMBER               
004710*       TABLE BEFORE ANY PLANREQ CARD IS READ, SAME AS THE                
004720*       OTHER TWO PROGRAMS IN THIS SUITE. ==                              
004730 2000-LOAD-GENEALOGY.                                                     
004740     PERFORM 2050-LOAD-MEMBER.                                            
004750     PERFORM 9000-READ-GENEALOGY.                                         
004760*                                                                         
004770 2050-LOAD-MEMBER.                                                        
004780     PERFORM 2060-PARSE-QV.                                               
004790     IF WS-MEMBER-COUNT < 5000                                            
004800         PERFORM 2070-INSERT-SORTED                                       
004810     END-IF.                                                              
004820*                                                                         
004830 2060-PARSE-QV.                                                           
004840     MOVE I-QV-AMOUNT              TO WS-QV-EDIT.                         
004850     INSPECT WS-QV-EDIT REPLACING ALL "," BY SPACE.                       
004860     MOVE "Y"                      TO WS-QV-VALID-SW.                     
004870     MOVE "N"                      TO WS-SEEN-DOT.                        
004880     MOVE 0                        TO WS-INT-LEN.                         
004890     MOVE 0                        TO WS-FRAC-LEN.                        
004900     MOVE 0                        TO WS-QV-INT-NUM.                      
004910     MOVE 0                        TO WS-QV-FRAC-NUM.                     
004920     PERFORM 2065-SCAN-QV-CHAR VARYING WS-QV-SCAN-IX FROM 1 BY 1          
004930         UNTIL WS-QV-SCAN-IX > 9.                                         
004940     IF WS-FRAC-LEN = 1                                                   
004950         COMPUTE WS-QV-FRAC-NUM = WS-QV-FRAC-NUM * 10                     
004960     END-IF.                                                              
004970     IF WS-QV-VALID-SW = "N" OR WS-INT-LEN = 0                            
004980         MOVE 0 TO WS-PARSED-PQV                                          
004990     ELSE                                                                 
005000         COMPUTE WS-PARSED-PQV =                                          
005010             WS-QV-INT-NUM + (WS-QV-FRAC-NUM / 100)                       
005020     END-IF.                                                              
005030*                                                                         
005040 2065-SCAN-QV-CHAR.                                                       
005050     EVALUATE WS-QV-EDIT (WS-QV-SCAN-IX:1)                                
005060         WHEN SPACE                                                       
005070             CONTINUE                                                     
005080         WHEN "."                                                         
005090             IF WS-SEEN-DOT = "Y"                                         
005100                 MOVE "N" TO WS-QV-VALID-SW                               
005110             ELSE                                                         
005120                 MOVE "Y" TO WS-SEEN-DOT                                  
005130             END-IF                                                       
005140         WHEN "0" THRU "9"                                                
005150             MOVE WS-QV-EDIT (WS-QV-SCAN-IX:1) TO WS-DIGIT-ONE            
005160             IF WS-SEEN-DOT = "Y"                                         
005170                 IF WS-FRAC-LEN < 2                                       
005180                     COMPUTE WS-QV-FRAC-NUM =                             
005190                         WS-QV-FRAC-NUM * 10 + WS-DIGIT-ONE               
005200                     ADD 1 TO WS-FRAC-LEN                                 
005210                 END-IF                                                   
005220             ELSE                                                         
005230                 IF WS-INT-LEN < 7                                        
005240                     COMPUTE WS-QV-INT-NUM =                              
005250                         WS-QV-INT-NUM * 10 + WS-DIGIT-ONE                
005260                     ADD 1 TO WS-INT-LEN                                  
005270                 END-IF                                                   
005280             END-IF                                                       
005290         WHEN OTHER                                                       
005300             MOVE "N" TO WS-QV-VALID-SW                                   
005310     END-EVALUATE.                                                        
005320*                                                                         
005330 2070-INSERT-SORTED.                                                      
005340     PERFORM 2071-SCAN-NOOP VARYING WS-TAB-IX FROM 1 BY 1                 
005350         UNTIL WS-TAB-IX > WS-MEMBER-COUNT                                
005360         OR I-MEMBER-ID <= MBR-ID (WS-TAB-IX).                            
005370     IF WS-TAB-IX <= WS-MEMBER-COUNT                                      
005380             AND I-MEMBER-ID = MBR-ID (WS-TAB-IX)                         
005390         CONTINUE                                                         
005400     ELSE                                                                 
005410         PERFORM 2075-SHIFT-ONE VARYING WS-INS-IX                         
005420             FROM WS-MEMBER-COUNT BY -1                                   
005430             UNTIL WS-INS-IX < WS-TAB-IX                                  
005440         MOVE I-MEMBER-ID            TO MBR-ID (WS-TAB-IX)                
005450         MOVE I-MEMBER-NAME          TO MBR-NAME (WS-TAB-IX)              
005460         MOVE I-TITLE                TO MBR-TITLE (WS-TAB-IX)             
005470         INSPECT MBR-TITLE (WS-TAB-IX) CONVERTING                         
005480             "abcdefghijklmnopqrstuvwxyz"                                 
005490             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                              
005500         MOVE I-JOIN-DATE            TO MBR-JOIN-DATE (WS-TAB-IX)         
005510         MOVE I-SPONSOR-ID           TO MBR-SPONSOR-ID (WS-TAB-IX)        
005520         MOVE I-QV-AMOUNT            TO MBR-QV-TEXT (WS-TAB-IX)           
005530         MOVE WS-PARSED-PQV          TO MBR-PQV (WS-TAB-IX)               
005540         MOVE I-AUTOSHIP-FLAG        TO                                   
005550             MBR-AUTOSHIP-FLAG (WS-TAB-IX)                                
005560         MOVE I-ACTIVE-FLAG          TO                                   
005570             MBR-ACTIVE-FLAG (WS-TAB-IX)                                  
005580         ADD 1 TO WS-MEMBER-COUNT                                         
005590     END-IF.                                                              
005600*                                                                         
005610 2071-SCAN-NOOP.                                                          
005620     CONTINUE.                                                            
005630*                                                                         
005640 2075-SHIFT-ONE.                                                          
005650     MOVE MBR-ENTRY (WS-INS-IX) TO MBR-ENTRY (WS-INS-IX + 1).             
005660*                                                                         
005670*    == U1 GRPVOLUME INGESTION - SKIP BLANK ORDER NUMBER OR               
005680*       BLANK VOLUME, OTHERWISE APPEND IN FILE ORDER. ==                  
005690 2200-LOAD-ORDER.                                                         
005700     PERFORM 2210-STORE-ONE-ORDER.                                        
005710     PERFORM 9010-READ-ORDER.                                             
005720*                                                                         
005730 2210-STORE-ONE-ORDER.                                                    
005740     IF V-ORDER-NUMBER NOT = SPACES                                       
005750             AND V-ORDER-VOLUME NOT = SPACES                              
005760             AND WS-ORDER-COUNT < 2000                                    
005770         PERFORM 2260-PARSE-ORDER-VOL                                     
005780         IF WS-QV-VALID-SW = "Y" AND WS-INT-LEN > 0                       
005790             ADD 1 TO WS-ORDER-COUNT                                      
005800             SET ORD-IX TO WS-ORDER-COUNT                                 
005810             MOVE V-ORDER-MEMBER-ID TO ORD-MEMBER-ID (ORD-IX)             
005820             MOVE V-ORDER-NUMBER    TO ORD-NUMBER (ORD-IX)                
005830             MOVE WS-PARSED-PQV     TO ORD-VOLUME (ORD-IX)                
005840         END-IF                                                           
005850     END-IF.                                                              
005860*                                                                         
005870*    == SAME MONEY-PARSE ALGORITHM AS 2060-PARSE-QV, RESTATED             
005880*       FOR THE ORDER-VOLUME FIELD (NO SHARED COPYBOOK). ==               
005890 2260-PARSE-ORDER-VOL.                                                    
005900     MOVE V-ORDER-VOLUME           TO WS-QV-EDIT.                         
005910     INSPECT WS-QV-EDIT REPLACING ALL "," BY SPACE.                       
005920     MOVE "Y"                      TO WS-QV-VALID-SW.                     
005930     MOVE "N"                      TO WS-SEEN-DOT.                        
005940     MOVE 0                        TO WS-INT-LEN.                         
005950     MOVE 0                        TO WS-FRAC-LEN.                        
005960     MOVE 0                        TO WS-QV-INT-NUM.                      
005970     MOVE 0                        TO WS-QV-FRAC-NUM.                     
005980     PERFORM 2065-SCAN-QV-CHAR VARYING WS-QV-SCAN-IX FROM 1 BY 1          
005990         UNTIL WS-QV-SCAN-IX > 9.                                         
006000     IF WS-FRAC-LEN = 1                                                   
006010         COMPUTE WS-QV-FRAC-NUM = WS-QV-FRAC-NUM * 10                     
006020     END-IF.                                                              
006030     IF WS-QV-VALID-SW = "N" OR WS-INT-LEN = 0                            
006040         MOVE 0 TO WS-PARSED-PQV                                          
006050     ELSE                                                                 
006060         COMPUTE WS-PARSED-PQV =                                          
006070             WS-QV-INT-NUM + (WS-QV-FRAC-NUM / 100)                       
006080     END-IF.                                                              
006090*                                                                         
006100*    == U3 - SAME TREE-BUILD ALGORITHM AS MQRANL02. ==                    
006110 3000-BUILD-TREE.                                                         
006120     PERFORM 3050-LINK-CHILD THRU 3050-EXIT                               
006130         VARYING MBR-IX FROM 1 BY 1                                       
006140         UNTIL MBR-IX > WS-MEMBER-COUNT.                                  
006150*                                                                         
006160 3050-LINK-CHILD.                                                         
006170     IF MBR-SPONSOR-ID (MBR-IX) NOT = SPACES                              
006180             AND MBR-SPONSOR-ID (MBR-IX) NOT = "000000000"                
006190         MOVE MBR-SPONSOR-ID (MBR-IX) TO WS-SRCH-KEY                      
006200         PERFORM 9400-FIND-MEMBER-IX THRU 9400-EXIT                       
006210         IF FOUND-IN-TABLE                                                
006220             SET MBR-IX3 TO WS-FOUND-IX                                   
006230             IF MBR-FIRST-CHILD-IX (MBR-IX3) = 0                          
006240                 MOVE MBR-IX TO MBR-FIRST-CHILD-IX (MBR-IX3)              
006250             ELSE                                                         
006260                 SET MBR-IX2 TO MBR-LAST-CHILD-IX (MBR-IX3)               
006270                 MOVE MBR-IX TO MBR-NEXT-SIB-IX (MBR-IX2)                 
006280             END-IF                                                       
006290             MOVE MBR-IX TO MBR-LAST-CHILD-IX (MBR-IX3)                   
006300         END-IF                                                           
006310     END-IF.                                                              
006320 3050-EXIT.                                                               
006330     EXIT.                                                                
006340*                                                                         
006350 3100-FIND-ROOT.                                                          
006360     MOVE 0 TO WS-ROOT-IX.                                                
006370     PERFORM 3110-CHECK-ROOT-ONE THRU 3110-EXIT                           
006380         VARYING MBR-IX FROM 1 BY 1                                       
006390         UNTIL MBR-IX > WS-MEMBER-COUNT OR WS-ROOT-IX NOT = 0.            
006400*                                                                         
006410 3110-CHECK-ROOT-ONE.                                                     
006420     IF MBR-SPONSOR-ID (MBR-IX) = SPACES                                  
006430             OR MBR-SPONSOR-ID (MBR-IX) = "000000000"                     
006440         MOVE MBR-IX TO WS-ROOT-IX                                        
006450     ELSE                                                                 
006460         MOVE MBR-SPONSOR-ID (MBR-IX) TO WS-SRCH-KEY                      
006470         PERFORM 9400-FIND-MEMBER-IX THRU 9400-EXIT                       
006480         IF NOT FOUND-IN-TABLE                                            
006490             MOVE MBR-IX TO WS-ROOT-IX                                    
006500         END-IF                                                           
006510     END-IF.                                                              
006520 3110-EXIT.                                                               
006530     EXIT.                                                                
006540*                                                                         
006550 3200-ASSIGN-LEVELS.                                                      
006560     MOVE 0 TO WS-Q-HEAD.                                                 
006570     MOVE 0 TO WS-Q-TAIL.                                                 
006580     IF WS-ROOT-IX NOT = 0                                                
006590         SET MBR-IX3 TO WS-ROOT-IX                                        
006600         MOVE "Y" TO MBR-LEVEL-SET-FLAG (MBR-IX3)                         
006610         MOVE 0 TO MBR-HIER-LEVEL (MBR-IX3)                               
006620         ADD 1 TO WS-Q-TAIL                                               
006630         MOVE WS-ROOT-IX TO QUEUE-IX (WS-Q-TAIL)                          
006640         PERFORM 3210-BFS-POP THRU 3210-EXIT                              
006650             UNTIL WS-Q-HEAD = WS-Q-TAIL                                  
006660     END-IF.                                                              
006670*                                                                         
006680 3210-BFS-POP.                                                            
006690     ADD 1 TO WS-Q-HEAD.                                                  
006700     SET MBR-IX3 TO QUEUE-IX (WS-Q-HEAD).                                 
006710     MOVE MBR-HIER-LEVEL (MBR-IX3) TO WS-BFS-PARENT-LEVEL.                
006720     SET WS-SCAN-CHILD TO MBR-FIRST-CHILD-IX (MBR-IX3).                   
006730     PERFORM 3220-VISIT-CHILD THRU 3220-EXIT                              
006740         UNTIL WS-SCAN-CHILD = 0.                                         
006750 3210-EXIT.                                                               
006760     EXIT.                                                                
006770*                                                                         
006780 3220-VISIT-CHILD.                                                        
006790     MOVE WS-SCAN-CHILD TO WS-THIS-CHILD.                                 
006800     SET MBR-IX3 TO WS-THIS-CHILD.                                        
006810     IF MBR-LEVEL-SET-FLAG (MBR-IX3) NOT = "Y"                            
006820         MOVE "Y" TO MBR-LEVEL-SET-FLAG (MBR-IX3)                         
006830         COMPUTE MBR-HIER-LEVEL (MBR-IX3) =                               
006840             WS-BFS-PARENT-LEVEL + 1                                      
006850         ADD 1 TO WS-Q-TAIL                                               
006860         MOVE WS-THIS-CHILD TO QUEUE-IX (WS-Q-TAIL)                       
006870         IF MBR-HIER-LEVEL (MBR-IX3) > WS-MAX-LEVEL                       
006880             MOVE MBR-HIER-LEVEL (MBR-IX3) TO WS-MAX-LEVEL                
006890         END-IF                                                           
006900     END-IF.                                                              
006910     SET MBR-IX3 TO WS-THIS-CHILD.                                        
006920     SET WS-SCAN-CHILD TO MBR-NEXT-SIB-IX (MBR-IX3).                      
006930 3220-EXIT.                                                               
006940     EXIT.                                                                
006950*                                                                         
006960*    == U5 - SAME GQV-3CL WALK AS MQRANL02. ==                            
006970 6000-CALC-GQV-ALL.                                                       
006980     PERFORM 6005-CALC-GQV-ONE THRU 6005-EXIT                             
006990         VARYING MBR-IX FROM 1 BY 1                                       
007000         UNTIL MBR-IX > WS-MEMBER-COUNT.                                  
007010*                                                                         
007020 6005-CALC-GQV-ONE.                                                       
007030     MOVE MBR-IX TO WS-GQV-TARGET.                                        
007040     MOVE MBR-PQV (MBR-IX) TO WS-GQV-ACC.                                 
007050     MOVE 0 TO WS-STK-TOP.                                                
007060     MOVE MBR-IX TO WS-PUSH-IX.                                           
007070     MOVE 1 TO WS-PUSH-DEPTH.                                             
007080     PERFORM 6015-PUSH-CHILDREN-OF.                                       
007090     PERFORM 6020-POP-ONE THRU 6020-EXIT UNTIL WS-STK-TOP = 0.            
007100     MOVE WS-GQV-ACC TO MBR-GQV-3CL (WS-GQV-TARGET).                      
007110 6005-EXIT.                                                               
007120     EXIT.                                                                
007130*                                                                         
007140 6015-PUSH-CHILDREN-OF.                                                   
007150     IF WS-PUSH-DEPTH <= 3                                                
007160         SET MBR-IX3 TO WS-PUSH-IX                                        
007170         SET WS-SCAN-CHILD TO MBR-FIRST-CHILD-IX (MBR-IX3)                
007180         PERFORM 6016-PUSH-ONE-CHILD THRU 6016-EXIT                       
007190             UNTIL WS-SCAN-CHILD = 0                                      
007200     END-IF.                                                              
007210*                                                                         
007220 6016-PUSH-ONE-CHILD.                                                     
007230     ADD 1 TO WS-STK-TOP.                                                 
007240     MOVE WS-SCAN-CHILD TO STK-IX (WS-STK-TOP).                           
007250     MOVE WS-PUSH-DEPTH  TO STK-DEPTH (WS-STK-TOP).                       
007260     SET MBR-IX3 TO WS-SCAN-CHILD.                                        
007270     SET WS-SCAN-CHILD TO MBR-NEXT-SIB-IX (MBR-IX3).                      
007280 6016-EXIT.                                                               
007290     EXIT.                                                                
007300*                                                                         
007310 6020-POP-ONE.                                                            
007320     SET MBR-IX3 TO STK-IX (WS-STK-TOP).                                  
007330     ADD MBR-PQV (MBR-IX3) TO WS-GQV-ACC.                                 
007340     MOVE STK-IX (WS-STK-TOP)    TO WS-PUSH-IX.                           
007350     COMPUTE WS-PUSH-DEPTH = STK-DEPTH (WS-STK-TOP) + 1.                  
007360     SUBTRACT 1 FROM WS-STK-TOP.                                          
007370     PERFORM 6015-PUSH-CHILDREN-OF.                                       
007380 6020-EXIT.                                                               
007390     EXIT.                                                                
007400*                                                                         
007410*    == U5 - SAME DESCENDING-LEVEL RANK ENGINE AS MQRANL02.               
007420*       09/14/93 RPK CR-0603 - SHARED ALGORITHM, RETYPED. ==              
007430 6100-CALC-RANKS-ALL.                                                     
007440     PERFORM 6110-CALC-RANKS-AT-LEVEL                                     
007450         VARYING WS-TRY-LV FROM WS-MAX-LEVEL BY -1                        
007460         UNTIL WS-TRY-LV < 0.                                             
007470*                                                                         
007480 6110-CALC-RANKS-AT-LEVEL.                                                
007490     PERFORM 6150-CALC-RANK-ONE THRU 6150-EXIT                            
007500         VARYING MBR-IX FROM 1 BY 1                                       
007510         UNTIL MBR-IX > WS-MEMBER-COUNT.                                  
007520*                                                                         
007530 6150-CALC-RANK-ONE.                                                      
007540     IF MBR-LEVEL-SET-FLAG (MBR-IX) = "Y"                                 
007550             AND MBR-HIER-LEVEL (MBR-IX) = WS-TRY-LV                      
007560         IF MBR-TITLE (MBR-IX) = "PCUST"                                  
007570             MOVE "PCUST" TO MBR-CALC-RANK (MBR-IX)                       
007580         ELSE                                                             
007590             MOVE "DIS" TO MBR-CALC-RANK (MBR-IX)                         
007600             MOVE "N"   TO WS-RANK-FOUND-SW                               
007610             PERFORM 6155-TRY-RANK-LEVEL                                  
007620                 VARYING WS-LOOKUP-IX FROM 9 BY -1                        
007630                 UNTIL WS-LOOKUP-IX < 0 OR WS-RANK-FOUND-SW = "Y"         
007640         END-IF                                                           
007650     END-IF.                                                              
007660*                                                                         
007670 6155-TRY-RANK-LEVEL.                                                     
007680     IF MBR-PQV (MBR-IX) >= RNK-MIN-PQV (WS-LOOKUP-IX + 1)                
007690             AND MBR-GQV-3CL (MBR-IX) >=                                  
007700                 RNK-MIN-GQV (WS-LOOKUP-IX + 1)                           
007710         PERFORM 6160-COUNT-QUAL-LEGS                                     
007720         IF WS-QUAL-LEG-CNT >= RNK-QUAL-LEGS (WS-LOOKUP-IX + 1)           
007730             MOVE RNK-CODE (WS-LOOKUP-IX + 1)                             
007740                 TO MBR-CALC-RANK (MBR-IX)                                
007750             MOVE "Y" TO WS-RANK-FOUND-SW                                 
007760         END-IF                                                           
007770     END-IF.                                                              
007780*                                                                         
007790 6160-COUNT-QUAL-LEGS.                                                    
007800     MOVE 0 TO WS-QUAL-LEG-CNT.                                           
007810     MOVE RNK-LEG-REQ (WS-LOOKUP-IX + 1) TO WS-LEVEL-LOOKUP-CODE.         
007820     IF WS-LEVEL-LOOKUP-CODE = SPACES                                     
007830         MOVE -1 TO WS-LEG-REQ-LEVEL                                      
007840     ELSE                                                                 
007850         PERFORM 9600-GET-RANK-LEVEL THRU 9600-EXIT                       
007860         MOVE WS-LEVEL-LOOKUP-RESULT TO WS-LEG-REQ-LEVEL                  
007870     END-IF.                                                              
007880     SET MBR-IX3 TO MBR-IX.                                               
007890     SET WS-SCAN-CHILD TO MBR-FIRST-CHILD-IX (MBR-IX3).                   
007900     PERFORM 6165-COUNT-ONE-LEG THRU 6165-EXIT                            
007910         UNTIL WS-SCAN-CHILD = 0.                                         
007920*                                                                         
007930 6165-COUNT-ONE-LEG.                                                      
007940     SET MBR-IX2 TO WS-SCAN-CHILD.                                        
007950     MOVE MBR-CALC-RANK (MBR-IX2) TO WS-LEVEL-LOOKUP-CODE.                
007960     PERFORM 9600-GET-RANK-LEVEL THRU 9600-EXIT.                          
007970     IF WS-LEVEL-LOOKUP-RESULT >= WS-LEG-REQ-LEVEL                        
007980         ADD 1 TO WS-QUAL-LEG-CNT                                         
007990     END-IF.                                                              
008000     SET WS-SCAN-CHILD TO MBR-NEXT-SIB-IX (MBR-IX2).                      
008010 6165-EXIT.                                                               
008020     EXIT.                                                                
008030*                                                                         
008040 9600-GET-RANK-LEVEL.                                                     
008050     MOVE -1 TO WS-LEVEL-LOOKUP-RESULT.                                   
008060     IF WS-LEVEL-LOOKUP-CODE NOT = "PCUST"                                
008070         PERFORM 9610-SCAN-ONE-RANK THRU 9610-EXIT                        
008080             VARYING WS-LOOKUP-IX FROM 1 BY 1                             
008090             UNTIL WS-LOOKUP-IX > 10                                      
008100     END-IF.                                                              
008110 9600-EXIT.                                                               
008120     EXIT.                                                                
008130*                                                                         
008140 9610-SCAN-ONE-RANK.                                                      
008150     IF WS-LEVEL-LOOKUP-CODE = RNK-CODE (WS-LOOKUP-IX)                    
008160         COMPUTE WS-LEVEL-LOOKUP-RESULT = WS-LOOKUP-IX - 1                
008170     END-IF.                                                              
008180 9610-EXIT.                                                               
008190     EXIT.                                                                
008200*                                                                         
008210*    == U7 - ONE PLANREQ RECORD AT A TIME.  02/09/88 ALQ                  
008220*       CR-0333. ==                                                       
008230 5000-PLAN-ONE-REQUEST.                                                   
008240     PERFORM 5010-RESET-REQUEST-STATE.                                    
008250     PERFORM 5050-REJECT THRU 5050-EXIT.                                  
008260     IF WS-REJECTED                                                       
008270         PERFORM 8050-PLANRPT-REJECT                                      
008280     ELSE                                                                 
008290         PERFORM 5100-CALC-GAPS                                           
008300         PERFORM 5200-LEG-SCAN THRU 5200-EXIT                             
008310         PERFORM 8000-PLANRPT-STATUS-BLOCK                                
008320         IF WS-LEGS-GAP > 0                                               
008330             PERFORM 5300-RESERVE-DONORS                                  
008340         END-IF                                                           
008350         IF WS-PQV-GAP > 0                                                
008360             PERFORM 5400-ALLOC-PERSONAL THRU 5400-EXIT                   
008370         END-IF                                                           
008380         IF WS-LEGS-GAP > 0                                               
008390             PERFORM 5500-ALLOC-LEGS THRU 5500-EXIT                       
008400         END-IF                                                           
008410         PERFORM 5600-ACHIEVABLE                                          
008420         PERFORM 8200-PLANRPT-ACHIEVABLE                                  
008430     END-IF.                                                              
008440     PERFORM 9020-READ-PLANREQ.                                           
008450*                                                                         
008460 5010-RESET-REQUEST-STATE.                                                
008470     MOVE "N" TO WS-REJECT-SW.                                            
008480     MOVE SPACES TO WS-REJECT-REASON.                                     
008490     MOVE 0 TO WS-PQV-GAP.                                                
008500     MOVE 0 TO WS-GQV-GAP.                                                
008510     MOVE 0 TO WS-LEGS-GAP.                                               
008520     MOVE 0 TO WS-MOVE-CTR.                                               
008530     MOVE 0 TO WS-LEG-COUNT.                                              
008540     MOVE 0 TO WS-QUALIFYING-LEG-CNT.                                     
008550     MOVE "N" TO WS-ACHIEVABLE-SW.                                        
008560     PERFORM 5015-CLEAR-ONE-ORDER-FLAGS                                   
008570         VARYING WS-ORD-IX FROM 1 BY 1                                    
008580         UNTIL WS-ORD-IX > WS-ORDER-COUNT.                                
008590*                                                                         
008600 5015-CLEAR-ONE-ORDER-FLAGS.                                              
008610     MOVE "N" TO ORD-USED-FLAG (WS-ORD-IX).                               
008620     MOVE "N" TO ORD-RESERVED-FLAG (WS-ORD-IX).                           
008630*                                                                         
008640*    == LOOK UP TARGET MEMBER AND DESIRED RANK; REJECT UNKNOWN            
008650*       MEMBER, UNKNOWN RANK, A PCUST TARGET, OR A RANK NOT               
008660*       STRICTLY HIGHER THAN THE MEMBER'S CURRENT RANK. ==                
008670*    == 09/19/06 BCF CR-0856 - REJECT EDITS NOW BRANCH OUT ON             
008680*       THE FIRST FAILING CHECK, INSTEAD OF NESTING ONE IF                
008690*       INSIDE ANOTHER ALL THE WAY DOWN TO THE RATE-LOOKUP                
008700*       MOVES AT THE BOTTOM. ==                                           
008710 5050-REJECT.                                                             
008720     MOVE PQ-MEMBER-ID TO WS-SRCH-KEY.                                    
008730     PERFORM 9400-FIND-MEMBER-IX THRU 9400-EXIT.                          
008740     IF NOT FOUND-IN-TABLE                                                
008750         MOVE "Y" TO WS-REJECT-SW                                         
008760         STRING "UNKNOWN MEMBER ID " PQ-MEMBER-ID                         
008770             DELIMITED BY SIZE INTO WS-REJECT-REASON                      
008780         GO TO 5050-EXIT                                                  
008790     END-IF.                                                              
008800     MOVE WS-FOUND-IX TO WS-TARGET-IX.                                    
008810     SET MBR-IX TO WS-TARGET-IX.                                          
008820     IF MBR-TITLE (MBR-IX) = "PCUST"                                      
008830         MOVE "Y" TO WS-REJECT-SW                                         
008840         MOVE "MEMBER IS A PREFERRED CUSTOMER - NOT ELIGIBLE"             
008850             TO WS-REJECT-REASON                                          
008860         GO TO 5050-EXIT                                                  
008870     END-IF.                                                              
008880     MOVE MBR-CALC-RANK (MBR-IX) TO WS-LEVEL-LOOKUP-CODE.                 
008890     PERFORM 9600-GET-RANK-LEVEL THRU 9600-EXIT.                          
008900     MOVE WS-LEVEL-LOOKUP-RESULT TO WS-CUR-LEVEL.                         
008910     MOVE PQ-DESIRED-RANK TO WS-LEVEL-LOOKUP-CODE.                        
008920     PERFORM 9600-GET-RANK-LEVEL THRU 9600-EXIT.                          
008930     IF WS-LEVEL-LOOKUP-RESULT < 0                                        
008940         MOVE "Y" TO WS-REJECT-SW                                         
008950         STRING "UNKNOWN DESIRED RANK " PQ-DESIRED-RANK                   
008960             DELIMITED BY SIZE INTO WS-REJECT-REASON                      
008970         GO TO 5050-EXIT                                                  
008980     END-IF.                                                              
008990     IF WS-LEVEL-LOOKUP-RESULT <= WS-CUR-LEVEL                            
009000         MOVE "Y" TO WS-REJECT-SW                                         
009010         MOVE "RANK NOT HIGHER THAN CURRENT RANK"                         
009020             TO WS-REJECT-REASON                                          
009030         GO TO 5050-EXIT                                                  
009040     END-IF.                                                              
009050     MOVE WS-LEVEL-LOOKUP-RESULT TO WS-REQ-LEVEL.                         
009060     MOVE RNK-MIN-PQV (WS-LEVEL-LOOKUP-RESULT + 1)                        
009070         TO WS-REQ-MIN-PQV.                                               
009080     MOVE RNK-MIN-GQV (WS-LEVEL-LOOKUP-RESULT + 1)                        
009090         TO WS-REQ-MIN-GQV.                                               
009100     MOVE RNK-QUAL-LEGS (WS-LEVEL-LOOKUP-RESULT + 1)                      
009110         TO WS-REQ-QUAL-LEGS.                                             
009120     MOVE RNK-LEG-REQ (WS-LEVEL-LOOKUP-RESULT + 1)                        
009130         TO WS-REQ-LEG-REQ.                                               
009140 5050-EXIT.                                                               
009150     EXIT.                                                                
009160*                                                                         
009170*    == R1/R6 - PQV AND GQV GAPS TO THE DESIRED RANK. ==                  
009180 5100-CALC-GAPS.                                                          
009190     SET MBR-IX TO WS-TARGET-IX.                                          
009200     COMPUTE WS-PQV-GAP = WS-REQ-MIN-PQV - MBR-PQV (MBR-IX).              
009210     IF WS-PQV-GAP < 0                                                    
009220         MOVE 0 TO WS-PQV-GAP                                             
009230     END-IF.                                                              
009240     COMPUTE WS-GQV-GAP = WS-REQ-MIN-GQV - MBR-GQV-3CL (MBR-IX).          
009250     IF WS-GQV-GAP < 0                                                    
009260         MOVE 0 TO WS-GQV-GAP                                             
009270     END-IF.                                                              
009280*                                                                         
009290*    == INVENTORY THE TARGET'S DIRECT LEGS - QUALIFYING VS                
009300*       POTENTIAL, PER R8'S LEG-RANK REQUIREMENT OF THE RANK              
009310*       BEING SOUGHT.  03/15/01 BCF CR-0751. ==                           
009320 5200-LEG-SCAN.                                                           
009330     IF WS-REQ-LEG-REQ = SPACES                                           
009340         MOVE -1 TO WS-LEG-REQ-LEVEL                                      
009350     ELSE                                                                 
009360         MOVE WS-REQ-LEG-REQ TO WS-LEVEL-LOOKUP-CODE                      
009370         PERFORM 9600-GET-RANK-LEVEL THRU 9600-EXIT                       
009380         MOVE WS-LEVEL-LOOKUP-RESULT TO WS-LEG-REQ-LEVEL                  
009390     END-IF.                                                              
009400     SET MBR-IX3 TO WS-TARGET-IX.                                         
009410     SET WS-SCAN-CHILD TO MBR-FIRST-CHILD-IX (MBR-IX3).                   
009420     PERFORM 5210-SCAN-ONE-LEG THRU 5210-EXIT                             
009430         UNTIL WS-SCAN-CHILD = 0 OR WS-LEG-COUNT > 499.                   
009440     COMPUTE WS-LEGS-GAP =                                                
009450         WS-REQ-QUAL-LEGS - WS-QUALIFYING-LEG-CNT.                        
009460     IF WS-LEGS-GAP < 0                                                   
009470         MOVE 0 TO WS-LEGS-GAP                                            
009480     END-IF.                                                              
009490 5200-EXIT.                                                               
009500     EXIT.                                                                
009510*                                                                         
009520 5210-SCAN-ONE-LEG.                                                       
009530     ADD 1 TO WS-LEG-COUNT.                                               
009540     SET LEG-IX2 TO WS-LEG-COUNT.                                         
009550     SET MBR-IX2 TO WS-SCAN-CHILD.                                        
009560     MOVE WS-SCAN-CHILD          TO LEG-MBR-IX (LEG-IX2).                 
009570     MOVE MBR-ID (MBR-IX2)       TO LEG-MEMBER-ID (LEG-IX2).              
009580     MOVE MBR-NAME (MBR-IX2)     TO LEG-MEMBER-NAME (LEG-IX2).            
009590     MOVE MBR-CALC-RANK (MBR-IX2) TO LEG-CALC-RANK (LEG-IX2).             
009600     MOVE MBR-PQV (MBR-IX2)      TO LEG-PQV (LEG-IX2).                    
009610     MOVE MBR-CALC-RANK (MBR-IX2) TO WS-LEVEL-LOOKUP-CODE.                
009620     PERFORM 9600-GET-RANK-LEVEL THRU 9600-EXIT.                          
009630     MOVE WS-LEVEL-LOOKUP-RESULT TO LEG-RANK-LEVEL (LEG-IX2).             
009640     IF WS-LEVEL-LOOKUP-RESULT >= WS-LEG-REQ-LEVEL                        
009650             AND WS-REQ-LEG-REQ NOT = SPACES                              
009660         MOVE "Y" TO LEG-QUALIFY-FLAG (LEG-IX2)                           
009670         MOVE 0 TO LEG-PQV-GAP (LEG-IX2)                                  
009680         ADD 1 TO WS-QUALIFYING-LEG-CNT                                   
009690     ELSE                                                                 
009700         MOVE "N" TO LEG-QUALIFY-FLAG (LEG-IX2)                           
009710         IF WS-LEG-REQ-LEVEL >= 0                                         
009720             COMPUTE LEG-PQV-GAP (LEG-IX2) =                              
009730                 RNK-MIN-PQV (WS-LEG-REQ-LEVEL + 1)                       
009740                 - MBR-PQV (MBR-IX2)                                      
009750         ELSE                                                             
009760             MOVE 0 TO LEG-PQV-GAP (LEG-IX2)                              
009770         END-IF                                                           
009780         IF LEG-PQV-GAP (LEG-IX2) < 0                                     
009790             MOVE 0 TO LEG-PQV-GAP (LEG-IX2)                              
009800         END-IF                                                           
009810     END-IF.                                                              
009820     SET MBR-IX3 TO WS-SCAN-CHILD.                                        
009830     SET WS-SCAN-CHILD TO MBR-NEXT-SIB-IX (MBR-IX3).                      
009840 5210-EXIT.                                                               
009850     EXIT.                                                                
009860*                                                                         
009870*    == R7 - THE FIRST legs_gap DONOR ORDERS, IN FILE ORDER,              
009880*       ARE RESERVED FOR THE PERSONAL SECTION AND TAKEN OUT OF            
009890*       THE LEG POOL. ==                                                  
009900 5300-RESERVE-DONORS.                                                     
009910     PERFORM 5310-RESERVE-ONE-ORDER                                       
009920         VARYING WS-ORD-IX FROM 1 BY 1                                    
009930         UNTIL WS-ORD-IX > WS-LEGS-GAP                                    
009940         OR WS-ORD-IX > WS-ORDER-COUNT.                                   
009950*                                                                         
009960 5310-RESERVE-ONE-ORDER.                                                  
009970     MOVE "Y" TO ORD-RESERVED-FLAG (WS-ORD-IX).                           
009980*                                                                         
009990*    == R7 PERSONAL PQV SECTION. ==                                       
010000 5400-ALLOC-PERSONAL.                                                     
010010     MOVE 0 TO WS-DONOR-TOTAL.                                            
010020     PERFORM 5405-SUM-ONE-DONOR                                           
010030         VARYING WS-ORD-IX FROM 1 BY 1                                    
010040         UNTIL WS-ORD-IX > WS-ORDER-COUNT.                                
010050     IF WS-DONOR-TOTAL >= WS-PQV-GAP                                      
010060         MOVE 0 TO WS-RUNNING-TOTAL                                       
010070         PERFORM 5415-ASSIGN-ONE-DONOR THRU 5415-EXIT                     
010080             UNTIL WS-RUNNING-TOTAL >= WS-PQV-GAP                         
010090             OR WS-BEST-IX = 0                                            
010100         IF WS-RUNNING-TOTAL < WS-PQV-GAP                                 
010110             COMPUTE WS-BEST-VOL = WS-PQV-GAP - WS-RUNNING-TOTAL          
010120             MOVE SPACES TO O-MV-TEXT                                     
010130             STRING "[PERSONAL] ADD $" WS-BEST-VOL                        
010140                 " + NEW PERSONAL ORDERS" DELIMITED BY SIZE               
010150                 INTO O-MV-TEXT                                           
010160             PERFORM 8100-PLANRPT-MOVE-LINE                               
010170         END-IF                                                           
010180     ELSE                                                                 
010190         MOVE SPACES TO O-MV-TEXT                                         
010200         COMPUTE WS-BEST-VOL = WS-PQV-GAP - WS-DONOR-TOTAL                
010210         STRING "[ALERT] ONLY $" WS-DONOR-TOTAL                           
010220             " IN DONOR VOLUME AVAILABLE - SHORTFALL $"                   
010230             WS-BEST-VOL DELIMITED BY SIZE INTO O-MV-TEXT                 
010240         PERFORM 8100-PLANRPT-MOVE-LINE                                   
010250     END-IF.                                                              
010260 5400-EXIT.                                                               
010270     EXIT.                                                                
010280*                                                                         
010290 5405-SUM-ONE-DONOR.                                                      
010300     IF ORD-USED-FLAG (WS-ORD-IX) NOT = "Y"                               
010310         ADD ORD-VOLUME (WS-ORD-IX) TO WS-DONOR-TOTAL                     
010320     END-IF.                                                              
010330*                                                                         
010340 5415-ASSIGN-ONE-DONOR.                                                   
010350     PERFORM 5416-FIND-MAX-DONOR THRU 5416-EXIT.                          
010360     IF WS-BEST-IX NOT = 0                                                
010370         ADD 1 TO WS-MOVE-CTR                                             
010380         ADD ORD-VOLUME (WS-BEST-IX) TO WS-RUNNING-TOTAL                  
010390         MOVE "Y" TO ORD-USED-FLAG (WS-BEST-IX)                           
010400         MOVE SPACES TO O-MV-TEXT                                         
010410         SET MBR-IX TO WS-TARGET-IX                                       
010420         STRING "[MOVE " WS-MOVE-CTR "] "                                 
010430             ORD-MEMBER-ID (WS-BEST-IX)                                   
010440             " ORDER " ORD-NUMBER (WS-BEST-IX) " -> "                     
010450             MBR-ID (MBR-IX) " " MBR-NAME (MBR-IX) ": $"                  
010460             ORD-VOLUME (WS-BEST-IX)                                      
010470             DELIMITED BY SIZE INTO O-MV-TEXT                             
010480         PERFORM 8100-PLANRPT-MOVE-LINE                                   
010490     END-IF.                                                              
010500 5415-EXIT.                                                               
010510     EXIT.                                                                
010520*                                                                         
010530*    == FINDS THE HIGHEST-VOLUME UNUSED (AND, FOR THE LEG POOL,           
010540*       UNRESERVED) DONOR - CALLED FROM BOTH THE PERSONAL AND             
010550*       THE LEG ALLOCATION LOOPS. ==                                      
010560 5416-FIND-MAX-DONOR.                                                     
010570     MOVE 0 TO WS-BEST-IX.                                                
010580     MOVE 0 TO WS-BEST-VOL.                                               
010590     PERFORM 5417-CHECK-ONE-DONOR                                         
010600         VARYING WS-ORD-IX FROM 1 BY 1                                    
010610         UNTIL WS-ORD-IX > WS-ORDER-COUNT.                                
010620 5416-EXIT.                                                               
010630     EXIT.                                                                
010640*                                                                         
010650 5417-CHECK-ONE-DONOR.                                                    
010660     IF ORD-USED-FLAG (WS-ORD-IX) NOT = "Y"                               
010670         IF WS-BEST-IX = 0 OR ORD-VOLUME (WS-ORD-IX) > WS-BEST-VOL        
010680             MOVE WS-ORD-IX TO WS-BEST-IX                                 
010690             MOVE ORD-VOLUME (WS-ORD-IX) TO WS-BEST-VOL                   
010700         END-IF                                                           
010710     END-IF.                                                              
010720*                                                                         
010730*    == R7 QUALIFYING-LEGS SECTION.  03/15/01 BCF CR-0751. ==             
010740 5500-ALLOC-LEGS.                                                         
010750     MOVE 0 TO WS-CHOSEN-CNT.                                             
010760     MOVE 0 TO WS-LEGS-COVERED-CNT.                                       
010770     PERFORM 5510-CHOOSE-ONE-LEG THRU 5510-EXIT                           
010780         UNTIL WS-CHOSEN-CNT >= WS-LEGS-GAP                               
010790         OR WS-CHOSEN-CNT >= WS-LEG-COUNT.                                
010800     PERFORM 5520-PROCESS-ONE-CHOSEN-LEG THRU 5520-EXIT                   
010810         VARYING LEG-IX2 FROM 1 BY 1 UNTIL LEG-IX2 > WS-LEG-COUNT.        
010820     IF WS-LEGS-COVERED-CNT >= WS-CHOSEN-CNT                              
010830         MOVE SPACES TO O-MV-TEXT                                         
010840         STRING "[SUCCESS] ALL " WS-CHOSEN-CNT                            
010850             " QUALIFYING LEGS CAN BE BUILT!"                             
010860             DELIMITED BY SIZE INTO O-MV-TEXT                             
010870         PERFORM 8100-PLANRPT-MOVE-LINE                                   
010880     ELSE                                                                 
010890         MOVE SPACES TO O-MV-TEXT                                         
010900         STRING "[PARTIAL] ONLY " WS-LEGS-COVERED-CNT " OF "              
010910             WS-CHOSEN-CNT " LEGS HAVE SUFFICIENT VOLUME"                 
010920             DELIMITED BY SIZE INTO O-MV-TEXT                             
010930         PERFORM 8100-PLANRPT-MOVE-LINE                                   
010940     END-IF.                                                              
010950 5500-EXIT.                                                               
010960     EXIT.                                                                
010970*                                                                         
010980*    == CHOOSE THE WS-LEGS-GAP POTENTIAL LEGS WITH THE SMALLEST           
010990*       LEG-PQV-GAP (ASCENDING), MARKING LEG-CHOSEN-FLAG. ==              
011000 5510-CHOOSE-ONE-LEG.                                                     
011010     MOVE 0 TO WS-BEST-LEG-IX.                                            
011020     MOVE 0 TO WS-BEST-LEG-GAP.                                           
011030     PERFORM 5515-CHECK-ONE-CANDIDATE-LEG                                 
011040         VARYING LEG-IX2 FROM 1 BY 1 UNTIL LEG-IX2 > WS-LEG-COUNT.        
011050     IF WS-BEST-LEG-IX NOT = 0                                            
011060         SET LEG-IX2 TO WS-BEST-LEG-IX                                    
011070         MOVE "Y" TO LEG-CHOSEN-FLAG (LEG-IX2)                            
011080         ADD 1 TO WS-CHOSEN-CNT                                           
011090     ELSE                                                                 
011100         MOVE WS-LEGS-GAP TO WS-CHOSEN-CNT                                
011110     END-IF.                                                              
011120 5510-EXIT.                                                               
011130     EXIT.                                                                
011140*                                                                         
011150 5515-CHECK-ONE-CANDIDATE-LEG.                                            
011160     IF LEG-QUALIFY-FLAG (LEG-IX2) NOT = "Y"                              
011170             AND LEG-CHOSEN-FLAG (LEG-IX2) NOT = "Y"                      
011180         IF WS-BEST-LEG-IX = 0                                            
011190                 OR LEG-PQV-GAP (LEG-IX2) < WS-BEST-LEG-GAP               
011200             SET WS-BEST-LEG-IX TO LEG-IX2                                
011210             MOVE LEG-PQV-GAP (LEG-IX2) TO WS-BEST-LEG-GAP                
011220         END-IF                                                           
011230     END-IF.                                                              
011240*                                                                         
011250*    == FOR EACH CHOSEN LEG (TABLE ORDER), PRINT A HEADER AND             
011260*       TRY TO FILL ITS GAP FROM THE UNRESERVED, UNUSED POOL.             
011270*       06/04/09 RPK CR-0877 - HEADER NOW CARRIES THE LEG'S OWN           
011280*       PQV AND THE MIN PQV THE TARGET LEG-RANK NEEDS, PER R7,            
011290*       NOT JUST THE RANK TRANSITION. ==                                  
011300 5520-PROCESS-ONE-CHOSEN-LEG.                                             
011310     IF LEG-CHOSEN-FLAG (LEG-IX2) = "Y"                                   
011320         MOVE RNK-MIN-PQV (WS-LEG-REQ-LEVEL + 1)                          
011330             TO WS-LEG-NEED-PQV                                           
011340         MOVE SPACES TO O-MV-TEXT                                         
011350         STRING "LEG " LEG-MEMBER-ID (LEG-IX2) " "                        
011360             LEG-MEMBER-NAME (LEG-IX2) ": "                               
011370             LEG-CALC-RANK (LEG-IX2)                                      
011380             " -> " WS-REQ-LEG-REQ                                        
011390             "  PQV: $" LEG-PQV (LEG-IX2)                                 
011400             "  NEEDED: $" WS-LEG-NEED-PQV                                
011410             DELIMITED BY SIZE INTO O-MV-TEXT                             
011420         PERFORM 8100-PLANRPT-MOVE-LINE                                   
011430         MOVE 0 TO WS-POOL-TOTAL                                          
011440         PERFORM 5525-SUM-ONE-POOL-ORDER                                  
011450             VARYING WS-ORD-IX FROM 1 BY 1                                
011460             UNTIL WS-ORD-IX > WS-ORDER-COUNT                             
011470         MOVE LEG-PQV-GAP (LEG-IX2) TO WS-LEG-TOTAL-GAP                   
011480         IF WS-POOL-TOTAL >= WS-LEG-TOTAL-GAP                             
011490             MOVE 0 TO WS-RUNNING-TOTAL                                   
011500             PERFORM 5530-ASSIGN-ONE-POOL-ORDER THRU 5530-EXIT            
011510                 UNTIL WS-RUNNING-TOTAL >= WS-LEG-TOTAL-GAP               
011520                 OR WS-BEST-IX = 0                                        
011530             ADD 1 TO WS-LEGS-COVERED-CNT                                 
011540         ELSE                                                             
011550             MOVE SPACES TO O-MV-TEXT                                     
011560             COMPUTE WS-BEST-VOL =                                        
011570                 WS-LEG-TOTAL-GAP - WS-POOL-TOTAL                         
011580             STRING "[ALERT] LEG " LEG-MEMBER-ID (LEG-IX2)                
011590                 " - ONLY $" WS-POOL-TOTAL                                
011600                 " AVAILABLE - SHORTFALL $" WS-BEST-VOL                   
011610                 DELIMITED BY SIZE INTO O-MV-TEXT                         
011620             PERFORM 8100-PLANRPT-MOVE-LINE                               
011630         END-IF                                                           
011640     END-IF.                                                              
011650 5520-EXIT.                                                               
011660     EXIT.                                                                
011670*                                                                         
011680 5525-SUM-ONE-POOL-ORDER.                                                 
011690     IF ORD-USED-FLAG (WS-ORD-IX) NOT = "Y"                               
011700             AND ORD-RESERVED-FLAG (WS-ORD-IX) NOT = "Y"                  
011710         ADD ORD-VOLUME (WS-ORD-IX) TO WS-POOL-TOTAL                      
011720     END-IF.                                                              
011730*                                                                         
011740 5530-ASSIGN-ONE-POOL-ORDER.                                              
011750     PERFORM 5531-FIND-MAX-POOL-DONOR THRU 5531-EXIT.                     
011760     IF WS-BEST-IX NOT = 0                                                
011770         ADD 1 TO WS-MOVE-CTR                                             
011780         ADD ORD-VOLUME (WS-BEST-IX) TO WS-RUNNING-TOTAL                  
011790         MOVE "Y" TO ORD-USED-FLAG (WS-BEST-IX)                           
011800         MOVE SPACES TO O-MV-TEXT                                         
011810         STRING "[MOVE " WS-MOVE-CTR "] "                                 
011820             ORD-MEMBER-ID (WS-BEST-IX)                                   
011830             " ORDER " ORD-NUMBER (WS-BEST-IX) " -> "                     
011840             LEG-MEMBER-ID (LEG-IX2) " "                                  
011850             LEG-MEMBER-NAME (LEG-IX2)                                    
011860             ": $" ORD-VOLUME (WS-BEST-IX)                                
011870             DELIMITED BY SIZE INTO O-MV-TEXT                             
011880         PERFORM 8100-PLANRPT-MOVE-LINE                                   
011890     END-IF.                                                              
011900 5530-EXIT.                                                               
011910     EXIT.                                                                
011920*                                                                         
011930 5531-FIND-MAX-POOL-DONOR.                                                
011940     MOVE 0 TO WS-BEST-IX.                                                
011950     MOVE 0 TO WS-BEST-VOL.                                               
011960     PERFORM 5532-CHECK-ONE-POOL-DONOR                                    
011970         VARYING WS-ORD-IX FROM 1 BY 1                                    
011980         UNTIL WS-ORD-IX > WS-ORDER-COUNT.                                
011990 5531-EXIT.                                                               
012000     EXIT.                                                                
012010*                                                                         
012020 5532-CHECK-ONE-POOL-DONOR.                                               
012030     IF ORD-USED-FLAG (WS-ORD-IX) NOT = "Y"                               
012040             AND ORD-RESERVED-FLAG (WS-ORD-IX) NOT = "Y"                  
012050         IF WS-BEST-IX = 0 OR ORD-VOLUME (WS-ORD-IX) > WS-BEST-VOL        
012060             MOVE WS-ORD-IX TO WS-BEST-IX                                 
012070             MOVE ORD-VOLUME (WS-ORD-IX) TO WS-BEST-VOL                   
012080         END-IF                                                           
012090     END-IF.                                                              
012100*                                                                         
012110*    == R7 ACHIEVABILITY FLAG.  05/11/05 BCF CR-0842. ==                  
012120 5600-ACHIEVABLE.                                                         
012130     IF WS-PQV-GAP = 0 OR WS-ORDER-COUNT > 0                              
012140         MOVE "Y" TO WS-ACHIEVABLE-SW                                     
012150     ELSE                                                                 
012160         MOVE "N" TO WS-ACHIEVABLE-SW                                     
012170     END-IF.                                                              
012180*                                                                         
012190*    == U9 - PLANRPT OUTPUT ==                                            
012200 8000-PLANRPT-HEADING.                                                    
012210     ADD 1 TO C-PCTR.                                                     
012220     MOVE C-PCTR TO O-PCTR.                                               
012230     WRITE PRTLINE FROM COMPANY-TITLE AFTER ADVANCING PAGE.               
012240     WRITE PRTLINE FROM DETAIL-HEADING-LINE                               
012250         AFTER ADVANCING 1 LINE.                                          
012260     WRITE PRTLINE FROM AUTHOR-HEADING-LINE                               
012270         AFTER ADVANCING 1 LINE.                                          
012280     WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 1 LINE.                
012290*                                                                         
012300 8050-PLANRPT-REJECT.                                                     
012310     MOVE SPACES TO O-ST1-TEXT.                                           
012320     STRING "[ALERT] MEMBER " PQ-MEMBER-ID " REQUEST REJECTED - "         
012330         WS-REJECT-REASON DELIMITED BY SIZE INTO O-ST1-TEXT.              
012340     WRITE PRTLINE FROM STATUS-LINE-1 AFTER ADVANCING 1 LINE.             
012350     WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 1 LINE.                
012360*                                                                         
012370*    == 11/14/08 RPK CR-0872 - ECHO THE REQUEST'S OWN RUN DATE            
012380*       (PQ-RUN-DATE) ON THE STATUS LINE SO A PLANNER RERUN               
012390*       AGAINST AN OLDER PLANREQ CARD DECK SHOWS WHICH DAY THE            
012400*       REQUEST WAS KEYED FOR, NOT JUST TODAY'S SYSTEM DATE. ==           
012410 8000-PLANRPT-STATUS-BLOCK.                                               
012420     SET MBR-IX TO WS-TARGET-IX.                                          
012430     MOVE SPACES TO O-ST1-TEXT.                                           
012440     STRING "MEMBER: " MBR-ID (MBR-IX) " " MBR-NAME (MBR-IX)              
012450         "  CUR: " MBR-CALC-RANK (MBR-IX)                                 
012460         "  DESIRED: " PQ-DESIRED-RANK                                    
012470         "  REQ ON: " PQ-RUN-DATE                                         
012480         DELIMITED BY SIZE INTO O-ST1-TEXT.                               
012490     WRITE PRTLINE FROM STATUS-LINE-1 AFTER ADVANCING 1 LINE.             
012500     MOVE SPACES TO O-ST2-TEXT.                                           
012510     STRING "PQV: $" MBR-PQV (MBR-IX) "   GQV-3CL: $"                     
012520         MBR-GQV-3CL (MBR-IX) "   PQV GAP: $" WS-PQV-GAP                  
012530         "   GQV GAP: $" WS-GQV-GAP "   LEGS GAP: " WS-LEGS-GAP           
012540         DELIMITED BY SIZE INTO O-ST2-TEXT.                               
012550     WRITE PRTLINE FROM STATUS-LINE-2 AFTER ADVANCING 1 LINE.             
012560*                                                                         
012570 8100-PLANRPT-MOVE-LINE.                                                  
012580     WRITE PRTLINE FROM MOVE-LINE AFTER ADVANCING 1 LINE.                 
012590*                                                                         
012600 8200-PLANRPT-ACHIEVABLE.                                                 
012610     MOVE SPACES TO O-ST1-TEXT.                                           
012620     STRING "TOTAL MOVES RECOMMENDED: " WS-MOVE-CTR                       
012630         DELIMITED BY SIZE INTO O-ST1-TEXT.                               
012640     WRITE PRTLINE FROM STATUS-LINE-1 AFTER ADVANCING 1 LINE.             
012650     MOVE SPACES TO O-ST2-TEXT.                                           
012660     SET MBR-IX TO WS-TARGET-IX.                                          
012670     IF WS-ACHIEVABLE                                                     
012680         STRING "ACHIEVABLE: YES - " MBR-ID (MBR-IX) " "                  
012690             MBR-NAME (MBR-IX) " CAN REACH " PQ-DESIRED-RANK              
012700             DELIMITED BY SIZE INTO O-ST2-TEXT                            
012710     ELSE                                                                 
012720         STRING "ACHIEVABLE: NO - " MBR-ID (MBR-IX) " "                   
012730             MBR-NAME (MBR-IX) " CANNOT YET REACH "                       
012740             PQ-DESIRED-RANK DELIMITED BY SIZE INTO O-ST2-TEXT            
012750     END-IF.                                                              
012760     WRITE PRTLINE FROM STATUS-LINE-2 AFTER ADVANCING 1 LINE.             
012770     WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 1 LINE.                
012780*                                                                         
012790*    == STANDARD READ-AND-FLAG-AT-EOF PARAGRAPH, SAME SHAPE AS            
012800*       EVERY OTHER READ PARAGRAPH THIS SHOP WRITES. ==                   
012810 9000-READ-GENEALOGY.                                                     
012820     READ GENEALOGY                                                       
012830         AT END                                                           
012840             MOVE "NO" TO MORE-RECS                                       
012850     END-READ.                                                            
012860*                                                                         
012870 9010-READ-ORDER.                                                         
012880     READ GRPVOLUME                                                       
012890         AT END                                                           
012900             MOVE "NO" TO MORE-ORDERS                                     
012910     END-READ.                                                            
012920*                                                                         
012930*    == STANDARD READ-AND-FLAG-AT-EOF PARAGRAPH FOR THE PLANREQ           
012940*       CARD FILE - ONE REQUEST PROCESSED PER READ. ==                    
012950 9020-READ-PLANREQ.                                                       
012960     READ PLANREQ                                                         
012970         AT END                                                           
012980             MOVE "NO" TO MORE-PLANS                                      
012990     END-READ.                                                            
013000*                                                                         
013010 9400-FIND-MEMBER-IX.                                                     
013020     MOVE "N" TO WS-FOUND-SW.                                             
013030     MOVE 1   TO WS-LO.                                                   
013040     MOVE WS-MEMBER-COUNT TO WS-HI.                                       
013050     PERFORM 9410-PROBE THRU 9410-EXIT UNTIL WS-LO > WS-HI.               
013060 9400-EXIT.                                                               
013070     EXIT.                                                                
013080*                                                                         
013090 9410-PROBE.                                                              
013100     COMPUTE WS-MID = (WS-LO + WS-HI) / 2.                                
013110     SET MBR-IX2 TO WS-MID.                                               
013120     IF MBR-ID (MBR-IX2) = WS-SRCH-KEY                                    
013130         MOVE "Y" TO WS-FOUND-SW                                          
013140         MOVE WS-MID TO WS-FOUND-IX                                       
013150         COMPUTE WS-LO = WS-HI + 1                                        
013160     ELSE                                                                 
013170         IF MBR-ID (MBR-IX2) < WS-SRCH-KEY                                
013180             COMPUTE WS-LO = WS-MID + 1                                   
013190         ELSE                                                             
013200             COMPUTE WS-HI = WS-MID - 1                                   
013210         END-IF                                                           
013220     END-IF.                                                              
013230 9410-EXIT.                                                               
013240     EXIT.                                                                
013250*                                                                         
013260 9800-CLOSING.                                                            
013270     CLOSE GENEALOGY.                                                     
013280     CLOSE GRPVOLUME.                                                     
013290     CLOSE PLANREQ.                                                       
013300     CLOSE PLANRPT.                                                       
013310     MOVE "Y" TO WS-EOJ-SW.                                               
013320     IF WS-EOJ-NORMAL                                                     
013330         DISPLAY "MQRANL03 NORMAL EOJ - CONTROL " PACKED-RUN-DATE         
013340     END-IF.                                                              
