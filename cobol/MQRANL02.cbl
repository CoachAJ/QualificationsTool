000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.              MQRANL02.                                       
000120 AUTHOR.                  ASHLEY LINDQUIST.                               
000130 INSTALLATION.            MARKETING SYSTEMS - DATA PROCESSING.            
000140 DATE-WRITTEN.            04/22/86.                                       
000150 DATE-COMPILED.           04/22/86.                                       
000160 SECURITY.                CONFIDENTIAL - INTERNAL USE ONLY.               
000170*                                                                         
000180******************************************************************        
000190*  MQRANL02  --  ORGANIZATION RANK AND QUALIFICATION OVERVIEW    *        
000200*  READS THE GENEALOGY EXTRACT, BUILDS THE SPONSOR DOWNLINE      *        
000210*  TREE, COMPUTES GROUP QUALIFYING VOLUME AND PAID-AS RANK FOR   *        
000220*  THE WHOLE ORGANIZATION, AND WRITES THE ORGRPT OVERVIEW        *        
000230*  REPORT - SUMMARY COUNTS, DEPTH DISTRIBUTION, RANK             *        
000240*  DISTRIBUTION AND THE TOP TEN PERFORMERS BY PQV.               *        
000250******************************************************************        
000260*                                                                         
000270*    CHANGE LOG                                                           
000280*    ----------                                                           
000290*    DATE      PROGRAMMER  TICKET    DESCRIPTION                          
000300*    --------  ----------  --------  ----------------------------         
000310*    04/22/86  ALQ         CR-0244   ORIGINAL PROGRAM.  BUILDS      CR0244
000320*                                    THE TREE, RANKS THE ORG,             
000330*                                    WRITES THE OVERVIEW REPORT.          
000340*    11/02/87  ALQ         CR-0310   ADDED RANK AND DEPTH                 
000350*                                    DISTRIBUTION BLOCKS.                 
000360*    06/18/89  DMW         CR-0456   TOP-TEN TABLE ADDED - PULLED         
000370*                                    OUT OF A ONE-OFF REQUEST FROM        
000380*                                    THE FIELD SALES MANAGERS.            
000390*    09/14/93  RPK         CR-0602   RANK ENGINE REWRITTEN TO       CR0602
000400*                                    WALK THE TABLE IN DESCENDING         
000410*                                    LEVEL ORDER SO EVERY MEMBER'S        
000420*                                    LEGS ARE ALREADY RANKED WHEN         
000430*                                    WE GET TO THEM - NO MORE             
000440*                                    MULTI-PASS CONVERGENCE LOOP.         
000450*    04/01/96  RPK         CR-0689   MEMBER TABLE RAISED TO 5,000         
000460*                                    ENTRIES, SAME AS MQRANL01.           
000470*    12/07/98  TJS         Y2K-0020  YEAR 2000 READINESS.  JOIN-   Y2K0020
000480*                                    DATE YEAR EXTRACTED AS A FULL        
000490*                                    4-DIGIT FIELD IN 9500-PARSE-         
000500*                                    DATE.                                
000510*    01/22/99  TJS         Y2K-0020  Y2K SIGN-OFF.  DAY-COUNT MATH        
000520*                                    IN 9550-CALC-DAYS-SINCE USES         
000530*                                    THE 4-DIGIT YEAR THROUGHOUT.         
000540*    08/30/02  BCF         CR-0780   ADDED THE 60-DAY PCUST               
000550*                                    MOVABILITY FLAG TO THE MEMBER        
000560*                                    TABLE FOR THE UPLINE-CHANGE          
000570*                                    REQUEST SCREEN (NOT PRINTED          
000580*                                    ON THIS REPORT - CARRIED FOR         
000590*                                    THE ON-LINE LOOKUP PROGRAM).         
000600*    05/11/05  BCF         CR-0841   NEXT-RANK AND PQV-GAP COLUMNS        
000610*                                    ADDED TO THE TOP-PERFORMERS          
000620*                                    BLOCK.                               
000630*    09/19/06  BCF         CR-0856   4050-CALC-MOVABLE-ONE NOW            
000640*                                    BRANCHES OUT ON THE FIRST            
000650*                                    DISQUALIFYING CONDITION              
000660*                                    INSTEAD OF NESTING THREE             
000670*                                    IFS DEEP.                            
000680*    03/02/07  BCF         CR-0862   9500-PARSE-DATE'S DD/MM/YYYY         
000690*                                    BRANCH WAS NEVER REACHED -           
000700*                                    SAME SLASH POSITIONS AS              
000710*                                    MM/DD/YYYY.  FIRST GROUP IS          
000720*                                    NOW TRIED AS MONTH FIRST,            
000730*                                    SECOND GROUP ONLY IF THAT            
000740*                                    FAILS.                               
000750*    03/02/07  BCF         CR-0863   9550-CALC-DAYS-SINCE REPLACED        
000760*                                    - THE 30/360 MATH DRIFTED            
000770*                                    FROM TRUE CALENDAR DAYS AND          
000780*                                    COULD MISS THE 60-DAY R5             
000790*                                    WINDOW.  NEW 9555-CALC-              
000800*                                    ORDINAL COMPUTES A TRUE              
000810*                                    ORDINAL DAY NUMBER PER DATE.         
000820*                                                                         
000830 ENVIRONMENT DIVISION.                                                    
000840 CONFIGURATION SECTION.                                                   
000850 SOURCE-COMPUTER.         IBM-PC.                                         
000860 OBJECT-COMPUTER.         IBM-PC.                                         
000870 SPECIAL-NAMES.                                                           
000880     C01 IS TOP-OF-FORM.                                                  
000890 INPUT-OUTPUT SECTION.                                                    
000900 FILE-CONTROL.                                                            
000910     SELECT GENEALOGY ASSIGN TO GENEALOGY                                 
000920         ORGANIZATION IS LINE SEQUENTIAL.                                 
000930     SELECT ORGRPT ASSIGN TO ORGRPT                                       
000940         ORGANIZATION IS RECORD SEQUENTIAL.                               
000950*                                                                         
000960 DATA DIVISION.                                                           
000970 FILE SECTION.                                                            
000980*                                                                         
000990 FD  GENEALOGY                                                            
001000     LABEL RECORD IS STANDARD                                             
001010     RECORD CONTAINS 192 CHARACTERS                                       
001020     DATA RECORD IS I-REC.                                                
001030*                                                                         
001040 01  I-REC.                                                               
001050     05  I-MEMBER-ID           PIC X(09).                                 
001060     05  I-MEMBER-NAME         PIC X(30).                                 
001070     05  I-TITLE               PIC X(10).                                 
001080     05  I-RANK-CODE           PIC X(05).                                 
001090     05  I-JOIN-DATE           PIC X(10).                                 
001100     05  I-SPONSOR-ID          PIC X(09).                                 
001110     05  I-ENROLLER-ID         PIC X(09).                                 
001120     05  I-QV-AMOUNT           PIC X(09).                                 
001130     05  I-LEVEL-TEXT          PIC X(05).                                 
001140     05  I-REP-STATUS          PIC X(10).                                 
001150     05  I-RENEWAL-DATE        PIC X(10).                                 
001160     05  I-ENROLLER-NAME       PIC X(30).                                 
001170     05  I-SPONSOR-NAME        PIC X(30).                                 
001180     05  I-LAST-ORDER-DATE     PIC X(10).                                 
001190     05  I-AUTOSHIP-FLAG       PIC X(01).                                 
001200     05  I-ACTIVE-FLAG         PIC X(01).                                 
001210     05  FILLER                PIC X(04).                                 
001220*                                                                         
001230 FD  ORGRPT                                                               
001240     LABEL RECORD IS OMITTED                                              
001250     RECORD CONTAINS 100 CHARACTERS                                       
001260     LINAGE IS 60 WITH FOOTING AT 55                                      
001270     DATA RECORD IS PRTLINE.                                              
001280*                                                                         
001290 01  PRTLINE                   PIC X(100).                                
001300*                                                                         
001310 WORKING-STORAGE SECTION.                                                 
001320*    == 11/14/08 RPK CR-0871 - EOJ SWITCH FOR THE CONTROL MESSAGE,        
001330*       DECLARED 77-LEVEL THE WAY THE OLDER STANDALONE SWITCHES           
001340*       IN THIS SHOP'S PROGRAMS ARE DECLARED. ==                          
001350 77  WS-EOJ-SW                 PIC X         VALUE "N".                   
001360     88  WS-EOJ-NORMAL                       VALUE "Y".                   
001370 01  WORK-AREA.                                                           
001380     05  C-PCTR                PIC 99        COMP  VALUE ZERO.            
001390     05  MORE-RECS             PIC XXX             VALUE "YES".           
001400     05  WS-MEMBER-COUNT       PIC 9(4)      COMP  VALUE ZERO.            
001410     05  WS-TAB-IX             PIC 9(4)      COMP  VALUE ZERO.            
001420     05  WS-INS-IX             PIC 9(4)      COMP  VALUE ZERO.            
001430     05  WS-LO                 PIC 9(4)      COMP  VALUE ZERO.            
001440     05  WS-HI                 PIC 9(4)      COMP  VALUE ZERO.            
001450     05  WS-MID                PIC 9(4)      COMP  VALUE ZERO.            
001460     05  WS-FOUND-SW           PIC X               VALUE "N".             
001470         88  FOUND-IN-TABLE                 VALUE "Y".                    
001480     05  WS-FOUND-IX           PIC 9(4)      COMP  VALUE ZERO.            
001490     05  WS-SRCH-KEY           PIC X(09)           VALUE SPACES.          
001500     05  WS-DATE-SW            PIC X               VALUE "N".             
001510         88  WS-DATE-OK                     VALUE "Y".                    
001520     05  WS-ROOT-IX            PIC 9(4)      COMP  VALUE ZERO.            
001530     05  WS-MAX-LEVEL          PIC 9(3)      COMP  VALUE ZERO.            
001540*                                                                         
001550*    == QV-AMOUNT PARSE WORK FIELDS (SAME ALGORITHM AS MQRANL01,          
001560*       RESTATED HERE - THIS SHOP CARRIES NO COPYBOOKS) ==                
001570 01  QV-PARSE-WORK.                                                       
001580     05  WS-QV-EDIT            PIC X(09).                                 
001590     05  WS-QV-SCAN-IX         PIC 9(02)     COMP  VALUE ZERO.            
001600     05  WS-QV-VALID-SW        PIC X               VALUE "Y".             
001610     05  WS-SEEN-DOT           PIC X               VALUE "N".             
001620     05  WS-INT-LEN            PIC 9               VALUE ZERO.            
001630     05  WS-FRAC-LEN           PIC 9               VALUE ZERO.            
001640     05  WS-DIGIT-ONE          PIC 9               VALUE ZERO.            
001650     05  WS-QV-INT-NUM         PIC 9(07)     COMP  VALUE ZERO.            
001660     05  WS-QV-FRAC-NUM        PIC 9(02)     COMP  VALUE ZERO.            
001670     05  WS-PARSED-PQV         PIC S9(7)V99        VALUE ZERO.            
001680*                                                                         
001690*    == JOIN-DATE PARSE AND 60-DAY MOVABILITY WORK FIELDS ==              
001700 01  DATE-CALC-WORK.                                                      
001710     05  WS-JD-YEAR             PIC 9(4)            VALUE ZERO.           
001720     05  WS-JD-MONTH            PIC 99              VALUE ZERO.           
001730     05  WS-JD-DAY              PIC 99              VALUE ZERO.           
001740     05  WS-PD-FIELD-A          PIC 99              VALUE ZERO.           
001750     05  WS-PD-FIELD-B          PIC 99              VALUE ZERO.           
001760     05  WS-ORD-1               PIC 9(7)      COMP  VALUE ZERO.           
001770     05  WS-ORD-2               PIC 9(7)      COMP  VALUE ZERO.           
001780     05  WS-DAYS-SINCE          PIC S9(5)     COMP  VALUE ZERO.           
001790*    == 01/22/99 TJS Y2K-0021 - ORDINAL-DAY WORK FIELDS, SHARED BY        
001800*       BOTH CALLS TO 9555-CALC-ORDINAL. ==                               
001810     05  WS-OC-YEAR       PIC 9(4)      COMP  VALUE ZERO.                 
001820     05  WS-OC-MONTH      PIC 99        COMP  VALUE ZERO.                 
001830     05  WS-OC-DAY        PIC 99        COMP  VALUE ZERO.                 
001840     05  WS-ORD-RESULT          PIC 9(7)      COMP  VALUE ZERO.           
001850     05  WS-LEAP-CT             PIC 9(7)      COMP  VALUE ZERO.           
001860     05  WS-LEAP-EXTRA          PIC 9         COMP  VALUE ZERO.           
001870*                                                                         
001880*    == TREE-BUILD AND LEVEL-ASSIGNMENT WORK FIELDS ==                    
001890 01  TREE-WORK.                                                           
001900     05  WS-SCAN-CHILD          PIC 9(4)      COMP  VALUE ZERO.           
001910     05  WS-THIS-CHILD          PIC 9(4)      COMP  VALUE ZERO.           
001920     05  WS-BFS-PARENT-LEVEL    PIC 9(3)      COMP  VALUE ZERO.           
001930     05  WS-Q-HEAD              PIC 9(4)      COMP  VALUE ZERO.           
001940     05  WS-Q-TAIL              PIC 9(4)      COMP  VALUE ZERO.           
001950 01  LEVEL-QUEUE.                                                         
001960     05  QUEUE-IX OCCURS 5000 TIMES           PIC 9(4)  COMP.             
001970*                                                                         
001980*    == GQV-3CL WALK WORK FIELDS (NON-RECURSIVE - USES AN                 
001990*       EXPLICIT STACK INSTEAD OF CALLING ITSELF) ==                      
002000 01  GQV-WALK-WORK.                                                       
002010     05  WS-GQV-TARGET           PIC 9(4)     COMP  VALUE ZERO.           
002020     05  WS-GQV-ACC              PIC S9(9)V99       VALUE ZERO.           
002030     05  WS-STK-TOP              PIC 9(4)     COMP  VALUE ZERO.           
002040     05  WS-PUSH-IX              PIC 9(4)     COMP  VALUE ZERO.           
002050     05  WS-PUSH-DEPTH           PIC 9        COMP  VALUE ZERO.           
002060 01  GQV-STACK.                                                           
002070     05  STK-ENTRY OCCURS 5000 TIMES.                                     
002080         10  STK-IX               PIC 9(4)    COMP.                       
002090         10  STK-DEPTH            PIC 9       COMP.                       
002100*                                                                         
002110*    == RANK ENGINE WORK FIELDS ==                                        
002120 01  RANK-CALC-WORK.                                                      
002130     05  WS-TRY-LV               PIC S9(2)    COMP  VALUE ZERO.           
002140     05  WS-RANK-FOUND-SW        PIC X              VALUE "N".            
002150     05  WS-QUAL-LEG-CNT         PIC 9(4)     COMP  VALUE ZERO.           
002160     05  WS-LEG-REQ-LEVEL        PIC S9(2)    COMP  VALUE ZERO.           
002170     05  WS-LEVEL-LOOKUP-CODE    PIC X(05)          VALUE SPACES.         
002180     05  WS-LEVEL-LOOKUP-RESULT  PIC S9(2)    COMP  VALUE ZERO.           
002190     05  WS-LOOKUP-IX            PIC 9(2)     COMP  VALUE ZERO.           
002200*                                                                         
002210*    == QUALIFICATION / SUMMARY ACCUMULATORS (U6/U8) ==                   
002220 01  SUMMARY-ACCUM.                                                       
002230     05  WS-TOT-MEMBERS          PIC 9(5)     COMP  VALUE ZERO.           
002240     05  WS-TOT-DISTRIBUTORS     PIC 9(5)     COMP  VALUE ZERO.           
002250     05  WS-TOT-PCUST            PIC 9(5)     COMP  VALUE ZERO.           
002260     05  WS-TOT-ACTIVE           PIC 9(5)     COMP  VALUE ZERO.           
002270     05  WS-TOT-AUTOSHIP         PIC 9(5)     COMP  VALUE ZERO.           
002280     05  WS-TOT-WITHVOL          PIC 9(5)     COMP  VALUE ZERO.           
002290     05  WS-PCUST-RANK-CNT       PIC 9(5)     COMP  VALUE ZERO.           
002300 01  RANK-DIST-TABLE.                                                     
002310     05  RANK-CNT OCCURS 10 TIMES             PIC 9(5) COMP.              
002320 01  DEPTH-DIST-TABLE.                                                    
002330     05  DEPTH-CNT OCCURS 100 TIMES           PIC 9(5) COMP.              
002340*                                                                         
002350*    == TOP-TEN TABLE - KEPT SORTED DESCENDING BY PQV ==                  
002360 01  TOP-CTL.                                                             
002370     05  WS-TOP-CNT              PIC 9(2)     COMP  VALUE ZERO.           
002380     05  WS-TOP-POS              PIC 9(2)     COMP  VALUE ZERO.           
002390     05  WS-TOP-SHIFT-IX         PIC 9(3)     COMP  VALUE ZERO.           
002400 01  TOP-PERF-TABLE.                                                      
002410     05  TOP-ENTRY OCCURS 10 TIMES.                                       
002420         10  TP-ID                PIC X(09).                              
002430         10  TP-NAME              PIC X(30).                              
002440         10  TP-RANK              PIC X(05).                              
002450         10  TP-PQV               PIC S9(7)V99.                           
002460         10  TP-GQV               PIC S9(9)V99.                           
002470*                                                                         
002480*    == NEXT-RANK / PQV-GAP WORK FIELDS FOR THE TOP-PERFORMERS            
002490*       BLOCK (05/11/05 BCF CR-0841) ==                                   
002500 01  NEXT-RANK-WORK.                                                      
002510     05  WS-NAG-LEVEL             PIC S9(2)   COMP  VALUE ZERO.           
002520     05  WS-NAG-PQV               PIC S9(7)V99      VALUE ZERO.           
002530     05  WS-NAG-NEXT-RANK         PIC X(05)         VALUE SPACES.         
002540     05  WS-NAG-PQV-GAP           PIC S9(7)V99      VALUE ZERO.           
002550     05  WS-NAG-NEXT-IX           PIC S9(2)   COMP  VALUE ZERO.           
002560     05  WS-ROOT-PQV-ED           PIC ZZZZZ9.99     VALUE ZERO.           
002570     05  WS-MAX-CNT-SEEN          PIC 9(5)    COMP  VALUE ZERO.           
002580*                                                                         
002590 01  I-DATE.                                                              
002600     05  I-YEAR                PIC 9(4).                                  
002610     05  I-MONTH               PIC 99.                                    
002620     05  I-DAY                 PIC 99.                                    
002630*                                                                         
002640 01  RUN-DATE-DISPLAY.                                                    
002650     05  RUN-CC                PIC 99.                                    
002660     05  RUN-YY                PIC 99.                                    
002670     05  RUN-MM                PIC 99.                                    
002680     05  RUN-DD                PIC 99.                                    
002690 01  RUN-DATE-NUM REDEFINES RUN-DATE-DISPLAY  PIC 9(8).                   
002700 01  RUN-DATE-SLASH REDEFINES RUN-DATE-DISPLAY.                           
002710     05  RDS-CCYY              PIC 9(4).                                  
002720     05  RDS-MM                PIC 9(2).                                  
002730     05  RDS-DD                PIC 9(2).                                  
002740*                                                                         
002750*    == 11/14/08 RPK CR-0871 - RUN DATE ALSO KEPT PACKED, THE             
002760*       SAME WAY THE TEACHING-DEPARTMENT'S ATTENDANCE DATE IS             
002770*       PACKED, FOR THE EOJ CONTROL MESSAGE IN 9800-CLOSING. ==           
002780 01  PACKED-RUN-DATE           PIC 9(8)      COMP-3  VALUE ZERO.          
002790*                                                                         
002800 01  COMPANY-TITLE.                                                       
002810     05  FILLER                PIC X(06)     VALUE "DATE:".               
002820     05  O-MONTH               PIC 99.                                    
002830     05  FILLER                PIC X         VALUE "/".                   
002840     05  O-DAY                 PIC 99.                                    
002850     05  FILLER                PIC X         VALUE "/".                   
002860     05  O-YEAR                PIC 9(4).                                  
002870     05  FILLER                PIC X(25)     VALUE SPACES.                
002880     05  FILLER                PIC X(34)                                  
002890         VALUE "ORGANIZATION QUALIFICATION RPT".                          
002900     05  FILLER                PIC X(17)     VALUE SPACES.                
002910     05  FILLER                PIC X(06)     VALUE "PAGE:".               
002920     05  O-PCTR                PIC Z9.                                    
002930*                                                                         
002940 01  DIVISION-TITLE.                                                      
002950     05  FILLER                PIC X(08)     VALUE "MQRANL02".            
002960     05  FILLER                PIC X(49)     VALUE SPACES.                
002970     05  FILLER                PIC X(18)                                  
002980         VALUE "MARKETING SYSTEMS".                                       
002990     05  FILLER                PIC X(25)     VALUE SPACES.                
003000*                                                                         
003010 01  BLANK-LINE.                                                          
003020     05  FILLER                PIC X(100)    VALUE SPACES.                
003030*                                                                         
003040 01  SUMMARY-METRIC-LINE.                                                 
003050     05  O-METRIC-LABEL        PIC X(26)     VALUE SPACES.                
003060     05  O-METRIC-CNT          PIC ZZZZ9.                                 
003070     05  FILLER                PIC X(69)     VALUE SPACES.                
003080*                                                                         
003090 01  ROOT-LINE.                                                           
003100     05  O-ROOT-TEXT           PIC X(98)     VALUE SPACES.                
003110     05  FILLER                PIC X(02)     VALUE SPACES.                
003120*                                                                         
003130 01  DEPTH-LINE.                                                          
003140     05  O-DEPTH-TEXT          PIC X(98)     VALUE SPACES.                
003150     05  FILLER                PIC X(02)     VALUE SPACES.                
003160*                                                                         
003170 01  RANK-LINE.                                                           
003180     05  O-RANK-CODE           PIC X(05).                                 
003190     05  FILLER                PIC X(03)     VALUE SPACES.                
003200     05  O-RANK-CNT            PIC ZZZZ9.                                 
003210     05  FILLER                PIC X(87)     VALUE SPACES.                
003220*                                                                         
003230 01  TOPPERF-HEADING-1.                                                   
003240     05  FILLER                PIC X(09)     VALUE "MEMBER ID".           
003250     05  FILLER                PIC X(01)     VALUE SPACE.                 
003260     05  FILLER                PIC X(30)     VALUE "NAME".                
003270     05  FILLER                PIC X(01)     VALUE SPACE.                 
003280     05  FILLER                PIC X(05)     VALUE "RANK ".               
003290     05  FILLER                PIC X(01)     VALUE SPACE.                 
003300     05  FILLER                PIC X(10)     VALUE "PQV".                 
003310     05  FILLER                PIC X(01)     VALUE SPACE.                 
003320     05  FILLER                PIC X(12)     VALUE "GQV-3CL".             
003330     05  FILLER                PIC X(01)     VALUE SPACE.                 
003340     05  FILLER                PIC X(05)     VALUE "NEXT ".               
003350     05  FILLER                PIC X(01)     VALUE SPACE.                 
003360     05  FILLER                PIC X(10)     VALUE "PQV-GAP".             
003370     05  FILLER                PIC X(13)     VALUE SPACES.                
003380*                                                                         
003390 01  TOPPERF-DETAIL-LINE.                                                 
003400     05  O-TP-ID               PIC X(09).                                 
003410     05  FILLER                PIC X(01)     VALUE SPACE.                 
003420     05  O-TP-NAME             PIC X(30).                                 
003430     05  FILLER                PIC X(01)     VALUE SPACE.                 
003440     05  O-TP-RANK             PIC X(05).                                 
003450     05  FILLER                PIC X(01)     VALUE SPACE.                 
003460     05  O-TP-PQV              PIC ZZZ,ZZ9.99.                            
003470     05  FILLER                PIC X(01)     VALUE SPACE.                 
003480     05  O-TP-GQV              PIC Z,ZZZ,ZZ9.99.                          
003490     05  FILLER                PIC X(01)     VALUE SPACE.                 
003500     05  O-TP-NEXT             PIC X(05).                                 
003510     05  FILLER                PIC X(01)     VALUE SPACE.                 
003520     05  O-TP-GAP              PIC ZZZ,ZZ9.99.                            
003530     05  FILLER                PIC X(13)     VALUE SPACES.                
003540*                                                                         
003550*    == RANK TABLE - FILLER LIST REDEFINED AS THE OCCURS GROUP,           
003560*       SO THE ADVANCEMENT MINIMUMS STAY TOGETHER AS ONE BLOCK            
003570*       OF VALUE CLAUSES.  09/14/93 RPK CR-0602. ==                       
003580 01  RANK-VALUES-ARRAY.                                                   
003590     05  FILLER  PIC X(05)         VALUE "DIS".                           
003600     05  FILLER  PIC S9(7)V99      VALUE 0.00.                            
003610     05  FILLER  PIC S9(9)V99      VALUE 0.00.                            
003620     05  FILLER  PIC 9             VALUE 0.                               
003630     05  FILLER  PIC X(05)         VALUE SPACES.                          
003640     05  FILLER  PIC X(05)         VALUE "BRA".                           
003650     05  FILLER  PIC S9(7)V99      VALUE 50.00.                           
003660     05  FILLER  PIC S9(9)V99      VALUE 0.00.                            
003670     05  FILLER  PIC 9             VALUE 0.                               
003680     05  FILLER  PIC X(05)         VALUE SPACES.                          
003690     05  FILLER  PIC X(05)         VALUE "SRA".                           
003700     05  FILLER  PIC S9(7)V99      VALUE 100.00.                          
003710     05  FILLER  PIC S9(9)V99      VALUE 0.00.                            
003720     05  FILLER  PIC 9             VALUE 0.                               
003730     05  FILLER  PIC X(05)         VALUE SPACES.                          
003740     05  FILLER  PIC X(05)         VALUE "SA".                            
003750     05  FILLER  PIC S9(7)V99      VALUE 150.00.                          
003760     05  FILLER  PIC S9(9)V99      VALUE 300.00.                          
003770     05  FILLER  PIC 9             VALUE 0.                               
003780     05  FILLER  PIC X(05)         VALUE SPACES.                          
003790     05  FILLER  PIC X(05)         VALUE "1SE".                           
003800     05  FILLER  PIC S9(7)V99      VALUE 100.00.                          
003810     05  FILLER  PIC S9(9)V99      VALUE 250.00.                          
003820     05  FILLER  PIC 9             VALUE 3.                               
003830     05  FILLER  PIC X(05)         VALUE "SA".                            
003840     05  FILLER  PIC X(05)         VALUE "2SE".                           
003850     05  FILLER  PIC S9(7)V99      VALUE 100.00.                          
003860     05  FILLER  PIC S9(9)V99      VALUE 1000.00.                         
003870     05  FILLER  PIC 9             VALUE 3.                               
003880     05  FILLER  PIC X(05)         VALUE "1SE".                           
003890     05  FILLER  PIC X(05)         VALUE "3SE".                           
003900     05  FILLER  PIC S9(7)V99      VALUE 100.00.                          
003910     05  FILLER  PIC S9(9)V99      VALUE 2500.00.                         
003920     05  FILLER  PIC 9             VALUE 3.                               
003930     05  FILLER  PIC X(05)         VALUE "2SE".                           
003940     05  FILLER  PIC X(05)         VALUE "4SE".                           
003950     05  FILLER  PIC S9(7)V99      VALUE 100.00.                          
003960     05  FILLER  PIC S9(9)V99      VALUE 5000.00.                         
003970     05  FILLER  PIC 9             VALUE 3.                               
003980     05  FILLER  PIC X(05)         VALUE "3SE".                           
003990     05  FILLER  PIC X(05)         VALUE "5SE".                           
004000     05  FILLER  PIC S9(7)V99      VALUE 100.00.                          
004010     05  FILLER  PIC S9(9)V99      VALUE 10000.00.                        
004020     05  FILLER  PIC 9             VALUE 3.                               
004030     05  FILLER  PIC X(05)         VALUE "4SE".                           
004040     05  FILLER  PIC X(05)         VALUE "ASC".                           
004050     05  FILLER  PIC S9(7)V99      VALUE 150.00.                          
004060     05  FILLER  PIC S9(9)V99      VALUE 25000.00.                        
004070     05  FILLER  PIC 9             VALUE 3.                               
004080     05  FILLER  PIC X(05)         VALUE "5SE".                           
004090 01  RANK-TABLE REDEFINES RANK-VALUES-ARRAY.                              
004100     05  RNK-ENTRY OCCURS 10 TIMES.                                       
004110         10  RNK-CODE             PIC X(05).                              
004120         10  RNK-MIN-PQV          PIC S9(7)V99.                           
004130         10  RNK-MIN-GQV          PIC S9(9)V99.                           
004140         10  RNK-QUAL-LEGS        PIC 9.                                  
004150         10  RNK-LEG-REQ          PIC X(05).                              
004160*                                                                         
004170*    == 01/22/99 TJS Y2K-0021 - DAYS-BEFORE-MONTH TABLE FOR THE           
004180*       CALENDAR-DAY ORDINAL MATH IN 9555-CALC-ORDINAL, LAID OUT          
004190*       THE SAME FILLER-LIST/REDEFINES WAY AS RANK-VALUES-ARRAY           
004200*       ABOVE.  JAN IS ENTRY 1, DEC IS ENTRY 12. ==                       
004210 01  CUM-DAYS-ARRAY.                                                      
004220     05  FILLER  PIC 9(3)          VALUE 0.                               
004230     05  FILLER  PIC 9(3)          VALUE 31.                              
004240     05  FILLER  PIC 9(3)          VALUE 59.                              
004250     05  FILLER  PIC 9(3)          VALUE 90.                              
004260     05  FILLER  PIC 9(3)          VALUE 120.                             
004270     05  FILLER  PIC 9(3)          VALUE 151.                             
004280     05  FILLER  PIC 9(3)          VALUE 181.                             
004290     05  FILLER  PIC 9(3)          VALUE 212.                             
004300     05  FILLER  PIC 9(3)          VALUE 243.                             
004310     05  FILLER  PIC 9(3)          VALUE 273.                             
004320     05  FILLER  PIC 9(3)          VALUE 304.                             
004330     05  FILLER  PIC 9(3)          VALUE 334.                             
004340 01  CUM-DAYS-TABLE REDEFINES CUM-DAYS-ARRAY.                             
004350     05  CUM-DAYS  OCCURS 12 TIMES PIC 9(3).                              
004360*                                                                         
004370*    == MEMBER TABLE, HELD IN MEMORY, KEPT SORTED ASCENDING ON            
004380*       MEMBER-ID - BINARY SEARCH, TREE AND RANK FIELDS ALL               
004390*       CARRIED IN THE ONE ROW (04/01/96 RPK CR-0689). ==                 
004400 01  MEMBER-TABLE.                                                        
004410     05  MBR-ENTRY               OCCURS 5000 TIMES                        
004420                                  INDEXED BY MBR-IX MBR-IX2               
004430                                             MBR-IX3.                     
004440         10  MBR-ID               PIC X(09).                              
004450         10  MBR-NAME             PIC X(30).                              
004460         10  MBR-TITLE            PIC X(10).                              
004470         10  MBR-JOIN-DATE        PIC X(10).                              
004480         10  MBR-SPONSOR-ID       PIC X(09).                              
004490         10  MBR-QV-TEXT          PIC X(09).                              
004500         10  MBR-PQV              PIC S9(7)V99.                           
004510         10  MBR-GQV-3CL          PIC S9(9)V99.                           
004520         10  MBR-CALC-RANK        PIC X(05)     VALUE "DIS".              
004530         10  MBR-HIER-LEVEL       PIC 9(03)     VALUE ZERO.               
004540         10  MBR-LEVEL-SET-FLAG   PIC X         VALUE "N".                
004550         10  MBR-MOVABLE-FLAG     PIC X         VALUE "N".                
004560         10  MBR-DAYS-SINCE-JOIN  PIC S9(05)    VALUE ZERO.               
004570         10  MBR-AUTOSHIP-FLAG    PIC X         VALUE "N".                
004580         10  MBR-ACTIVE-FLAG      PIC X         VALUE "N".                
004590         10  MBR-FIRST-CHILD-IX   PIC 9(4) COMP VALUE ZERO.               
004600         10  MBR-LAST-CHILD-IX    PIC 9(4) COMP VALUE ZERO.               
004610         10  MBR-NEXT-SIB-IX      PIC 9(4) COMP VALUE ZERO.               
004620         10  FILLER               PIC X(05).                              
004630*                                                                         
004640 PROCEDURE DIVISION.                                                      
004650*                                                                         
004660 0000-MQRANL02.                                                           
004670     PERFORM 1000-INIT.                                                   
004680     PERFORM 2000-LOAD-GENEALOGY                                          
004690         UNTIL MORE-RECS = "NO".                                          
004700     PERFORM 3000-BUILD-TREE.                                             
004710     PERFORM 3100-FIND-ROOT.                                              
004720     PERFORM 3200-ASSIGN-LEVELS.                                          
004730     PERFORM 4000-CALC-MOVABLE-ALL.                                       
004740     PERFORM 6000-CALC-GQV-ALL.                                           
004750     PERFORM 6100-CALC-RANKS-ALL.                                         
004760     PERFORM 7000-QUALIFY-AND-SUMMARIZE.                                  
004770     PERFORM 8000-ORGRPT-HEADING.                                         
004780     PERFORM 8100-ORGRPT-SUMMARY-BLOCK.                                   
004790     PERFORM 8200-ORGRPT-ROOT-LINE.                                       
004800     PERFORM 8300-ORGRPT-DEPTH-DIST.                                      
004810     PERFORM 8400-ORGRPT-RANK-DIST.                                       
004820     PERFORM 8500-ORGRPT-TOP-PERF.                                        
004830     PERFORM 9800-CLOSING.                                                
004840     STOP RUN.                                                            
004850*                                                                         
004860 1000-INIT.                                                               
004870     ACCEPT RUN-DATE-NUM FROM DATE YYYYMMDD.                              
004880     MOVE RDS-CCYY                TO I-YEAR.                              
004890     MOVE RDS-MM                  TO I-MONTH.                             
004900     MOVE RDS-DD                  TO I-DAY.                               
004910     MOVE I-DAY                   TO O-DAY.                               
004920     MOVE I-YEAR                  TO O-YEAR.                              
004930     MOVE I-MONTH                 TO O-MONTH.                             
004940     MOVE RUN-DATE-NUM            TO PACKED-RUN-DATE.                     
004950*                                                                         
004960     OPEN INPUT  GENEALOGY.                                               
004970     OPEN OUTPUT ORGRPT.                                                  
004980     PERFORM 9000-READ-GENEALOGY.                                         
004990*                                                                         
005000*    == U1 - PULLS THE WHOLE GENEALOGY FILE INTO THE MEMBER               
005010*       TABLE BEFORE ANY OF THE TREE, QV OR RANK WORK STARTS.             
005020*       NOTHING DOWNSTREAM TOUCHES THE FILE AGAIN. ==                     
005030 2000-LOAD-GENEALOGY.                                                     
005040     PERFORM 2050-LOAD-MEMBER.                                            
005050     PERFORM 9000-READ-GENEALOGY.                                         
005060*                                                                         
005070 2050-LOAD-MEMBER.                                                        
005080     PERFORM 2060-PARSE-QV.                                               
005090     IF WS-MEMBER-COUNT < 5000                                            
005100         PERFORM 2070-INSERT-SORTED                                       
005110     END-IF.                                                              
005120*                                                                         
005130*    == R6 MONEY PARSING - SAME ALGORITHM AS MQRANL01 ==                  
005140 2060-PARSE-QV.                                                           
005150     MOVE I-QV-AMOUNT              TO WS-QV-EDIT.                         
005160     INSPECT WS-QV-EDIT REPLACING ALL "," BY SPACE.                       
005170     MOVE "Y"                      TO WS-QV-VALID-SW.                     
005180     MOVE "N"                      TO WS-SEEN-DOT.                        
005190     MOVE 0                        TO WS-INT-LEN.                         
005200     MOVE 0                        TO WS-FRAC-LEN.                        
005210     MOVE 0                        TO WS-QV-INT-NUM.                      
005220     MOVE 0                        TO WS-QV-FRAC-NUM.                     
005230     PERFORM 2065-SCAN-QV-CHAR VARYING WS-QV-SCAN-IX FROM 1 BY 1          
005240         UNTIL WS-QV-SCAN-IX > 9.                                         
005250     IF WS-FRAC-LEN = 1                                                   
005260         COMPUTE WS-QV-FRAC-NUM = WS-QV-FRAC-NUM * 10                     
005270     END-IF.                                                              
005280     IF WS-QV-VALID-SW = "N" OR WS-INT-LEN = 0                            
005290         MOVE 0 TO WS-PARSED-PQV                                          
005300     ELSE                                                                 
005310         COMPUTE WS-PARSED-PQV =                                          
005320             WS-QV-INT-NUM + (WS-QV-FRAC-NUM / 100)                       
005330     END-IF.                                                              
005340*                                                                         
005350 2065-SCAN-QV-CHAR.                                                       
005360     EVALUATE WS-QV-EDIT (WS-QV-SCAN-IX:1)                                
005370         WHEN SPACE                                                       
005380             CONTINUE                                                     
005390         WHEN "."                                                         
005400             IF WS-SEEN-DOT = "Y"                                         
005410                 MOVE "N" TO WS-QV-VALID-SW                               
005420             ELSE                                                         
005430                 MOVE "Y" TO WS-SEEN-DOT                                  
005440             END-IF                                                       
005450         WHEN "0" THRU "9"                                                
005460             MOVE WS-QV-EDIT (WS-QV-SCAN-IX:1) TO WS-DIGIT-ONE            
005470             IF WS-SEEN-DOT = "Y"                                         
005480                 IF WS-FRAC-LEN < 2                                       
005490                     COMPUTE WS-QV-FRAC-NUM =                             
005500                         WS-QV-FRAC-NUM * 10 + WS-DIGIT-ONE               
005510                     ADD 1 TO WS-FRAC-LEN                                 
005520                 END-IF                                                   
005530             ELSE                                                         
005540                 IF WS-INT-LEN < 7                                        
005550                     COMPUTE WS-QV-INT-NUM =                              
005560                         WS-QV-INT-NUM * 10 + WS-DIGIT-ONE                
005570                     ADD 1 TO WS-INT-LEN                                  
005580                 END-IF                                                   
005590             END-IF                                                       
005600         WHEN OTHER                                                       
005610             MOVE "N" TO WS-QV-VALID-SW                                   
005620     END-EVALUATE.                                                        
005630*                                                                         
005640*    == KEEP MEMBER-TABLE SORTED ASCENDING ON LOAD - DUPLICATE            
005650*       IDS ARE MQRANL01'S JOB TO FLAG, THIS PROGRAM JUST KEEPS           
005660*       THE FIRST OCCURRENCE SEEN. ==                                     
005670 2070-INSERT-SORTED.                                                      
005680     PERFORM 2071-SCAN-NOOP VARYING WS-TAB-IX FROM 1 BY 1                 
005690         UNTIL WS-TAB-IX > WS-MEMBER-COUNT                                
005700         OR I-MEMBER-ID <= MBR-ID (WS-TAB-IX).                            
005710     IF WS-TAB-IX <= WS-MEMBER-COUNT                                      
005720             AND I-MEMBER-ID = MBR-ID (WS-TAB-IX)                         
005730         CONTINUE                                                         
005740     ELSE                                                                 
005750         PERFORM 2075-SHIFT-ONE VARYING WS-INS-IX                         
005760             FROM WS-MEMBER-COUNT BY -1                                   
005770             UNTIL WS-INS-IX < WS-TAB-IX                                  
005780         MOVE I-MEMBER-ID            TO MBR-ID (WS-TAB-IX)                
005790         MOVE I-MEMBER-NAME          TO MBR-NAME (WS-TAB-IX)              
005800         MOVE I-TITLE                TO MBR-TITLE (WS-TAB-IX)             
005810         INSPECT MBR-TITLE (WS-TAB-IX) CONVERTING                         
005820             "abcdefghijklmnopqrstuvwxyz"                                 
005830             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                              
005840         MOVE I-JOIN-DATE            TO MBR-JOIN-DATE (WS-TAB-IX)         
005850         MOVE I-SPONSOR-ID           TO MBR-SPONSOR-ID (WS-TAB-IX)        
005860         MOVE I-QV-AMOUNT            TO MBR-QV-TEXT (WS-TAB-IX)           
005870         MOVE WS-PARSED-PQV          TO MBR-PQV (WS-TAB-IX)               
005880         MOVE I-AUTOSHIP-FLAG      TO MBR-AUTOSHIP-FLAG(WS-TAB-IX)        
005890         MOVE I-ACTIVE-FLAG          TO MBR-ACTIVE-FLAG(WS-TAB-IX)        
005900         ADD 1 TO WS-MEMBER-COUNT                                         
005910     END-IF.                                                              
005920*                                                                         
005930 2071-SCAN-NOOP.                                                          
005940     CONTINUE.                                                            
005950*                                                                         
005960 2075-SHIFT-ONE.                                                          
005970     MOVE MBR-ENTRY (WS-INS-IX) TO MBR-ENTRY (WS-INS-IX + 1).             
005980*                                                                         
005990*    == U3 PASS 1 - LINK EACH MEMBER TO ITS SPONSOR'S DIRECT-             
006000*       SPONSEE LIST.  TABLE ORDER IS ASCENDING MEMBER-ID SO              
006010*       EACH SPONSOR'S LIST COMES OUT ASCENDING TOO. ==                   
006020 3000-BUILD-TREE.                                                         
006030     PERFORM 3050-LINK-CHILD THRU 3050-EXIT                               
006040         VARYING MBR-IX FROM 1 BY 1                                       
006050             UNTIL MBR-IX > WS-MEMBER-COUNT.                              
006060*                                                                         
006070 3050-LINK-CHILD.                                                         
006080     IF MBR-SPONSOR-ID (MBR-IX) NOT = SPACES                              
006090             AND MBR-SPONSOR-ID (MBR-IX) NOT = "000000000"                
006100         MOVE MBR-SPONSOR-ID (MBR-IX) TO WS-SRCH-KEY                      
006110         PERFORM 9400-FIND-MEMBER-IX THRU 9400-EXIT                       
006120         IF FOUND-IN-TABLE                                                
006130             SET MBR-IX3 TO WS-FOUND-IX                                   
006140             IF MBR-FIRST-CHILD-IX (MBR-IX3) = 0                          
006150                 MOVE MBR-IX TO MBR-FIRST-CHILD-IX (MBR-IX3)              
006160             ELSE                                                         
006170                 SET MBR-IX2 TO MBR-LAST-CHILD-IX (MBR-IX3)               
006180                 MOVE MBR-IX TO MBR-NEXT-SIB-IX (MBR-IX2)                 
006190             END-IF                                                       
006200             MOVE MBR-IX TO MBR-LAST-CHILD-IX (MBR-IX3)                   
006210         END-IF                                                           
006220     END-IF.                                                              
006230 3050-EXIT.                                                               
006240     EXIT.                                                                
006250*                                                                         
006260*    == U3 PASS 2 - ROOT IS THE FIRST MEMBER IN TABLE ORDER               
006270*       WHOSE SPONSOR-ID IS BLANK OR NOT ON FILE. ==                      
006280 3100-FIND-ROOT.                                                          
006290     MOVE 0 TO WS-ROOT-IX.                                                
006300     PERFORM 3110-CHECK-ROOT-ONE THRU 3110-EXIT                           
006310         VARYING MBR-IX FROM 1 BY 1                                       
006320         UNTIL MBR-IX > WS-MEMBER-COUNT OR WS-ROOT-IX NOT = 0.            
006330*                                                                         
006340 3110-CHECK-ROOT-ONE.                                                     
006350     IF MBR-SPONSOR-ID (MBR-IX) = SPACES                                  
006360             OR MBR-SPONSOR-ID (MBR-IX) = "000000000"                     
006370         MOVE MBR-IX TO WS-ROOT-IX                                        
006380     ELSE                                                                 
006390         MOVE MBR-SPONSOR-ID (MBR-IX) TO WS-SRCH-KEY                      
006400         PERFORM 9400-FIND-MEMBER-IX THRU 9400-EXIT                       
006410         IF NOT FOUND-IN-TABLE                                            
006420             MOVE MBR-IX TO WS-ROOT-IX                                    
006430         END-IF                                                           
006440     END-IF.                                                              
006450 3110-EXIT.                                                               
006460     EXIT.                                                                
006470*                                                                         
006480*    == U3 PASS 3 - BREADTH-FIRST LEVEL ASSIGNMENT FROM THE               
006490*       ROOT.  LEVEL-QUEUE HOLDS SUBSCRIPTS, NOT RECORDS.  A              
006500*       MEMBER ALREADY FLAGGED IS NEVER REQUEUED (CYCLE GUARD).           
006510*    == 09/14/93 RPK CR-0602 ==                                           
006520 3200-ASSIGN-LEVELS.                                                      
006530     MOVE 0 TO WS-Q-HEAD.                                                 
006540     MOVE 0 TO WS-Q-TAIL.                                                 
006550     IF WS-ROOT-IX NOT = 0                                                
006560         SET MBR-IX3 TO WS-ROOT-IX                                        
006570         MOVE "Y" TO MBR-LEVEL-SET-FLAG (MBR-IX3)                         
006580         MOVE 0 TO MBR-HIER-LEVEL (MBR-IX3)                               
006590         ADD 1 TO WS-Q-TAIL                                               
006600         MOVE WS-ROOT-IX TO QUEUE-IX (WS-Q-TAIL)                          
006610         PERFORM 3210-BFS-POP THRU 3210-EXIT                              
006620             UNTIL WS-Q-HEAD = WS-Q-TAIL                                  
006630     END-IF.                                                              
006640*                                                                         
006650 3210-BFS-POP.                                                            
006660     ADD 1 TO WS-Q-HEAD.                                                  
006670     SET MBR-IX3 TO QUEUE-IX (WS-Q-HEAD).                                 
006680     MOVE MBR-HIER-LEVEL (MBR-IX3) TO WS-BFS-PARENT-LEVEL.                
006690     SET WS-SCAN-CHILD TO MBR-FIRST-CHILD-IX (MBR-IX3).                   
006700     PERFORM 3220-VISIT-CHILD THRU 3220-EXIT                              
006710         UNTIL WS-SCAN-CHILD = 0.                                         
006720 3210-EXIT.                                                               
006730     EXIT.                                                                
006740*                                                                         
006750 3220-VISIT-CHILD.                                                        
006760     MOVE WS-SCAN-CHILD TO WS-THIS-CHILD.                                 
006770     SET MBR-IX3 TO WS-THIS-CHILD.                                        
006780     IF MBR-LEVEL-SET-FLAG (MBR-IX3) NOT = "Y"                            
006790         MOVE "Y" TO MBR-LEVEL-SET-FLAG (MBR-IX3)                         
006800         COMPUTE MBR-HIER-LEVEL (MBR-IX3) =                               
006810             WS-BFS-PARENT-LEVEL + 1                                      
006820         ADD 1 TO WS-Q-TAIL                                               
006830         MOVE WS-THIS-CHILD TO QUEUE-IX (WS-Q-TAIL)                       
006840     END-IF.                                                              
006850     SET MBR-IX3 TO WS-THIS-CHILD.                                        
006860     SET WS-SCAN-CHILD TO MBR-NEXT-SIB-IX (MBR-IX3).                      
006870 3220-EXIT.                                                               
006880     EXIT.                                                                
006890*                                                                         
006900*    == U4 - 60-DAY PCUST MOVABILITY.  COMPUTED FOR EVERY PCUST           
006910*       AND CARRIED ON THE MEMBER ROW; THIS REPORT DOES NOT               
006920*       PRINT IT (SEE CHANGE LOG 08/30/02). ==                            
006930 4000-CALC-MOVABLE-ALL.                                                   
006940     PERFORM 4050-CALC-MOVABLE-ONE THRU 4050-EXIT                         
006950         VARYING MBR-IX FROM 1 BY 1                                       
006960             UNTIL MBR-IX > WS-MEMBER-COUNT.                              
006970*                                                                         
006980*    == 09/19/06 BCF CR-0856 - FLATTENED TO A BRANCHING GUARD             
006990*       CHAIN, THE SAME WAY MQRANL01'S 3100-VALIDATE-ONE DOES -           
007000*       A NON-PCUST OR A BLANK OR UNPARSEABLE JOIN DATE SIMPLY            
007010*       LEAVES THE FLAG "N". ==                                           
007020 4050-CALC-MOVABLE-ONE.                                                   
007030     MOVE "N" TO MBR-MOVABLE-FLAG (MBR-IX).                               
007040     IF MBR-TITLE (MBR-IX) NOT = "PCUST"                                  
007050         GO TO 4050-EXIT                                                  
007060     END-IF.                                                              
007070     IF MBR-JOIN-DATE (MBR-IX) = SPACES                                   
007080         GO TO 4050-EXIT                                                  
007090     END-IF.                                                              
007100     PERFORM 9500-PARSE-DATE THRU 9500-EXIT.                              
007110     IF NOT WS-DATE-OK                                                    
007120         GO TO 4050-EXIT                                                  
007130     END-IF.                                                              
007140     PERFORM 9550-CALC-DAYS-SINCE THRU 9550-EXIT.                         
007150     MOVE WS-DAYS-SINCE TO MBR-DAYS-SINCE-JOIN (MBR-IX).                  
007160     IF WS-DAYS-SINCE <= 60                                               
007170         MOVE "Y" TO MBR-MOVABLE-FLAG (MBR-IX)                            
007180     END-IF.                                                              
007190 4050-EXIT.                                                               
007200     EXIT.                                                                
007210*                                                                         
007220*    == R5/R9 ACCEPTED JOIN-DATE FORMATS, FIRST THAT PARSES WINS          
007230*       (ORIGINAL).  12/07/98 TJS Y2K-0020 - YEAR IS A FULL               
007240*       4 DIGITS ON EVERY BRANCH.  03/02/07 BCF CR-0862 -                 
007250*       MM/DD/YYYY AND DD/MM/YYYY BOTH PUT THE SLASH AT                   
007260*       POSITIONS 3 AND 6 SO A SEPARATOR TEST ALONE CANNOT TELL           
007270*       THEM APART; FIRST GROUP IS NOW TRIED AS THE MONTH (01-12)         
007280*       BEFORE FALLING BACK TO THE SECOND GROUP AS MONTH. ==              
007290 9500-PARSE-DATE.                                                         
007300     MOVE "N" TO WS-DATE-SW.                                              
007310     IF MBR-JOIN-DATE (MBR-IX) (3:1) = "/"                                
007320             AND MBR-JOIN-DATE (MBR-IX) (6:1) = "/"                       
007330         MOVE MBR-JOIN-DATE (MBR-IX) (1:2) TO WS-PD-FIELD-A               
007340         MOVE MBR-JOIN-DATE (MBR-IX) (4:2) TO WS-PD-FIELD-B               
007350         IF WS-PD-FIELD-A NUMERIC                                         
007360                 AND WS-PD-FIELD-A >= 1 AND WS-PD-FIELD-A <= 12           
007370*            == MM/DD/YYYY - FIRST GROUP IS A VALID MONTH. ==             
007380             MOVE WS-PD-FIELD-A              TO WS-JD-MONTH               
007390             MOVE WS-PD-FIELD-B              TO WS-JD-DAY                 
007400             MOVE MBR-JOIN-DATE (MBR-IX) (7:4) TO WS-JD-YEAR              
007410             MOVE "Y" TO WS-DATE-SW                                       
007420         ELSE                                                             
007430             IF WS-PD-FIELD-A NUMERIC AND WS-PD-FIELD-A <= 31             
007440                     AND WS-PD-FIELD-B NUMERIC                            
007450                     AND WS-PD-FIELD-B >= 1                               
007460                     AND WS-PD-FIELD-B <= 12                              
007470*                == DD/MM/YYYY - SECOND GROUP IS THE MONTH. ==            
007480                 MOVE WS-PD-FIELD-B          TO WS-JD-MONTH               
007490                 MOVE WS-PD-FIELD-A          TO WS-JD-DAY                 
007500                 MOVE MBR-JOIN-DATE (MBR-IX) (7:4) TO WS-JD-YEAR          
007510                 MOVE "Y" TO WS-DATE-SW                                   
007520             END-IF                                                       
007530         END-IF                                                           
007540     END-IF.                                                              
007550     IF WS-DATE-SW NOT = "Y"                                              
007560         IF MBR-JOIN-DATE (MBR-IX) (5:1) = "-"                            
007570                 AND MBR-JOIN-DATE (MBR-IX) (8:1) = "-"                   
007580             MOVE MBR-JOIN-DATE (MBR-IX) (1:4) TO WS-JD-YEAR              
007590             MOVE MBR-JOIN-DATE (MBR-IX) (6:2) TO WS-JD-MONTH             
007600             MOVE MBR-JOIN-DATE (MBR-IX) (9:2) TO WS-JD-DAY               
007610             MOVE "Y" TO WS-DATE-SW                                       
007620         END-IF                                                           
007630     END-IF.                                                              
007640     IF WS-DATE-SW NOT = "Y"                                              
007650         IF MBR-JOIN-DATE (MBR-IX) (3:1) = "-"                            
007660                 AND MBR-JOIN-DATE (MBR-IX) (6:1) = "-"                   
007670             MOVE MBR-JOIN-DATE (MBR-IX) (1:2) TO WS-JD-MONTH             
007680             MOVE MBR-JOIN-DATE (MBR-IX) (4:2) TO WS-JD-DAY               
007690             MOVE MBR-JOIN-DATE (MBR-IX) (7:4) TO WS-JD-YEAR              
007700             MOVE "Y" TO WS-DATE-SW                                       
007710         END-IF                                                           
007720     END-IF.                                                              
007730 9500-EXIT.                                                               
007740     EXIT.                                                                
007750*                                                                         
007760*    == 03/02/07 BCF CR-0863 - TRUE CALENDAR-DAY SUBTRACTION IN           
007770*       PLACE OF THE OLD 30/360 APPROXIMATION, WHICH DRIFTED AWAY         
007780*       FROM REAL CALENDAR DAYS AND COULD MISS THE 60-DAY R5              
007790*       WINDOW BY SEVERAL DAYS.  ORDINAL DAY NUMBER FOR EACH DATE         
007800*       IS COMPUTED BY 9555-CALC-ORDINAL BELOW; THE DIFFERENCE OF         
007810*       THE TWO ORDINALS IS THE TRUE NUMBER OF CALENDAR DAYS. ==          
007820 9550-CALC-DAYS-SINCE.                                                    
007830     MOVE WS-JD-YEAR  TO WS-OC-YEAR.                                      
007840     MOVE WS-JD-MONTH TO WS-OC-MONTH.                                     
007850     MOVE WS-JD-DAY   TO WS-OC-DAY.                                       
007860     PERFORM 9555-CALC-ORDINAL THRU 9555-EXIT.                            
007870     MOVE WS-ORD-RESULT TO WS-ORD-1.                                      
007880     MOVE I-YEAR  TO WS-OC-YEAR.                                          
007890     MOVE I-MONTH TO WS-OC-MONTH.                                         
007900     MOVE I-DAY   TO WS-OC-DAY.                                           
007910     PERFORM 9555-CALC-ORDINAL THRU 9555-EXIT.                            
007920     MOVE WS-ORD-RESULT TO WS-ORD-2.                                      
007930     COMPUTE WS-DAYS-SINCE = WS-ORD-2 - WS-ORD-1.                         
007940     IF WS-DAYS-SINCE < 0                                                 
007950         MOVE 0 TO WS-DAYS-SINCE                                          
007960     END-IF.                                                              
007970 9550-EXIT.                                                               
007980     EXIT.                                                                
007990*                                                                         
008000*    == ORDINAL DAY NUMBER FOR WS-OC-YEAR/MONTH/DAY, HAND-                
008010*       ROLLED AGAINST THE GREGORIAN LEAP RULE (NO INTRINSIC              
008020*       FUNCTIONS USED ON THIS SHOP'S COMPILER).  CALLED TWICE            
008030*       FROM 9550-CALC-DAYS-SINCE - ONCE FOR THE JOIN DATE, ONCE          
008040*       FOR THE RUN DATE - SO THE SHARED EPOCH CANCELS OUT WHEN           
008050*       THE TWO RESULTS ARE SUBTRACTED. ==                                
008060 9555-CALC-ORDINAL.                                                       
008070     COMPUTE WS-LEAP-CT =                                                 
008080         (WS-OC-YEAR - 1) / 4                                             
008090         - (WS-OC-YEAR - 1) / 100                                         
008100         + (WS-OC-YEAR - 1) / 400.                                        
008110     MOVE 0 TO WS-LEAP-EXTRA.                                             
008120     IF WS-OC-MONTH > 2                                                   
008130             AND WS-OC-YEAR / 4 * 4 = WS-OC-YEAR                          
008140             AND (WS-OC-YEAR / 100 * 100 NOT = WS-OC-YEAR                 
008150                 OR WS-OC-YEAR / 400 * 400 = WS-OC-YEAR)                  
008160         MOVE 1 TO WS-LEAP-EXTRA                                          
008170     END-IF.                                                              
008180     COMPUTE WS-ORD-RESULT =                                              
008190         WS-OC-YEAR * 365 + WS-LEAP-CT                                    
008200         + CUM-DAYS (WS-OC-MONTH) + WS-OC-DAY                             
008210         + WS-LEAP-EXTRA.                                                 
008220 9555-EXIT.                                                               
008230     EXIT.                                                                
008240*                                                                         
008250*    == U5/R3 - GQV-3CL FOR EVERY MEMBER.  NON-RECURSIVE WALK             
008260*       OF THE CHILD LINKED LIST, CAPPED AT 3 LEVELS, USING AN            
008270*       EXPLICIT STACK (SEE GQV-STACK). ==                                
008280 6000-CALC-GQV-ALL.                                                       
008290     PERFORM 6005-CALC-GQV-ONE THRU 6005-EXIT                             
008300         VARYING MBR-IX FROM 1 BY 1                                       
008310             UNTIL MBR-IX > WS-MEMBER-COUNT.                              
008320*                                                                         
008330 6005-CALC-GQV-ONE.                                                       
008340     MOVE MBR-IX TO WS-GQV-TARGET.                                        
008350     MOVE MBR-PQV (MBR-IX) TO WS-GQV-ACC.                                 
008360     MOVE 0 TO WS-STK-TOP.                                                
008370     MOVE MBR-IX TO WS-PUSH-IX.                                           
008380     MOVE 1 TO WS-PUSH-DEPTH.                                             
008390     PERFORM 6015-PUSH-CHILDREN-OF.                                       
008400     PERFORM 6020-POP-ONE THRU 6020-EXIT UNTIL WS-STK-TOP = 0.            
008410     MOVE WS-GQV-ACC TO MBR-GQV-3CL (WS-GQV-TARGET).                      
008420 6005-EXIT.                                                               
008430     EXIT.                                                                
008440*                                                                         
008450 6015-PUSH-CHILDREN-OF.                                                   
008460     IF WS-PUSH-DEPTH <= 3                                                
008470         SET MBR-IX3 TO WS-PUSH-IX                                        
008480         SET WS-SCAN-CHILD TO MBR-FIRST-CHILD-IX (MBR-IX3)                
008490         PERFORM 6016-PUSH-ONE-CHILD THRU 6016-EXIT                       
008500             UNTIL WS-SCAN-CHILD = 0                                      
008510     END-IF.                                                              
008520*                                                                         
008530 6016-PUSH-ONE-CHILD.                                                     
008540     ADD 1 TO WS-STK-TOP.                                                 
008550     MOVE WS-SCAN-CHILD TO STK-IX (WS-STK-TOP).                           
008560     MOVE WS-PUSH-DEPTH  TO STK-DEPTH (WS-STK-TOP).                       
008570     SET MBR-IX3 TO WS-SCAN-CHILD.                                        
008580     SET WS-SCAN-CHILD TO MBR-NEXT-SIB-IX (MBR-IX3).                      
008590 6016-EXIT.                                                               
008600     EXIT.                                                                
008610*                                                                         
008620 6020-POP-ONE.                                                            
008630     SET MBR-IX3 TO STK-IX (WS-STK-TOP).                                  
008640     ADD MBR-PQV (MBR-IX3) TO WS-GQV-ACC.                                 
008650     MOVE STK-IX (WS-STK-TOP)    TO WS-PUSH-IX.                           
008660     COMPUTE WS-PUSH-DEPTH = STK-DEPTH (WS-STK-TOP) + 1.                  
008670     SUBTRACT 1 FROM WS-STK-TOP.                                          
008680     PERFORM 6015-PUSH-CHILDREN-OF.                                       
008690 6020-EXIT.                                                               
008700     EXIT.                                                                
008710*                                                                         
008720*    == U5/R4 - PAID-AS RANK FOR THE WHOLE ORGANIZATION.  THE             
008730*       TABLE IS WALKED IN DESCENDING HIER-LEVEL ORDER SO EVERY           
008740*       MEMBER'S DIRECT LEGS ALREADY CARRY THEIR CALC-RANK BY             
008750*       THE TIME WE RANK THE PARENT - NO RECURSION NEEDED.                
008760*    == 09/14/93 RPK CR-0602 ==                                           
008770 6100-CALC-RANKS-ALL.                                                     
008780     PERFORM 6110-CALC-RANKS-AT-LEVEL                                     
008790         VARYING WS-TRY-LV FROM WS-MAX-LEVEL BY -1                        
008800         UNTIL WS-TRY-LV < 0.                                             
008810*                                                                         
008820 6110-CALC-RANKS-AT-LEVEL.                                                
008830     PERFORM 6150-CALC-RANK-ONE THRU 6150-EXIT                            
008840         VARYING MBR-IX FROM 1 BY 1                                       
008850         UNTIL MBR-IX > WS-MEMBER-COUNT.                                  
008860*                                                                         
008870*    == NOTE - 6110 RE-SCANS THE WHOLE TABLE FOR EVERY LEVEL AND          
008880*       6150 ONLY ACTS ON A ROW WHOSE HIER-LEVEL MATCHES THE              
008890*       CURRENT WS-TRY-LV.  WS-MAX-LEVEL IS SET DURING                    
008900*       3200-ASSIGN-LEVELS' CALLER (7100-ACCUM-TOTALS ALSO                
008910*       RAISES IT; SEE 1000-INIT FOR THE STARTING ZERO). ==               
008920 6150-CALC-RANK-ONE.                                                      
008930     IF MBR-LEVEL-SET-FLAG (MBR-IX) = "Y"                                 
008940             AND MBR-HIER-LEVEL (MBR-IX) = WS-TRY-LV                      
008950         IF MBR-TITLE (MBR-IX) = "PCUST"                                  
008960             MOVE "PCUST" TO MBR-CALC-RANK (MBR-IX)                       
008970         ELSE                                                             
008980             MOVE "DIS" TO MBR-CALC-RANK (MBR-IX)                         
008990             MOVE "N"   TO WS-RANK-FOUND-SW                               
009000             PERFORM 6155-TRY-RANK-LEVEL                                  
009010                 VARYING WS-LOOKUP-IX FROM 9 BY -1                        
009020                 UNTIL WS-LOOKUP-IX < 0 OR WS-RANK-FOUND-SW = "Y"         
009030         END-IF                                                           
009040     END-IF.                                                              
009050*                                                                         
009060 6155-TRY-RANK-LEVEL.                                                     
009070     IF MBR-PQV (MBR-IX) >= RNK-MIN-PQV (WS-LOOKUP-IX + 1)                
009080             AND MBR-GQV-3CL (MBR-IX) >=                                  
009090                 RNK-MIN-GQV (WS-LOOKUP-IX + 1)                           
009100         PERFORM 6160-COUNT-QUAL-LEGS                                     
009110         IF WS-QUAL-LEG-CNT >= RNK-QUAL-LEGS (WS-LOOKUP-IX + 1)           
009120             MOVE RNK-CODE (WS-LOOKUP-IX + 1)                             
009130                 TO MBR-CALC-RANK (MBR-IX)                                
009140             MOVE "Y" TO WS-RANK-FOUND-SW                                 
009150         END-IF                                                           
009160     END-IF.                                                              
009170*                                                                         
009180*    == HOW MANY DIRECT LEGS OF MBR-IX CARRY A PAID-AS RANK               
009190*       LEVEL AT LEAST THE LEG-RANK REQUIREMENT OF THE RANK               
009200*       BEING TRIED (WS-LOOKUP-IX). ==                                    
009210 6160-COUNT-QUAL-LEGS.                                                    
009220     MOVE 0 TO WS-QUAL-LEG-CNT.                                           
009230     MOVE RNK-LEG-REQ (WS-LOOKUP-IX + 1) TO WS-LEVEL-LOOKUP-CODE.         
009240     IF WS-LEVEL-LOOKUP-CODE = SPACES                                     
009250         MOVE -1 TO WS-LEG-REQ-LEVEL                                      
009260     ELSE                                                                 
009270         PERFORM 9600-GET-RANK-LEVEL THRU 9600-EXIT                       
009280         MOVE WS-LEVEL-LOOKUP-RESULT TO WS-LEG-REQ-LEVEL                  
009290     END-IF.                                                              
009300     SET MBR-IX3 TO MBR-IX.                                               
009310     SET WS-SCAN-CHILD TO MBR-FIRST-CHILD-IX (MBR-IX3).                   
009320     PERFORM 6165-COUNT-ONE-LEG THRU 6165-EXIT                            
009330         UNTIL WS-SCAN-CHILD = 0.                                         
009340*                                                                         
009350 6165-COUNT-ONE-LEG.                                                      
009360     SET MBR-IX2 TO WS-SCAN-CHILD.                                        
009370     MOVE MBR-CALC-RANK (MBR-IX2) TO WS-LEVEL-LOOKUP-CODE.                
009380     PERFORM 9600-GET-RANK-LEVEL THRU 9600-EXIT.                          
009390     IF WS-LEVEL-LOOKUP-RESULT >= WS-LEG-REQ-LEVEL                        
009400         ADD 1 TO WS-QUAL-LEG-CNT                                         
009410     END-IF.                                                              
009420     SET WS-SCAN-CHILD TO MBR-NEXT-SIB-IX (MBR-IX2).                      
009430 6165-EXIT.                                                               
009440     EXIT.                                                                
009450*                                                                         
009460*    == LOOK UP THE RANK LEVEL FOR A RANK CODE - PCUST IS -1,             
009470*       A CODE NOT IN RANK-TABLE IS ALSO -1. ==                           
009480 9600-GET-RANK-LEVEL.                                                     
009490     MOVE -1 TO WS-LEVEL-LOOKUP-RESULT.                                   
009500     IF WS-LEVEL-LOOKUP-CODE NOT = "PCUST"                                
009510         PERFORM 9610-SCAN-ONE-RANK THRU 9610-EXIT                        
009520             VARYING WS-LOOKUP-IX FROM 1 BY 1                             
009530             UNTIL WS-LOOKUP-IX > 10                                      
009540     END-IF.                                                              
009550 9600-EXIT.                                                               
009560     EXIT.                                                                
009570*                                                                         
009580 9610-SCAN-ONE-RANK.                                                      
009590     IF WS-LEVEL-LOOKUP-CODE = RNK-CODE (WS-LOOKUP-IX)                    
009600         COMPUTE WS-LEVEL-LOOKUP-RESULT = WS-LOOKUP-IX - 1                
009610     END-IF.                                                              
009620 9610-EXIT.                                                               
009630     EXIT.                                                                
009640*                                                                         
009650*    == U6/U8 - ONE PASS BUILDS THE TOP-TEN TABLE AND                     
009660*       ACCUMULATES EVERY SUMMARY AND DISTRIBUTION TOTAL. ==              
009670 7000-QUALIFY-AND-SUMMARIZE.                                              
009680     PERFORM 7090-QUALIFY-ONE THRU 7090-EXIT                              
009690         VARYING MBR-IX FROM 1 BY 1                                       
009700             UNTIL MBR-IX > WS-MEMBER-COUNT.                              
009710*                                                                         
009720 7090-QUALIFY-ONE.                                                        
009730     PERFORM 7100-ACCUM-TOTALS.                                           
009740     IF MBR-PQV (MBR-IX) > 0                                              
009750         PERFORM 7050-KEEP-TOP-10                                         
009760     END-IF.                                                              
009770 7090-EXIT.                                                               
009780     EXIT.                                                                
009790*                                                                         
009800 7100-ACCUM-TOTALS.                                                       
009810     ADD 1 TO WS-TOT-MEMBERS.                                             
009820     IF MBR-TITLE (MBR-IX) = "PCUST"                                      
009830         ADD 1 TO WS-TOT-PCUST                                            
009840     ELSE                                                                 
009850         ADD 1 TO WS-TOT-DISTRIBUTORS                                     
009860     END-IF.                                                              
009870     IF MBR-ACTIVE-FLAG (MBR-IX) = "Y"                                    
009880         ADD 1 TO WS-TOT-ACTIVE                                           
009890     END-IF.                                                              
009900     IF MBR-AUTOSHIP-FLAG (MBR-IX) = "Y"                                  
009910         ADD 1 TO WS-TOT-AUTOSHIP                                         
009920     END-IF.                                                              
009930     IF MBR-PQV (MBR-IX) > 0                                              
009940         ADD 1 TO WS-TOT-WITHVOL                                          
009950     END-IF.                                                              
009960     IF MBR-CALC-RANK (MBR-IX) = "PCUST"                                  
009970         ADD 1 TO WS-PCUST-RANK-CNT                                       
009980     ELSE                                                                 
009990         MOVE MBR-CALC-RANK (MBR-IX) TO WS-LEVEL-LOOKUP-CODE              
010000         PERFORM 9600-GET-RANK-LEVEL THRU 9600-EXIT                       
010010         IF WS-LEVEL-LOOKUP-RESULT >= 0                                   
010020             ADD 1 TO RANK-CNT (WS-LEVEL-LOOKUP-RESULT + 1)               
010030         END-IF                                                           
010040     END-IF.                                                              
010050     IF MBR-LEVEL-SET-FLAG (MBR-IX) = "Y"                                 
010060         IF MBR-HIER-LEVEL (MBR-IX) < 99                                  
010070             ADD 1 TO DEPTH-CNT (MBR-HIER-LEVEL (MBR-IX) + 1)             
010080         END-IF                                                           
010090         IF MBR-HIER-LEVEL (MBR-IX) > WS-MAX-LEVEL                        
010100                 AND MBR-HIER-LEVEL (MBR-IX) < 99                         
010110             MOVE MBR-HIER-LEVEL (MBR-IX) TO WS-MAX-LEVEL                 
010120         END-IF                                                           
010130     END-IF.                                                              
010140*                                                                         
010150*    == KEEP THE TOP TEN ROWS BY PQV, DESCENDING.  06/18/89               
010160*       DMW CR-0456. ==                                                   
010170 7050-KEEP-TOP-10.                                                        
010180     PERFORM 7055-FIND-INSERT-POS THRU 7055-EXIT.                         
010190     IF WS-TOP-CNT < 10                                                   
010200         PERFORM 7060-SHIFT-TOP-DOWN                                      
010210             VARYING WS-TOP-SHIFT-IX FROM WS-TOP-CNT BY -1                
010220             UNTIL WS-TOP-SHIFT-IX < WS-TOP-POS                           
010230         PERFORM 7065-STORE-TOP-ENTRY                                     
010240         ADD 1 TO WS-TOP-CNT                                              
010250     ELSE                                                                 
010260         IF WS-TOP-POS <= 10 AND MBR-PQV (MBR-IX) > TP-PQV (10)           
010270             PERFORM 7060-SHIFT-TOP-DOWN                                  
010280                 VARYING WS-TOP-SHIFT-IX FROM 9 BY -1                     
010290                 UNTIL WS-TOP-SHIFT-IX < WS-TOP-POS                       
010300             PERFORM 7065-STORE-TOP-ENTRY                                 
010310         END-IF                                                           
010320     END-IF.                                                              
010330*                                                                         
010340 7055-FIND-INSERT-POS.                                                    
010350     PERFORM 7056-SCAN-NOOP VARYING WS-TOP-POS FROM 1 BY 1                
010360         UNTIL WS-TOP-POS > WS-TOP-CNT                                    
010370         OR MBR-PQV (MBR-IX) > TP-PQV (WS-TOP-POS).                       
010380 7055-EXIT.                                                               
010390     EXIT.                                                                
010400*                                                                         
010410 7056-SCAN-NOOP.                                                          
010420     CONTINUE.                                                            
010430*                                                                         
010440 7060-SHIFT-TOP-DOWN.                                                     
010450     MOVE TOP-ENTRY (WS-TOP-SHIFT-IX)                                     
010460         TO TOP-ENTRY (WS-TOP-SHIFT-IX + 1).                              
010470*                                                                         
010480 7065-STORE-TOP-ENTRY.                                                    
010490     MOVE MBR-ID (MBR-IX)         TO TP-ID (WS-TOP-POS).                  
010500     MOVE MBR-NAME (MBR-IX)       TO TP-NAME (WS-TOP-POS).                
010510     MOVE MBR-CALC-RANK (MBR-IX)  TO TP-RANK (WS-TOP-POS).                
010520     MOVE MBR-PQV (MBR-IX)        TO TP-PQV (WS-TOP-POS).                 
010530     MOVE MBR-GQV-3CL (MBR-IX)    TO TP-GQV (WS-TOP-POS).                 
010540*                                                                         
010550*    == U9 - ORGRPT OUTPUT.  HEADING, SUMMARY BLOCK, ROOT LINE,           
010560*       DEPTH DISTRIBUTION, RANK DISTRIBUTION AND TOP-PERFORMER           
010570*       SECTIONS ARE EACH A SEPARATE PARAGRAPH BELOW SO THE               
010580*       REPORT CAN BE RESEQUENCED WITHOUT TOUCHING THE MATH               
010590*       PARAGRAPHS ABOVE. ==                                              
010600 8000-ORGRPT-HEADING.                                                     
010610     ADD 1 TO C-PCTR.                                                     
010620     MOVE C-PCTR TO O-PCTR.                                               
010630     WRITE PRTLINE FROM COMPANY-TITLE AFTER ADVANCING PAGE.               
010640     WRITE PRTLINE FROM DIVISION-TITLE AFTER ADVANCING 1 LINE.            
010650     WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 1 LINE.                
010660*                                                                         
010670 8100-ORGRPT-SUMMARY-BLOCK.                                               
010680     MOVE "TOTAL MEMBERS"           TO O-METRIC-LABEL.                    
010690     MOVE WS-TOT-MEMBERS            TO O-METRIC-CNT.                      
010700     WRITE PRTLINE FROM SUMMARY-METRIC-LINE                               
010710         AFTER ADVANCING 1 LINE.                                          
010720     MOVE "DISTRIBUTORS"            TO O-METRIC-LABEL.                    
010730     MOVE WS-TOT-DISTRIBUTORS       TO O-METRIC-CNT.                      
010740     WRITE PRTLINE FROM SUMMARY-METRIC-LINE                               
010750         AFTER ADVANCING 1 LINE.                                          
010760     MOVE "PREFERRED CUSTOMERS"     TO O-METRIC-LABEL.                    
010770     MOVE WS-TOT-PCUST              TO O-METRIC-CNT.                      
010780     WRITE PRTLINE FROM SUMMARY-METRIC-LINE                               
010790         AFTER ADVANCING 1 LINE.                                          
010800     MOVE "ACTIVE"                  TO O-METRIC-LABEL.                    
010810     MOVE WS-TOT-ACTIVE             TO O-METRIC-CNT.                      
010820     WRITE PRTLINE FROM SUMMARY-METRIC-LINE                               
010830         AFTER ADVANCING 1 LINE.                                          
010840     MOVE "AUTOSHIP"                TO O-METRIC-LABEL.                    
010850     MOVE WS-TOT-AUTOSHIP           TO O-METRIC-CNT.                      
010860     WRITE PRTLINE FROM SUMMARY-METRIC-LINE                               
010870         AFTER ADVANCING 1 LINE.                                          
010880     MOVE "WITH VOLUME"             TO O-METRIC-LABEL.                    
010890     MOVE WS-TOT-WITHVOL            TO O-METRIC-CNT.                      
010900     WRITE PRTLINE FROM SUMMARY-METRIC-LINE                               
010910         AFTER ADVANCING 1 LINE.                                          
010920     WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 1 LINE.                
010930*                                                                         
010940 8200-ORGRPT-ROOT-LINE.                                                   
010950     IF WS-ROOT-IX NOT = 0                                                
010960         MOVE MBR-PQV (WS-ROOT-IX) TO WS-ROOT-PQV-ED                      
010970         STRING "LEVEL 0 (HEAD): " MBR-NAME (WS-ROOT-IX)                  
010980             " (ID: " MBR-ID (WS-ROOT-IX) ") - "                          
010990             MBR-CALC-RANK (WS-ROOT-IX) " - PQV: $"                       
011000             WS-ROOT-PQV-ED                                               
011010             DELIMITED BY SIZE INTO O-ROOT-TEXT                           
011020     END-IF.                                                              
011030     WRITE PRTLINE FROM ROOT-LINE AFTER ADVANCING 1 LINE.                 
011040     WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 1 LINE.                
011050*                                                                         
011060 8300-ORGRPT-DEPTH-DIST.                                                  
011070     PERFORM 8310-DEPTH-LINE-ONE                                          
011080         VARYING WS-TOP-SHIFT-IX FROM 1 BY 1                              
011090         UNTIL WS-TOP-SHIFT-IX > WS-MAX-LEVEL.                            
011100     WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 1 LINE.                
011110*                                                                         
011120 8310-DEPTH-LINE-ONE.                                                     
011130     IF DEPTH-CNT (WS-TOP-SHIFT-IX + 1) > 0                               
011140         MOVE SPACES TO O-DEPTH-TEXT                                      
011150         MOVE WS-TOP-SHIFT-IX TO O-RANK-CNT                               
011160         STRING "LEVEL " WS-TOP-SHIFT-IX " (" WS-TOP-SHIFT-IX             
011170             " LEVELS DOWN): " DEPTH-CNT (WS-TOP-SHIFT-IX + 1)            
011180             " MEMBERS" DELIMITED BY SIZE INTO O-DEPTH-TEXT               
011190         WRITE PRTLINE FROM DEPTH-LINE AFTER ADVANCING 1 LINE             
011200     END-IF.                                                              
011210*                                                                         
011220*    == RANK DISTRIBUTION - DESCENDING BY COUNT.  11 ROWS                 
011230*       (PCUST PLUS THE 10 RANK-TABLE ENTRIES), SELECTION-                
011240*       SORTED IN PLACE EACH RUN - THE TABLE IS SMALL ENOUGH              
011250*       THAT A COPYBOOK-STYLE SORT VERB WOULD BE OVERKILL, AND            
011260*       THIS SHOP CARRIES NO SORT VERB ANYWAY. ==                         
011270 8400-ORGRPT-RANK-DIST.                                                   
011280     PERFORM 8410-PRINT-ONE-RANK                                          
011290         VARYING WS-LOOKUP-IX FROM 1 BY 1 UNTIL WS-LOOKUP-IX > 11.        
011300     WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 1 LINE.                
011310*                                                                         
011320*    == FINDS THE HIGHEST REMAINING COUNT AMONG THE 11 RANK               
011330*       BUCKETS EACH CALL AND PRINTS IT, THEN ZEROES THAT                 
011340*       BUCKET SO IT IS NOT PRINTED TWICE. ==                             
011350 8410-PRINT-ONE-RANK.                                                     
011360     MOVE 0 TO WS-TOP-POS.                                                
011370     MOVE 0 TO WS-MAX-CNT-SEEN.                                           
011380     PERFORM 8415-FIND-MAX-BUCKET                                         
011390         VARYING WS-TOP-SHIFT-IX FROM 1 BY 1                              
011400             UNTIL WS-TOP-SHIFT-IX > 11.                                  
011410     IF WS-TOP-POS NOT = 0                                                
011420         IF WS-TOP-POS = 11                                               
011430             MOVE "PCUST" TO O-RANK-CODE                                  
011440             MOVE WS-PCUST-RANK-CNT TO O-RANK-CNT                         
011450             MOVE 0 TO WS-PCUST-RANK-CNT                                  
011460         ELSE                                                             
011470             MOVE RNK-CODE (WS-TOP-POS) TO O-RANK-CODE                    
011480             MOVE RANK-CNT (WS-TOP-POS) TO O-RANK-CNT                     
011490             MOVE 0 TO RANK-CNT (WS-TOP-POS)                              
011500         END-IF                                                           
011510         WRITE PRTLINE FROM RANK-LINE AFTER ADVANCING 1 LINE              
011520     END-IF.                                                              
011530*                                                                         
011540 8415-FIND-MAX-BUCKET.                                                    
011550     IF WS-TOP-SHIFT-IX = 11                                              
011560         IF WS-PCUST-RANK-CNT > 0                                         
011570                 AND (WS-TOP-POS = 0                                      
011580                 OR WS-PCUST-RANK-CNT > WS-MAX-CNT-SEEN)                  
011590             MOVE WS-TOP-SHIFT-IX TO WS-TOP-POS                           
011600             MOVE WS-PCUST-RANK-CNT TO WS-MAX-CNT-SEEN                    
011610         END-IF                                                           
011620     ELSE                                                                 
011630         IF RANK-CNT (WS-TOP-SHIFT-IX) > 0                                
011640                 AND (WS-TOP-POS = 0                                      
011650                 OR RANK-CNT (WS-TOP-SHIFT-IX) > WS-MAX-CNT-SEEN)         
011660             MOVE WS-TOP-SHIFT-IX TO WS-TOP-POS                           
011670             MOVE RANK-CNT (WS-TOP-SHIFT-IX) TO WS-MAX-CNT-SEEN           
011680         END-IF                                                           
011690     END-IF.                                                              
011700*                                                                         
011710*    == TOP TEN PERFORMERS, WITH NEXT-RANK AND PQV-GAP                    
011720*       COMPUTED AT PRINT TIME.  05/11/05 BCF CR-0841. ==                 
011730 8500-ORGRPT-TOP-PERF.                                                    
011740     WRITE PRTLINE FROM TOPPERF-HEADING-1 AFTER ADVANCING 1 LINE.         
011750     WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 1 LINE.                
011760     PERFORM 8510-TOP-PERF-ONE                                            
011770         VARYING WS-TOP-SHIFT-IX FROM 1 BY 1                              
011780         UNTIL WS-TOP-SHIFT-IX > WS-TOP-CNT.                              
011790*                                                                         
011800 8510-TOP-PERF-ONE.                                                       
011810     MOVE TP-ID (WS-TOP-SHIFT-IX)    TO O-TP-ID.                          
011820     MOVE TP-NAME (WS-TOP-SHIFT-IX)  TO O-TP-NAME.                        
011830     MOVE TP-RANK (WS-TOP-SHIFT-IX)  TO O-TP-RANK.                        
011840     MOVE TP-PQV (WS-TOP-SHIFT-IX)   TO O-TP-PQV.                         
011850     MOVE TP-GQV (WS-TOP-SHIFT-IX)   TO O-TP-GQV.                         
011860     MOVE TP-RANK (WS-TOP-SHIFT-IX)  TO WS-LEVEL-LOOKUP-CODE.             
011870     PERFORM 9600-GET-RANK-LEVEL THRU 9600-EXIT.                          
011880     MOVE WS-LEVEL-LOOKUP-RESULT     TO WS-NAG-LEVEL.                     
011890     MOVE TP-PQV (WS-TOP-SHIFT-IX)   TO WS-NAG-PQV.                       
011900     PERFORM 8550-CALC-NEXT-AND-GAP.                                      
011910     MOVE WS-NAG-NEXT-RANK            TO O-TP-NEXT.                       
011920     MOVE WS-NAG-PQV-GAP              TO O-TP-GAP.                        
011930     WRITE PRTLINE FROM TOPPERF-DETAIL-LINE                               
011940         AFTER ADVANCING 1 LINE.                                          
011950*                                                                         
011960*    == R8 - NEXT RANK WHOSE LEVEL EXCEEDS THE CURRENT LEVEL,             
011970*       AND THE PQV GAP TO IT. ==                                         
011980 8550-CALC-NEXT-AND-GAP.                                                  
011990     COMPUTE WS-NAG-NEXT-IX = WS-NAG-LEVEL + 2.                           
012000     IF WS-NAG-NEXT-IX > 10                                               
012010         MOVE "ASC" TO WS-NAG-NEXT-RANK                                   
012020         MOVE 0 TO WS-NAG-PQV-GAP                                         
012030     ELSE                                                                 
012040         MOVE RNK-CODE (WS-NAG-NEXT-IX) TO WS-NAG-NEXT-RANK               
012050         COMPUTE WS-NAG-PQV-GAP =                                         
012060             RNK-MIN-PQV (WS-NAG-NEXT-IX) - WS-NAG-PQV                    
012070         IF WS-NAG-PQV-GAP < 0                                            
012080             MOVE 0 TO WS-NAG-PQV-GAP                                     
012090         END-IF                                                           
012100     END-IF.                                                              
012110*                                                                         
012120*    == STANDARD READ-AND-FLAG-AT-EOF PARAGRAPH, SAME SHAPE AS            
012130*       EVERY OTHER READ PARAGRAPH THIS SHOP WRITES. ==                   
012140 9000-READ-GENEALOGY.                                                     
012150     READ GENEALOGY                                                       
012160         AT END                                                           
012170             MOVE "NO" TO MORE-RECS                                       
012180     END-READ.                                                            
012190*                                                                         
012200 9400-FIND-MEMBER-IX.                                                     
012210     MOVE "N" TO WS-FOUND-SW.                                             
012220     MOVE 1   TO WS-LO.                                                   
012230     MOVE WS-MEMBER-COUNT TO WS-HI.                                       
012240     PERFORM 9410-PROBE THRU 9410-EXIT UNTIL WS-LO > WS-HI.               
012250 9400-EXIT.                                                               
012260     EXIT.                                                                
012270*                                                                         
012280 9410-PROBE.                                                              
012290     COMPUTE WS-MID = (WS-LO + WS-HI) / 2.                                
012300     SET MBR-IX2 TO WS-MID.                                               
012310     IF MBR-ID (MBR-IX2) = WS-SRCH-KEY                                    
012320         MOVE "Y" TO WS-FOUND-SW                                          
012330         MOVE WS-MID TO WS-FOUND-IX                                       
012340         COMPUTE WS-LO = WS-HI + 1                                        
012350     ELSE                                                                 
012360         IF MBR-ID (MBR-IX2) < WS-SRCH-KEY                                
012370             COMPUTE WS-LO = WS-MID + 1                                   
012380         ELSE                                                             
012390             COMPUTE WS-HI = WS-MID - 1                                   
012400         END-IF                                                           
012410     END-IF.                                                              
012420 9410-EXIT.                                                               
012430     EXIT.                                                                
012440*                                                                         
012450 9800-CLOSING.                                                            
012460     CLOSE GENEALOGY.                                                     
012470     CLOSE ORGRPT.                                                        
012480     MOVE "Y" TO WS-EOJ-SW.                                               
012490     IF WS-EOJ-NORMAL                                                     
012500         DISPLAY "MQRANL02 NORMAL EOJ - CONTROL " PACKED-RUN-DATE         
012510     END-IF.                                                              
